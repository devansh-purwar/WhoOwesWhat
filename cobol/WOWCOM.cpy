000100******************************************************************
000200*                                                                *
000300*    WOWCOM  --  WOW LEDGER SYSTEM COMMON WORK AREA             *
000400*                                                                *
000500*    SWITCHES, 88-LEVEL CONDITION CODES AND SHARED CONSTANTS    *
000600*    USED BY EVERY WOWPn PROGRAM IN THE SUITE.  COPY THIS       *
000700*    MEMBER INTO WORKING-STORAGE SECTION.                       *
000800*                                                                *
000900******************************************************************
001000* CHANGE LOG:                                                   *
001100*   08/14/87  RHD  WO-8701  ORIGINAL MEMBER CUT FOR WOWP0/WOWP1. *
001200*   03/02/89  RHD  WO-8904  ADDED WC-ROLE-ADMIN/MEMBER 88S FOR   *
001300*                           GROUP MEMBERSHIP WORK.               *
001400*   11/19/91  TOF  WO-9133  ADDED WC-SPLIT-TYPE 88S FOR THE      *
001500*                           FOUR SPLIT STRATEGIES.               *
001600*   06/05/94  MS   WO-9410  ADDED ROUNDING WORK FIELDS SO EVERY  *
001700*                           PROGRAM STOPS CARRYING ITS OWN COPY  *
001800*                           OF THE HALF-UP REMAINDER FIELDS.     *
001900*   12/09/98  WP   WO-9854  Y2K REVIEW -- NO 2-DIGIT YEARS IN    *
002000*                           THIS MEMBER.  NO CHANGE REQUIRED.    *
002100*   04/22/03  JA   WO-0311  ADDED WC-CURRENCY-NONE FOR THE NET-  *
002200*                           BALANCE REPORT'S EMPTY-CURRENCY TEST.*
002300*   02/06/12  KL   WO-1203  WC-TABLE-IDX, WC-SPLIT-TYPE-SUB AND   *
002400*                           WC-TRAN-CODE-SUB MOVED TO THE 77      *
002500*                           LEVEL -- THEY NEVER WERE GROUP ITEMS  *
002600*                           AND DID NOT NEED AN 01.                *
002700******************************************************************
002800*
002900 01  WC-SWITCHES.
003000     03  WC-EXPENSE-EOF-SW          PIC X(01) VALUE 'N'.
003100         88  WC-EXPENSE-EOF             VALUE 'Y'.
003200     03  WC-SPLIT-EOF-SW            PIC X(01) VALUE 'N'.
003300         88  WC-SPLIT-EOF                VALUE 'Y'.
003400     03  WC-BALANCE-EOF-SW          PIC X(01) VALUE 'N'.
003500         88  WC-BALANCE-EOF               VALUE 'Y'.
003600     03  WC-SETTLE-EOF-SW           PIC X(01) VALUE 'N'.
003700         88  WC-SETTLE-EOF                VALUE 'Y'.
003800     03  WC-MEMBER-EOF-SW           PIC X(01) VALUE 'N'.
003900         88  WC-MEMBER-EOF                VALUE 'Y'.
004000     03  WC-VALIDATION-SW           PIC X(01) VALUE 'N'.
004100         88  WC-RECORD-REJECTED           VALUE 'Y'.
004200     03  WC-FOUND-SW                PIC X(01) VALUE 'N'.
004300         88  WC-ENTRY-FOUND                VALUE 'Y'.
004400         88  WC-ENTRY-NOT-FOUND            VALUE 'N'.
004500*
004600 01  WC-SPLIT-TYPE-CDE              PIC X(01) VALUE SPACE.
004700     88  WC-SPLIT-EQUAL                  VALUE 'E'.
004800     88  WC-SPLIT-EXACT                  VALUE 'X'.
004900     88  WC-SPLIT-PERCENTAGE              VALUE 'P'.
005000     88  WC-SPLIT-SHARES                  VALUE 'S'.
005100*
005200 01  WC-ROLE-CDE                    PIC X(01) VALUE SPACE.
005300     88  WC-ROLE-ADMIN                   VALUE 'A'.
005400     88  WC-ROLE-MEMBER                  VALUE 'M'.
005500*
005600 01  WC-CURRENCY-NONE               PIC X(03) VALUE SPACE.
005700*
005800* ROUNDING / REMAINDER-CORRECTION WORK FIELDS (HALF-UP, 2 DEC).
005900* EVERY SPLIT STRATEGY SHARES THIS LAYOUT -- THE LAST ENTRY OF
006000* ANY PARTICIPANT LIST IS ALWAYS A SUBTRACT, NEVER A ROUNDING,
006100* SO THE RUNNING TOTAL BELOW NEVER ITSELF GETS ROUNDED.
006200*
006300 01  WC-ROUNDING-WORK.
006400     03  WC-RUNNING-ASSIGNED        PIC S9(9)V99 COMP-3 VALUE 0.
006500     03  WC-RAW-AMOUNT              PIC S9(11)V9(4) COMP-3 VALUE 0.
006600     03  WC-ROUNDED-AMOUNT          PIC S9(9)V99 COMP-3 VALUE 0.
006700     03  WC-PARTICIPANT-CTR         PIC 9(04) COMP VALUE 0.
006800     03  WC-PARTICIPANT-MAX         PIC 9(04) COMP VALUE 0.
006900*
007000* GENERAL-PURPOSE SUBSCRIPT FOR THE WB-TABLE/WG-TABLE SORTED-INSERT
007100* AND COMPACTION SHIFTS -- NOT TIED TO ANY ONE RECORD TYPE.  STANDS
007200* ALONE AT THE 77 LEVEL LIKE THE SHOP'S OTHER SCRATCH SUBSCRIPTS.
007300*
007400 77  WC-TABLE-IDX                   PIC 9(04) COMP VALUE 0.
007500*
007600* SPLIT-TYPE DESCRIPTION TABLE FOR THE REJECT-LOG DISPLAY LINE --
007700* SAME FILLER-TABLE-PLUS-REDEFINES TRICK THIS SHOP USES FOR THE
007800* MONTH-NAME TABLE IN THE ONLINE SUITE.  SUBSCRIPT ON WC-SPLIT-TYPE-
007900* SUB, NOT ON THE 88-LEVEL CONDITION ITSELF.
008000*
008100 01  WC-SPLIT-TYPE-NAMES.
008200     03  FILLER                     PIC X(10) VALUE 'EQUAL     '.
008300     03  FILLER                     PIC X(10) VALUE 'EXACT     '.
008400     03  FILLER                     PIC X(10) VALUE 'PERCENTAGE'.
008500     03  FILLER                     PIC X(10) VALUE 'SHARES    '.
008600*
008700 01  FILLER REDEFINES WC-SPLIT-TYPE-NAMES.
008800     03  WC-SPLIT-TYPE-NAME         PIC X(10) OCCURS 4 TIMES.
008900*
009000 77  WC-SPLIT-TYPE-SUB              PIC 9(01) COMP VALUE 1.
009100*
009200* TRANSACTION-CODE DESCRIPTION TABLE, SAME IDIOM, FOR THE SAME
009300* REJECT-LOG LINE WHEN THE REJECTED RECORD IS A CHANGE OR DELETE.
009400*
009500 01  WC-TRAN-CODE-NAMES.
009600     03  FILLER                     PIC X(06) VALUE 'ADD   '.
009700     03  FILLER                     PIC X(06) VALUE 'CHANGE'.
009800     03  FILLER                     PIC X(06) VALUE 'DELETE'.
009900*
010000 01  FILLER REDEFINES WC-TRAN-CODE-NAMES.
010100     03  WC-TRAN-CODE-NAME          PIC X(06) OCCURS 3 TIMES.
010200*
010300 77  WC-TRAN-CODE-SUB               PIC 9(01) COMP VALUE 1.
