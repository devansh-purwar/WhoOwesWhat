000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    WOWP3.
000300       AUTHOR.        T. O. FENWICK.
000400       INSTALLATION.  DATA PROCESSING CENTER.
000500       DATE-WRITTEN.  11/19/1991.
000600       DATE-COMPILED.
000700       SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000*    DESCRIPTION:  BALANCE LEDGER LISTING REPORT                *
001100*                                                                *
001200*    SCANS THE ENTIRE BALANCE-FILE ONCE, LOADING THE WL-TABLE IN *
001300*    SORTED (GROUP-ID, FROM-USER-ID, TO-USER-ID) ORDER BY THE    *
001400*    SAME SORTED-INSERT IDIOM THE WB-TABLE USES IN WOWP0/WOWP1 -- *
001500*    THIS SHOP HAS NO SORT VERB ON THE BATCH STRING, SO A GROUP- *
001600*    ID CONTROL BREAK HAS TO BE DRIVEN OFF A TABLE BUILT IN THE   *
001700*    RIGHT ORDER RATHER THAN OFF THE FILE'S OWN (INSERTION)       *
001800*    ORDER.  PERSONAL BALANCES (GROUP-ID ZERO) PRINT UNDER THEIR  *
001900*    OWN HEADING AHEAD OF THE FIRST REAL GROUP.  EACH GROUP GETS  *
002000*    A TOTAL LINE -- THE SUM OF BAL-AMOUNT FOR THAT GROUP.  NOTE  *
002100*    THE TOTAL IS A SIMPLE SUM OF SIGNED ENTRIES, NOT A NET-OWED  *
002200*    FIGURE -- WOWP2 IS THE REPORT THAT NETS BY USER.             *
002300*                                                                *
002400******************************************************************
002500* CHANGE LOG:                                                   *
002600*   11/19/91  TOF  WO-9133  ORIGINAL PROGRAM.                    *
002700*   06/05/94  MS   WO-9410  SWITCHED THE AMOUNT EDIT TO THE NEW  *
002800*                           WOWNUM COPY MEMBER (EDIT-NUM-11)      *
002900*                           INSTEAD OF A LOCAL PICTURE.           *
003000*   12/09/98  WP   WO-9854  Y2K REVIEW -- NO DATE ARITHMETIC IN  *
003100*                           THIS PROGRAM.  NO CHANGE REQUIRED.   *
003200*   02/14/06  KL   WO-0607  ADDED THE PERSONAL-BALANCES HEADING  *
003300*                           FOR GROUP-ID ZERO -- THESE USED TO    *
003400*                           PRINT WITH A BLANK GROUP HEADING AND  *
003500*                           CONFUSED THE AUDITORS.                *
003600******************************************************************
003700       ENVIRONMENT DIVISION.
003800       CONFIGURATION SECTION.
003900       SOURCE-COMPUTER.    IBM-PC.
004000       OBJECT-COMPUTER.    IBM-PC.
004100       SPECIAL-NAMES.
004200           C01 IS TOP-OF-FORM.
004300       INPUT-OUTPUT SECTION.
004400       FILE-CONTROL.
004500           SELECT BALANCE-FILE       ASSIGN TO WOWBALDB
004600               ORGANIZATION IS RELATIVE
004700               ACCESS MODE IS SEQUENTIAL
004800               RELATIVE KEY IS WB-RELATIVE-KEY
004900               FILE STATUS IS WS-BALANCE-STATUS.
005000           SELECT LEDGER-LIST-REPORT ASSIGN TO WOWLDGRP
005100               ORGANIZATION IS SEQUENTIAL
005200               FILE STATUS IS WS-REPORT-STATUS.
005300       DATA DIVISION.
005400       FILE SECTION.
005500           COPY WOWBAL.
005600*
005700       FD  LEDGER-LIST-REPORT
005800           LABEL RECORDS ARE STANDARD
005900           RECORDING MODE IS F.
006000*
006100       01  RPT-LINE                        PIC X(80).
006200*
006300       WORKING-STORAGE SECTION.
006400           COPY WOWCOM.
006500           COPY WOWNUM.
006600*
006700       01  WS-FILE-STATUSES.
006800           03  WS-BALANCE-STATUS          PIC X(02) VALUE '00'.
006900           03  WS-REPORT-STATUS           PIC X(02) VALUE '00'.
007000*
007100       01  FILLER REDEFINES WS-FILE-STATUSES.
007200           03  WS-ALL-STATUSES            PIC X(04).
007300*
007400* GROUP-BALANCE LISTING TABLE -- LOADED FROM BALANCE-FILE, SORTED
007500* ASCENDING BY (GROUP-ID, FROM-USER-ID, TO-USER-ID), NEVER WRITTEN
007600* BACK.  SAME SORTED-INSERT IDIOM AS WOWBAL'S WB-TABLE.
007700*
007800       01  WL-TABLE-CONTROL.
007900           03  WL-ENTRY-COUNT             PIC 9(04) COMP VALUE 0.
008000           03  WL-MAX-ENTRIES             PIC 9(04) COMP VALUE 4000.
008100*
008200       01  WL-TABLE.
008300           03  WL-ENTRY OCCURS 4000 TIMES
008400                         ASCENDING KEY IS WL-GROUP-ID
008500                                          WL-FROM-USER-ID
008600                                          WL-TO-USER-ID
008700                         INDEXED BY WL-IDX.
008800               05  WL-GROUP-ID            PIC 9(09).
008900               05  WL-FROM-USER-ID        PIC 9(09).
009000               05  WL-TO-USER-ID          PIC 9(09).
009100               05  WL-AMOUNT              PIC S9(09)V99 COMP-3.
009200               05  WL-CURRENCY            PIC X(03).
009300*
009400       01  WS-PRIOR-GROUP-ID               PIC 9(09) VALUE 0.
009500       01  WS-FIRST-GROUP-SW               PIC X(01) VALUE 'Y'.
009600           88  WS-FIRST-GROUP                  VALUE 'Y'.
009700*
009800       01  WS-GROUP-TOTAL                  PIC S9(09)V99 COMP-3
009900                                            VALUE 0.
010000*
010100* PERSONAL / GROUP HEADING-WORD TABLE -- SAME FILLER-TABLE-PLUS-
010200* REDEFINES IDIOM AS WOWCOM'S SPLIT-TYPE-NAME TABLE.  SUBSCRIPT 1
010300* IS USED WHEN WL-GROUP-ID IS ZERO (PERSONAL), 2 OTHERWISE.
010400*
010500       01  WC-HEADING-WORDS.
010600           03  FILLER                     PIC X(20) VALUE
010700                                          'PERSONAL BALANCES   '.
010800           03  FILLER                     PIC X(20) VALUE
010900                                          'GROUP ID:           '.
011000*
011100       01  FILLER REDEFINES WC-HEADING-WORDS.
011200           03  WC-HEADING-WORD            PIC X(20) OCCURS 2 TIMES.
011300*
011400       01  WS-GROUP-HEADING-LINE.
011500           03  WS-GHD-WORD                PIC X(20).
011600           03  WS-GHD-GROUP-ID             PIC 9(09).
011700           03  FILLER                     PIC X(51) VALUE SPACE.
011800*
011900       01  WS-DETAIL-LINE.
012000           03  FILLER                     PIC X(04) VALUE SPACE.
012100           03  WS-DTL-FROM-USER-ID         PIC 9(09).
012200           03  FILLER                     PIC X(03) VALUE SPACE.
012300           03  WS-DTL-TO-USER-ID           PIC 9(09).
012400           03  FILLER                     PIC X(03) VALUE SPACE.
012500           03  WS-DTL-CURRENCY             PIC X(03).
012600           03  FILLER                     PIC X(03) VALUE SPACE.
012700           03  WS-DTL-AMOUNT               PIC -ZZZ,ZZZ,ZZ9.99.
012800           03  FILLER                     PIC X(26) VALUE SPACE.
012900*
013000       01  WS-TOTAL-LINE.
013100           03  FILLER                     PIC X(16) VALUE
013200                                          '    GROUP TOTAL:'.
013300           03  WS-TOT-AMOUNT                PIC -ZZZ,ZZZ,ZZ9.99.
013400           03  FILLER                     PIC X(49) VALUE SPACE.
013500*
013600       01  WS-NO-ENTRIES-LINE.
013700           03  FILLER                     PIC X(04) VALUE SPACE.
013800           03  FILLER                     PIC X(26) VALUE
013900                                          'NO BALANCE RECORDS ON FILE'.
014000           03  FILLER                     PIC X(50) VALUE SPACE.
014100*
014200       01  WS-HEADING-LINE-1.
014300           03  FILLER                     PIC X(25) VALUE
014400                                          'WOW LEDGER SYSTEM'.
014500           03  FILLER                     PIC X(30) VALUE
014600                                          ' - LEDGER LISTING REPORT'.
014700           03  FILLER                     PIC X(25) VALUE SPACE.
014800*
014900       PROCEDURE DIVISION.
015000*
015100       0100-MAINLINE.
015200*        LOAD-THEN-PRINT SHAPE -- THE TABLE HAS TO BE COMPLETE AND
015300*        SORTED BEFORE 2000 CAN DRIVE A GROUP-ID CONTROL BREAK OFF
015400*        IT, SO THERE IS NO POINT INTERLEAVING THE TWO STEPS.
015500           PERFORM 0200-OPEN-FILES.
015600           PERFORM 0300-LOAD-LEDGER-TABLE.
015700           PERFORM 2000-PRINT-LEDGER-LISTING-REPORT.
015800           PERFORM 0900-CLOSE-FILES.
015900           STOP RUN.
016000*
016100       0200-OPEN-FILES.
016200           OPEN INPUT  BALANCE-FILE.
016300           OPEN OUTPUT LEDGER-LIST-REPORT.
016400*
016500       0900-CLOSE-FILES.
016600           CLOSE BALANCE-FILE.
016700           CLOSE LEDGER-LIST-REPORT.
016800           IF WS-ALL-STATUSES NOT = '0000'
016900               DISPLAY 'WOWP3 CLOSE STATUS NOT CLEAN -- ' WS-ALL-STATUSES
017000                   UPON CONSOLE
017100           END-IF.
017200*
017300       0300-LOAD-LEDGER-TABLE.
017400*        STRAIGHT SEQUENTIAL PASS OVER THE FILE IN RELATIVE-KEY
017500*        ORDER -- WHICH IS WRITE ORDER, NOT REPORT ORDER.  0320
017600*        BELOW DOES THE ACTUAL SORTED PLACEMENT.
017700           MOVE 0 TO WL-ENTRY-COUNT.
017800           MOVE 'N' TO WC-BALANCE-EOF-SW.
017900           PERFORM 0310-READ-BALANCE-SEQ.
018000           PERFORM 0320-INSERT-LOADED-ENTRY
018100               UNTIL WC-BALANCE-EOF.
018200*
018300       0310-READ-BALANCE-SEQ.
018400           READ BALANCE-FILE NEXT RECORD
018500               AT END
018600                   SET WC-BALANCE-EOF TO TRUE
018700           END-READ.
018800*
018900       0320-INSERT-LOADED-ENTRY.
019000*        THREE-LEVEL COMPARE -- GROUP-ID, THEN FROM-USER-ID, THEN
019100*        TO-USER-ID -- MATCHES WL-ENTRY'S ASCENDING KEY CLAUSE SO
019200*        THE GROUP-ID CONTROL BREAK IN 2005 SEES ONE GROUP AT A
019300*        TIME WITH NO STRAYS FROM ANOTHER GROUP MIXED IN.
019400           SET WL-IDX TO 1.
019500           PERFORM 0325-TEST-LEDGER-INSERT-POINT
019600               UNTIL WL-IDX > WL-ENTRY-COUNT
019700                  OR WL-GROUP-ID (WL-IDX) > BAL-GROUP-ID
019800                  OR (WL-GROUP-ID (WL-IDX) = BAL-GROUP-ID AND
019900                      WL-FROM-USER-ID (WL-IDX) > BAL-FROM-USER-ID)
020000                  OR (WL-GROUP-ID (WL-IDX) = BAL-GROUP-ID AND
020100                      WL-FROM-USER-ID (WL-IDX) = BAL-FROM-USER-ID
020200                      AND WL-TO-USER-ID (WL-IDX) > BAL-TO-USER-ID).
020300*        MAKE ROOM FOR THE NEW ENTRY BY SHIFTING EVERYTHING BELOW
020400*        THE INSERT POINT DOWN ONE SLOT, BOTTOM-UP SO EACH MOVE
020500*        LANDS IN AN ALREADY-VACATED SLOT.
020600           IF WL-IDX <= WL-ENTRY-COUNT
020700               MOVE WL-ENTRY-COUNT TO WC-TABLE-IDX
020800               PERFORM 0330-SHIFT-ONE-LEDGER-UP
020900                   UNTIL WC-TABLE-IDX < WL-IDX
021000           END-IF.
021100           MOVE BAL-GROUP-ID     TO WL-GROUP-ID     (WL-IDX).
021200           MOVE BAL-FROM-USER-ID TO WL-FROM-USER-ID  (WL-IDX).
021300           MOVE BAL-TO-USER-ID   TO WL-TO-USER-ID    (WL-IDX).
021400           MOVE BAL-AMOUNT       TO WL-AMOUNT        (WL-IDX).
021500           MOVE BAL-CURRENCY     TO WL-CURRENCY      (WL-IDX).
021600           ADD 1 TO WL-ENTRY-COUNT.
021700           PERFORM 0310-READ-BALANCE-SEQ.
021800*
021900       0325-TEST-LEDGER-INSERT-POINT.
022000*        ONE STEP OF 0320'S PERFORM ... UNTIL -- KEPT AS ITS OWN
022100*        PARAGRAPH SINCE THE UNTIL CLAUSE NEEDS SOMETHING TO PERFORM
022200*        BETWEEN RE-TESTS.
022300           SET WL-IDX UP BY 1.
022400*
022500       0330-SHIFT-ONE-LEDGER-UP.
022600*        MOVES THE WHOLE WL-ENTRY GROUP -- GROUP-ID, BOTH USER-IDS,
022700*        AMOUNT AND CURRENCY -- IN ONE STATEMENT.
022800           MOVE WL-ENTRY (WC-TABLE-IDX) TO WL-ENTRY (WC-TABLE-IDX + 1).
022900           SUBTRACT 1 FROM WC-TABLE-IDX.
023000*
023100       2000-PRINT-LEDGER-LISTING-REPORT.
023200*        WL-TABLE IS ALREADY IN GROUP-ID ORDER FROM THE SORTED
023300*        INSERT ABOVE, SO THE GROUP-ID BREAK BELOW NEEDS NO SORT
023400*        STEP OF ITS OWN.  THE FINAL PERFORM 2300 AFTER THE LOOP
023500*        PRINTS THE TOTAL LINE FOR WHICHEVER GROUP WAS LAST -- THE
023600*        BREAK LOGIC IN 2005 ONLY CATCHES A GROUP'S TOTAL WHEN THE
023700*        *NEXT* GROUP STARTS, SO THE VERY LAST GROUP NEEDS THIS
023800*        EXTRA CALL OR ITS TOTAL WOULD NEVER PRINT.
023900           MOVE WS-HEADING-LINE-1 TO RPT-LINE.
024000           WRITE RPT-LINE.
024100           IF WL-ENTRY-COUNT = 0
024200               MOVE WS-NO-ENTRIES-LINE TO RPT-LINE
024300               WRITE RPT-LINE
024400           ELSE
024500               MOVE 0 TO WS-PRIOR-GROUP-ID
024600               MOVE 'Y' TO WS-FIRST-GROUP-SW
024700               MOVE 0 TO WS-GROUP-TOTAL
024800               SET WL-IDX TO 1
024900               PERFORM 2005-PRINT-ONE-LEDGER-DETAIL
025000                   UNTIL WL-IDX > WL-ENTRY-COUNT
025100               PERFORM 2300-PRINT-GROUP-TOTAL
025200           END-IF.
025300*
025400       2005-PRINT-ONE-LEDGER-DETAIL.
025500*        CONTROL BREAK ON WL-GROUP-ID.  WS-FIRST-GROUP-SW CATCHES
025600*        THE ONE CASE WS-PRIOR-GROUP-ID'S STARTING VALUE OF ZERO
025700*        CANNOT -- PERSONAL BALANCES (GROUP-ID ZERO) BEING THE VERY
025800*        FIRST ENTRIES IN THE TABLE, WHICH WOULD OTHERWISE LOOK LIKE
025900*        A MATCH AGAINST THE UNINITIALIZED PRIOR-GROUP FIELD AND
026000*        SKIP PRINTING THEIR HEADING ENTIRELY.
026100           IF WS-FIRST-GROUP
026200              OR WL-GROUP-ID (WL-IDX) NOT = WS-PRIOR-GROUP-ID
026300*            A REAL GROUP BREAK (NOT THE VERY FIRST ENTRY) MEANS THE
026400*            PRIOR GROUP IS DONE -- PRINT ITS TOTAL BEFORE STARTING
026500*            THE NEW HEADING.
026600               IF NOT WS-FIRST-GROUP
026700                   PERFORM 2300-PRINT-GROUP-TOTAL
026800               END-IF
026900               PERFORM 2100-PRINT-GROUP-HEADING
027000               MOVE 'N' TO WS-FIRST-GROUP-SW
027100               MOVE WL-GROUP-ID (WL-IDX) TO WS-PRIOR-GROUP-ID
027200               MOVE 0 TO WS-GROUP-TOTAL
027300           END-IF.
027400           PERFORM 2200-PRINT-DETAIL-LINE.
027500           ADD WL-AMOUNT (WL-IDX) TO WS-GROUP-TOTAL.
027600           SET WL-IDX UP BY 1.
027700*
027800       2100-PRINT-GROUP-HEADING.
027900*        GROUP-ID ZERO IS THE PERSONAL-BALANCES BUCKET -- IT GETS
028000*        ITS OWN HEADING WORD AND NO GROUP-ID NUMBER PRINTED, SINCE
028100*        A REAL GROUP-ID OF ZERO NEVER EXISTS ON THE GROUP-MASTER.
028200           IF WL-GROUP-ID (WL-IDX) = 0
028300               MOVE WC-HEADING-WORD (1) TO WS-GHD-WORD
028400               MOVE 0 TO WS-GHD-GROUP-ID
028500           ELSE
028600               MOVE WC-HEADING-WORD (2) TO WS-GHD-WORD
028700               MOVE WL-GROUP-ID (WL-IDX) TO WS-GHD-GROUP-ID
028800           END-IF.
028900           MOVE WS-GROUP-HEADING-LINE TO RPT-LINE.
029000           WRITE RPT-LINE.
029100*
029200       2200-PRINT-DETAIL-LINE.
029300*        ONE LINE PER LEDGER ENTRY -- FROM-USER OWES TO-USER THIS
029400*        AMOUNT IN THIS CURRENCY, PRINTED IN RAW SIGNED FORM JUST AS
029500*        BALANCE-FILE CARRIES IT.
029600           MOVE WL-FROM-USER-ID (WL-IDX) TO WS-DTL-FROM-USER-ID.
029700           MOVE WL-TO-USER-ID   (WL-IDX) TO WS-DTL-TO-USER-ID.
029800           MOVE WL-CURRENCY     (WL-IDX) TO WS-DTL-CURRENCY.
029900           MOVE WL-AMOUNT       (WL-IDX) TO NUM-11.
030000           MOVE NUM-11 TO EDIT-NUM-11.
030100           MOVE EDIT-NUM-11 TO WS-DTL-AMOUNT.
030200           MOVE WS-DETAIL-LINE TO RPT-LINE.
030300           WRITE RPT-LINE.
030400*
030500       2300-PRINT-GROUP-TOTAL.
030600*        SIMPLE SUM OF THE SIGNED WL-AMOUNT ENTRIES ACCUMULATED IN
030700*        2005 -- NOT A NET-OWED FIGURE.  WOWP2'S NET BALANCE REPORT
030800*        IS WHERE NETTING BY USER BELONGS, NOT HERE.
030900           MOVE WS-GROUP-TOTAL TO NUM-11.
031000           MOVE NUM-11 TO EDIT-NUM-11.
031100           MOVE EDIT-NUM-11 TO WS-TOT-AMOUNT.
031200           MOVE WS-TOTAL-LINE TO RPT-LINE.
031300           WRITE RPT-LINE.
