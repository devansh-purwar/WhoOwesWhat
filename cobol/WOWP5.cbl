000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    WOWP5.
000300       AUTHOR.        T. O. FENWICK.
000400       INSTALLATION.  DATA PROCESSING CENTER.
000500       DATE-WRITTEN.  11/19/1991.
000600       DATE-COMPILED.
000700       SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000*    DESCRIPTION:  GROUP MEMBERSHIP MAINTENANCE                 *
001100*                                                                *
001200*    ONE TRANSACTION RECORD PER MAINTENANCE REQUEST -- ADD A     *
001300*    MEMBER, REMOVE A MEMBER, OR CREATE A NEW GROUP (WHICH JUST  *
001400*    SEATS THE CREATOR AS ITS FIRST ADMIN).  THE GROUP-MEMBER-   *
001500*    FILE IS LOADED INTO WG-TABLE AT OPEN TIME AND KEPT IN       *
001600*    (GROUP,USER) ORDER THROUGHOUT THE RUN THE SAME WAY WOWP0    *
001700*    KEEPS WB-TABLE IN STEP WITH THE BALANCE-FILE.                *
001800*                                                                *
001900******************************************************************
002000* CHANGE LOG:                                                   *
002100*   11/19/91  TOF  WO-9135  ORIGINAL PROGRAM.                    *
002200*   06/05/94  MS   WO-9410  GMT-TRAN-CODE VALIDATED EXPLICITLY   *
002300*                           NOW (WHEN OTHER -> REJECT) -- WOWP0'S *
002400*                           SAME SWITCH WAS FOUND TO DEFAULT AN   *
002500*                           UNRECOGNIZED CODE TO ADD, SILENTLY.   *
002600*                           NOT REPEATING THAT HERE.               *
002700*   12/09/98  WP   WO-9854  Y2K REVIEW -- NO DATE FIELDS IN THIS *
002800*                           PROGRAM.  NO CHANGE REQUIRED.         *
002900*   02/14/06  KL   WO-0608  ADDED THE REJECT-REASON CONSOLE LINE -*
003000*                           HELP DESK WAS FIELDING TOO MANY CALLS  *
003100*                           ASKING WHY AN ADD DIDN'T TAKE.         *
003200******************************************************************
003300       ENVIRONMENT DIVISION.
003400       CONFIGURATION SECTION.
003500       SOURCE-COMPUTER.    IBM-PC.
003600       OBJECT-COMPUTER.    IBM-PC.
003700       SPECIAL-NAMES.
003800           C01 IS TOP-OF-FORM.
003900       INPUT-OUTPUT SECTION.
004000       FILE-CONTROL.
004100           SELECT MEMBER-TRAN-FILE  ASSIGN TO WOWGMTIN
004200               ORGANIZATION IS LINE SEQUENTIAL
004300               FILE STATUS IS WS-TRAN-STATUS.
004400           SELECT GROUP-MEMBER-FILE ASSIGN TO WOWGRPDB
004500               ORGANIZATION IS RELATIVE
004600               ACCESS MODE IS DYNAMIC
004700               RELATIVE KEY IS WG-RELATIVE-KEY
004800               FILE STATUS IS WS-MEMBER-STATUS.
004900       DATA DIVISION.
005000       FILE SECTION.
005100       FD  MEMBER-TRAN-FILE
005200           LABEL RECORDS ARE STANDARD
005300           RECORDING MODE IS V.
005400*
005500       01  MEMBER-TRAN-RECORD.
005600           03  GMT-TRAN-CODE              PIC X(01).
005700               88  GMT-TRAN-ADD               VALUE 'A'.
005800               88  GMT-TRAN-REMOVE             VALUE 'R'.
005900               88  GMT-TRAN-CREATE-GROUP       VALUE 'G'.
006000           03  GMT-REQUESTING-USER-ID     PIC 9(09).
006100           03  GMT-TARGET-USER-ID         PIC 9(09).
006200           03  GMT-GROUP-ID               PIC 9(09).
006300*
006400           COPY WOWGRPM.
006500*
006600       WORKING-STORAGE SECTION.
006700           COPY WOWCOM.
006800           COPY WOWNUM.
006900*
007000       01  WS-FILE-STATUSES.
007100           03  WS-TRAN-STATUS             PIC X(02) VALUE '00'.
007200           03  WS-MEMBER-STATUS           PIC X(02) VALUE '00'.
007300*
007400       01  FILLER REDEFINES WS-FILE-STATUSES.
007500           03  WS-ALL-STATUSES            PIC X(04).
007600*
007700* REJECT-REASON WORD TABLE FOR THE CONSOLE LOG -- SAME FILLER-TABLE-
007800* PLUS-REDEFINES IDIOM AS WOWCOM'S SPLIT-TYPE-NAME TABLE.  SUBSCRIPT
007900* ON WC-REASON-SUB, NEVER ON THE 88-LEVEL CONDITION ITSELF.
008000*
008100       01  WC-REASON-WORDS.
008200           03  FILLER                     PIC X(20) VALUE
008300                                          'NOT A MEMBER        '.
008400           03  FILLER                     PIC X(20) VALUE
008500                                          'NOT AN ADMIN        '.
008600           03  FILLER                     PIC X(20) VALUE
008700                                          'ALREADY A MEMBER    '.
008800           03  FILLER                     PIC X(20) VALUE
008900                                          'BAD TRAN CODE       '.
009000*
009100       01  FILLER REDEFINES WC-REASON-WORDS.
009200           03  WC-REASON-WORD             PIC X(20) OCCURS 4 TIMES.
009300*
009400       01  WC-REASON-SUB                  PIC 9(01) COMP VALUE 1.
009500*
009600       01  WS-CONSOLE-LINE.
009700           03  FILLER                     PIC X(17) VALUE
009800                                          'WOWP5 REJECTED -'.
009900           03  WS-CON-GROUP-ID            PIC 9(09).
010000           03  FILLER                     PIC X(01) VALUE SPACE.
010100           03  WS-CON-TARGET-USER-ID      PIC 9(09).
010200           03  FILLER                     PIC X(01) VALUE SPACE.
010300           03  WS-CON-REASON              PIC X(20).
010400*
010500       PROCEDURE DIVISION.
010600*
010700       0100-MAINLINE.
010800*        LOAD THE WHOLE GROUP-MEMBER-FILE BEFORE TOUCHING THE FIRST
010900*        TRANSACTION -- EVERY LOOKUP IN THIS PROGRAM IS A SEARCH ALL
011000*        AGAINST WG-TABLE, NOT A DIRECT READ OF THE FILE, SO THE
011100*        TABLE HAS TO BE COMPLETE AND SORTED FIRST.
011200           PERFORM 0200-OPEN-FILES.
011300           PERFORM 0300-LOAD-MEMBER-TABLE.
011400           MOVE 'N' TO WC-MEMBER-EOF-SW.
011500           PERFORM 0400-READ-MEMBER-TRAN.
011600           PERFORM 1000-PROCESS-MEMBER-TRAN
011700               UNTIL WC-MEMBER-EOF.
011800           PERFORM 0900-CLOSE-FILES.
011900           STOP RUN.
012000*
012100       0200-OPEN-FILES.
012200*        GROUP-MEMBER-FILE OPENS I-O -- THIS PROGRAM BOTH ADDS AND
012300*        DELETES MEMBER RECORDS DIRECTLY AGAINST IT.
012400           OPEN INPUT MEMBER-TRAN-FILE.
012500           OPEN I-O   GROUP-MEMBER-FILE.
012600*
012700       0900-CLOSE-FILES.
012800           CLOSE MEMBER-TRAN-FILE.
012900           CLOSE GROUP-MEMBER-FILE.
013000           IF WS-ALL-STATUSES NOT = '0000'
013100               DISPLAY 'WOWP5 CLOSE STATUS NOT CLEAN -- ' WS-ALL-STATUSES
013200                   UPON CONSOLE
013300           END-IF.
013400*
013500       0300-LOAD-MEMBER-TABLE.
013600*        STRAIGHT SEQUENTIAL PASS IN RELATIVE-KEY (WRITE) ORDER --
013700*        0320 BELOW RE-SORTS EACH ROW INTO (GROUP,USER) ORDER AS IT
013800*        GOES IN, THE SAME WAY WOWP0/WOWP1 LOAD WB-TABLE.
013900           MOVE 0 TO WG-ENTRY-COUNT.
014000           MOVE 'N' TO WC-MEMBER-EOF-SW.
014100           PERFORM 0310-READ-MEMBER-SEQ.
014200           PERFORM 0320-INSERT-LOADED-ENTRY
014300               UNTIL WC-MEMBER-EOF.
014400*
014500       0310-READ-MEMBER-SEQ.
014600           READ GROUP-MEMBER-FILE NEXT RECORD
014700               AT END
014800                   SET WC-MEMBER-EOF TO TRUE
014900           END-READ.
015000*
015100       0320-INSERT-LOADED-ENTRY.
015200*        WG-RELATIVE-KEY IS CARRIED INTO THE TABLE ROW SO 3100-
015300*        DELETE-MEMBER-ENTRY CAN FIND THE EXACT PHYSICAL RECORD TO
015400*        DELETE LATER WITHOUT A SEPARATE RE-READ.
015500           PERFORM 0340-FIND-LOAD-INSERT-POINT.
015600           PERFORM 0360-SHIFT-TABLE-UP-FOR-LOAD.
015700           MOVE GM-GROUP-ID      TO WG-GROUP-ID     (WG-IDX).
015800           MOVE GM-USER-ID       TO WG-USER-ID       (WG-IDX).
015900           MOVE GM-ROLE          TO WG-ROLE          (WG-IDX).
016000           MOVE WG-RELATIVE-KEY  TO WG-RELATIVE-KEY  (WG-IDX).
016100           ADD 1 TO WG-ENTRY-COUNT.
016200           PERFORM 0310-READ-MEMBER-SEQ.
016300*
016400       0340-FIND-LOAD-INSERT-POINT.
016500*        TWO-LEVEL COMPARE -- GROUP-ID THEN USER-ID -- MATCHES
016600*        WG-ENTRY'S ASCENDING KEY SO SEARCH ALL FINDS ANY MEMBER
016700*        ROW AFTER THE LOAD IS DONE.
016800           SET WG-IDX TO 1.
016900           PERFORM 0345-TEST-LOAD-INSERT-POINT
017000               UNTIL WG-IDX > WG-ENTRY-COUNT
017100                  OR WG-GROUP-ID (WG-IDX) > GM-GROUP-ID
017200                  OR (WG-GROUP-ID (WG-IDX) = GM-GROUP-ID
017300                      AND WG-USER-ID (WG-IDX) > GM-USER-ID).
017400*
017500       0345-TEST-LOAD-INSERT-POINT.
017600           SET WG-IDX UP BY 1.
017700*
017800       0360-SHIFT-TABLE-UP-FOR-LOAD.
017900*        BOTTOM-UP SHIFT SO EACH MOVE LANDS IN A SLOT THE PRIOR MOVE
018000*        JUST VACATED -- SAME SHAPE AS 5200 BELOW, KEPT AS ITS OWN
018100*        COPY SINCE THE LOAD RUNS BEFORE ANY TRANSACTION LOGIC IS
018200*        RELEVANT.
018300           IF WG-IDX <= WG-ENTRY-COUNT
018400               MOVE WG-ENTRY-COUNT TO WC-TABLE-IDX
018500               PERFORM 0365-SHIFT-ONE-UP-FOR-LOAD
018600                   UNTIL WC-TABLE-IDX < WG-IDX
018700           END-IF.
018800*
018900       0365-SHIFT-ONE-UP-FOR-LOAD.
019000           MOVE WG-ENTRY (WC-TABLE-IDX) TO WG-ENTRY (WC-TABLE-IDX + 1).
019100           SUBTRACT 1 FROM WC-TABLE-IDX.
019200*
019300       0400-READ-MEMBER-TRAN.
019400           READ MEMBER-TRAN-FILE
019500               AT END
019600                   SET WC-MEMBER-EOF TO TRUE
019700           END-READ.
019800*
019900       1000-PROCESS-MEMBER-TRAN.
020000*        THREE-WAY DISPATCH ON GMT-TRAN-CODE.  THE WHEN OTHER BRANCH
020100*        REJECTS OUTRIGHT -- SEE WO-9410 IN THE CHANGE LOG ABOVE,
020200*        WHICH CALLS OUT WOWP0'S SAME-SHAPED EVALUATE FOR SILENTLY
020300*        DEFAULTING AN UNRECOGNIZED CODE TO ADD.  THAT MISTAKE IS
020400*        NOT REPEATED HERE.
020500           MOVE 'N' TO WC-VALIDATION-SW.
020600           EVALUATE TRUE
020700               WHEN GMT-TRAN-ADD
020800                   PERFORM 2000-ADD-MEMBER
020900               WHEN GMT-TRAN-REMOVE
021000                   PERFORM 3000-REMOVE-MEMBER
021100               WHEN GMT-TRAN-CREATE-GROUP
021200                   PERFORM 4000-CREATE-GROUP
021300               WHEN OTHER
021400                   SET WC-RECORD-REJECTED TO TRUE
021500                   MOVE 4 TO WC-REASON-SUB
021600           END-EVALUATE.
021700           IF WC-RECORD-REJECTED
021800               PERFORM 1950-DISPLAY-REJECT-MESSAGE
021900           END-IF.
022000           PERFORM 0400-READ-MEMBER-TRAN.
022100*
022200       1500-CHECK-ADMIN-AUTHORITY.
022300*        THE REQUESTING USER MUST HOLD AN ADMIN GROUP-MEMBER-RECORD
022400*        FOR THIS GROUP.  SETS WC-RECORD-REJECTED AND WC-REASON-SUB
022500*        ON FAILURE; LEAVES BOTH ALONE ON SUCCESS.
022600           MOVE GMT-GROUP-ID           TO WG-KEY-GROUP-ID.
022700           MOVE GMT-REQUESTING-USER-ID TO WG-KEY-USER-ID.
022800           PERFORM 1600-FIND-MEMBER-ENTRY.
022900           IF WC-ENTRY-NOT-FOUND
023000               SET WC-RECORD-REJECTED TO TRUE
023100               MOVE 1 TO WC-REASON-SUB
023200           ELSE
023300               MOVE WG-ROLE (WG-IDX) TO WC-ROLE-CDE
023400               IF NOT WC-ROLE-ADMIN
023500                   SET WC-RECORD-REJECTED TO TRUE
023600                   MOVE 2 TO WC-REASON-SUB
023700               END-IF
023800           END-IF.
023900*
024000       1600-FIND-MEMBER-ENTRY.
024100*        ONE SHARED LOOKUP PARAGRAPH -- CALLED FOR ADMIN CHECKS,
024200*        DUPLICATE-MEMBER CHECKS, AND EXISTENCE CHECKS ALIKE.  THE
024300*        CALLER IS ALWAYS RESPONSIBLE FOR LOADING WG-KEY-GROUP-ID
024400*        AND WG-KEY-USER-ID FIRST.
024500           SET WC-ENTRY-NOT-FOUND TO TRUE.
024600           IF WG-ENTRY-COUNT > 0
024700               SEARCH ALL WG-ENTRY
024800                   AT END
024900                       SET WC-ENTRY-NOT-FOUND TO TRUE
025000                   WHEN WG-GROUP-ID (WG-IDX) = WG-KEY-GROUP-ID
025100                    AND WG-USER-ID  (WG-IDX) = WG-KEY-USER-ID
025200                       SET WC-ENTRY-FOUND TO TRUE
025300               END-SEARCH
025400           END-IF.
025500*
025600       1950-DISPLAY-REJECT-MESSAGE.
025700*        SEE WO-0608 IN THE CHANGE LOG ABOVE -- THIS CONSOLE LINE
025800*        WAS ADDED SO THE OPERATOR (AND EVENTUALLY THE HELP DESK)
025900*        COULD SEE WHY A GIVEN ADD/REMOVE/CREATE DID NOT TAKE
026000*        WITHOUT HAVING TO GO HUNT DOWN A SEPARATE REJECT REPORT.
026100           MOVE GMT-GROUP-ID       TO WS-CON-GROUP-ID.
026200           MOVE GMT-TARGET-USER-ID TO WS-CON-TARGET-USER-ID.
026300           MOVE WC-REASON-WORD (WC-REASON-SUB) TO WS-CON-REASON.
026400           DISPLAY WS-CONSOLE-LINE UPON CONSOLE.
026500*
026600       2000-ADD-MEMBER.
026700*        ONLY AN ADMIN MAY ADD A MEMBER, AND THE TARGET MUST NOT
026800*        ALREADY HOLD A ROW FOR THIS GROUP -- EITHER FAILURE REJECTS
026900*        BEFORE 2100 EVER WRITES ANYTHING.
027000           PERFORM 1500-CHECK-ADMIN-AUTHORITY.
027100           IF NOT WC-RECORD-REJECTED
027200               MOVE GMT-GROUP-ID       TO WG-KEY-GROUP-ID
027300               MOVE GMT-TARGET-USER-ID TO WG-KEY-USER-ID
027400               PERFORM 1600-FIND-MEMBER-ENTRY
027500               IF WC-ENTRY-FOUND
027600                   SET WC-RECORD-REJECTED TO TRUE
027700                   MOVE 3 TO WC-REASON-SUB
027800               ELSE
027900                   PERFORM 2100-INSERT-MEMBER-ENTRY
028000               END-IF
028100           END-IF.
028200*
028300       2100-INSERT-MEMBER-ENTRY.
028400*        A NEW ADD ALWAYS SEATS THE TARGET AS A PLAIN MEMBER, NEVER
028500*        AN ADMIN -- PROMOTING SOMEONE TO ADMIN IS OUTSIDE THIS
028600*        PROGRAM'S SCOPE; ONLY 4000-CREATE-GROUP EVER SETS THE
028700*        ADMIN ROLE, FOR THE GROUP'S ORIGINAL CREATOR.
028800           MOVE GMT-GROUP-ID       TO GM-GROUP-ID.
028900           MOVE GMT-TARGET-USER-ID TO GM-USER-ID.
029000           SET WC-ROLE-MEMBER       TO TRUE.
029100           MOVE WC-ROLE-CDE        TO GM-ROLE.
029200           PERFORM 5000-WRITE-NEW-MEMBER-RECORD.
029300*
029400       3000-REMOVE-MEMBER.
029500*        TWO DIFFERENT AUTHORITY RULES DEPENDING ON WHO IS BEING
029600*        REMOVED -- AN ADMIN MAY REMOVE ANYONE, BUT A MEMBER MAY
029700*        ALWAYS REMOVE THEMSELVES (SELF-SERVICE "LEAVE GROUP") WITH
029800*        NO ADMIN CHECK AT ALL, PROVIDED THEY ARE ACTUALLY A MEMBER.
029900           IF GMT-REQUESTING-USER-ID NOT = GMT-TARGET-USER-ID
030000               PERFORM 1500-CHECK-ADMIN-AUTHORITY
030100           ELSE
030200               MOVE GMT-GROUP-ID           TO WG-KEY-GROUP-ID
030300               MOVE GMT-REQUESTING-USER-ID TO WG-KEY-USER-ID
030400               PERFORM 1600-FIND-MEMBER-ENTRY
030500               IF WC-ENTRY-NOT-FOUND
030600                   SET WC-RECORD-REJECTED TO TRUE
030700                   MOVE 1 TO WC-REASON-SUB
030800               END-IF
030900           END-IF.
031000*        AUTHORITY CLEARED -- NOW CONFIRM THE TARGET ACTUALLY HOLDS
031100*        A MEMBER ROW FOR THIS GROUP BEFORE DELETING IT.  THIS IS A
031200*        SEPARATE LOOKUP FROM THE REQUESTING USER'S OWN CHECK ABOVE
031300*        SINCE AN ADMIN'S TARGET IS A DIFFERENT USER-ID ENTIRELY.
031400           IF NOT WC-RECORD-REJECTED
031500               MOVE GMT-GROUP-ID       TO WG-KEY-GROUP-ID
031600               MOVE GMT-TARGET-USER-ID TO WG-KEY-USER-ID
031700               PERFORM 1600-FIND-MEMBER-ENTRY
031800               IF WC-ENTRY-NOT-FOUND
031900                   SET WC-RECORD-REJECTED TO TRUE
032000                   MOVE 1 TO WC-REASON-SUB
032100               ELSE
032200                   PERFORM 3100-DELETE-MEMBER-ENTRY
032300               END-IF
032400           END-IF.
032500*
032600       3100-DELETE-MEMBER-ENTRY.
032700*        WG-RELATIVE-KEY WAS CARRIED INTO THE TABLE ROW AT LOAD TIME
032800*        (0320) OR WRITE TIME (5000) -- PULLING IT BACK OUT HERE IS
032900*        WHAT LETS THE DELETE GO STRAIGHT TO THE RIGHT RECORD
033000*        WITHOUT A START/READ TO RE-ESTABLISH POSITION.
033100           MOVE WG-RELATIVE-KEY (WG-IDX) TO WG-RELATIVE-KEY.
033200           DELETE GROUP-MEMBER-FILE RECORD.
033300           MOVE WG-IDX TO WC-TABLE-IDX.
033400           PERFORM 3105-SHIFT-ONE-SLOT-DOWN
033500               UNTIL WC-TABLE-IDX >= WG-ENTRY-COUNT.
033600           SUBTRACT 1 FROM WG-ENTRY-COUNT.
033700*
033800       3105-SHIFT-ONE-SLOT-DOWN.
033900*        CLOSES THE GAP THE DELETE LEFT -- SAME COMPACTION SHAPE AS
034000*        WOWP0/WOWP1'S 5650 AND WOWP4'S 2100.
034100           MOVE WG-ENTRY (WC-TABLE-IDX + 1) TO WG-ENTRY (WC-TABLE-IDX).
034200           ADD 1 TO WC-TABLE-IDX.
034300*
034400       4000-CREATE-GROUP.
034500*        CREATING A GROUP IS JUST SEATING THE REQUESTER AS ITS
034600*        FIRST ADMIN -- THERE IS NO SEPARATE GROUP-MASTER RECORD TO
034700*        WRITE IN THIS SYSTEM; A GROUP EXISTS THE MOMENT ITS FIRST
034800*        GROUP-MEMBER-RECORD DOES.  REJECTED IF THE REQUESTER
034900*        ALREADY HOLDS A ROW FOR THIS GROUP-ID -- A GROUP CANNOT BE
035000*        CREATED TWICE BY THE SAME PERSON.
035100           MOVE GMT-GROUP-ID           TO WG-KEY-GROUP-ID.
035200           MOVE GMT-REQUESTING-USER-ID TO WG-KEY-USER-ID.
035300           PERFORM 1600-FIND-MEMBER-ENTRY.
035400           IF WC-ENTRY-FOUND
035500               SET WC-RECORD-REJECTED TO TRUE
035600               MOVE 3 TO WC-REASON-SUB
035700           ELSE
035800               MOVE GMT-GROUP-ID           TO GM-GROUP-ID
035900               MOVE GMT-REQUESTING-USER-ID TO GM-USER-ID
036000               SET WC-ROLE-ADMIN           TO TRUE
036100               MOVE WC-ROLE-CDE            TO GM-ROLE
036200               PERFORM 5000-WRITE-NEW-MEMBER-RECORD
036300           END-IF.
036400*
036500       5000-WRITE-NEW-MEMBER-RECORD.
036600*        WG-TABLE MUST STAY IN ASCENDING (GROUP,USER) ORDER FOR
036700*        SEARCH ALL TO WORK, SO THE NEW ROW'S SORTED POSITION IS
036800*        FOUND FIRST AND THE TAIL OF THE TABLE SLID DOWN A SLOT.
036900           PERFORM 5100-FIND-INSERT-POINT.
037000           PERFORM 5200-SHIFT-TABLE-UP.
037100           MOVE GM-GROUP-ID      TO WG-GROUP-ID     (WG-IDX).
037200           MOVE GM-USER-ID       TO WG-USER-ID       (WG-IDX).
037300           MOVE GM-ROLE          TO WG-ROLE          (WG-IDX).
037400           ADD 1 TO WG-ENTRY-COUNT.
037500           MOVE WG-ENTRY-COUNT   TO WG-RELATIVE-KEY (WG-IDX).
037600           MOVE WG-RELATIVE-KEY (WG-IDX) TO WG-RELATIVE-KEY.
037700           WRITE GROUP-MEMBER-RECORD.
037800*
037900       5100-FIND-INSERT-POINT.
038000*        SAME TWO-LEVEL COMPARE AS 0340 ABOVE -- KEPT AS ITS OWN
038100*        COPY SINCE THAT ONE RUNS AT LOAD TIME AND THIS ONE RUNS
038200*        FOR A TRANSACTION-DRIVEN WRITE, AND THE TWO NEVER SHARE A
038300*        CALL SITE.
038400           SET WG-IDX TO 1.
038500           PERFORM 5105-TEST-INSERT-POINT
038600               UNTIL WG-IDX > WG-ENTRY-COUNT
038700                  OR WG-GROUP-ID (WG-IDX) > GM-GROUP-ID
038800                  OR (WG-GROUP-ID (WG-IDX) = GM-GROUP-ID
038900                      AND WG-USER-ID (WG-IDX) > GM-USER-ID).
039000*
039100       5105-TEST-INSERT-POINT.
039200           SET WG-IDX UP BY 1.
039300*
039400       5200-SHIFT-TABLE-UP.
039500*        BOTTOM-UP SHIFT, SAME SHAPE AS 0360 -- EACH MOVE LANDS IN A
039600*        SLOT JUST VACATED BY THE PRIOR MOVE.
039700           IF WG-IDX <= WG-ENTRY-COUNT
039800               MOVE WG-ENTRY-COUNT TO WC-TABLE-IDX
039900               PERFORM 5205-SHIFT-ONE-SLOT-UP
040000                   UNTIL WC-TABLE-IDX < WG-IDX
040100           END-IF.
040200*
040300       5205-SHIFT-ONE-SLOT-UP.
040400           MOVE WG-ENTRY (WC-TABLE-IDX) TO WG-ENTRY (WC-TABLE-IDX + 1).
040500           SUBTRACT 1 FROM WC-TABLE-IDX.
