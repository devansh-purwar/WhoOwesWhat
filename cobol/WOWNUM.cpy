000100******************************************************************
000200*                                                                *
000300*    WOWNUM  --  MONEY / PERCENTAGE EDIT-PICTURE WORK FIELDS     *
000400*                                                                *
000500*    PUNCTUATED PICTURES USED WHEN A REPORT LINE MUST SHOW AN    *
000600*    AMOUNT WITH A DECIMAL POINT AND ZERO-SUPPRESSED LEADING     *
000700*    DIGITS.  COPY THIS MEMBER AND MOVE THE COMP-3 AMOUNT INTO   *
000800*    NUM-11 (OR PCT-6 FOR A PERCENTAGE) BEFORE MOVING THE        *
000900*    EDITED FIELD TO THE PRINT LINE.                              *
001000*                                                                *
001100******************************************************************
001200* CHANGE LOG:                                                   *
001300*   06/05/94  MS   WO-9410  ORIGINAL MEMBER, CUT FROM THE OLD    *
001400*                           SLICKNUM EDIT PATTERN FOR THE NET-    *
001500*                           BALANCE AND LEDGER-LISTING REPORTS.  *
001600*   04/22/03  JA   WO-0311  ADDED PCT-6 FOR THE NET-BALANCE       *
001700*                           REPORT'S PERCENTAGE-SPLIT ECHO.       *
001800******************************************************************
001900*
002000 01  NUM-11                        PIC S9(09)V99 COMP-3 VALUE 0.
002100 01  EDIT-NUM-11                    PIC -ZZZ,ZZZ,ZZ9.99.
002200*
002300 01  PCT-6                          PIC S9(03)V99 COMP-3 VALUE 0.
002400 01  EDIT-PCT-6                     PIC -ZZ9.99.
