000100******************************************************************
000200*                                                                *
000300*    WOWBAL  --  BALANCE-FILE RECORD LAYOUT AND WORKING TABLE    *
000400*                                                                *
000500*    THE LEDGER ITSELF.  ONE RECORD PER (FROM,TO,GROUP) TRIPLE.  *
000600*    RELATIVE ORGANIZATION -- A SLOT IS ASSIGNED AT FIRST-WRITE  *
000700*    TIME AND LOOKED UP VIA THE SORTED IN-MEMORY TABLE BELOW     *
000800*    (SEARCH ALL) SINCE THIS SHOP HAS NO INDEXED FILES ON THE    *
000900*    BATCH STRING.  A BALANCE RECORD'S AMOUNT IS NEVER ZERO OR   *
001000*    NEGATIVE WHILE THE RECORD EXISTS -- A POSTING THAT DRIVES   *
001100*    IT THERE DELETES THE SLOT INSTEAD.                          *
001200*                                                                *
001300******************************************************************
001400* CHANGE LOG:                                                   *
001500*   08/14/87  RHD  WO-8701  ORIGINAL LAYOUT -- FROM/TO ONLY, NO  *
001600*                           GROUP KEY (ALL BALANCES WERE         *
001700*                           PERSONAL AT THE TIME).                *
001800*   03/02/89  RHD  WO-8904  ADDED BAL-GROUP-ID AND WB-TABLE SO    *
001900*                           GROUP LEDGERS CAN COEXIST WITH        *
002000*                           PERSONAL ONES UNDER ONE KEY SCHEME.  *
002100*   06/05/94  MS   WO-9412  RAISED WB-MAX-ENTRIES TO 4000 (WAS   *
002200*                           1500) -- OVERFLOWED ON THE CAMPUS    *
002300*                           HOUSING GROUPS RUN.                  *
002400******************************************************************
002500*
002600 FD  BALANCE-FILE
002700     LABEL RECORDS ARE STANDARD
002800     RECORDING MODE IS F.
002900*
003000 01  BALANCE-RECORD.
003100     03  BAL-FROM-USER-ID           PIC 9(09).
003200     03  BAL-TO-USER-ID             PIC 9(09).
003300     03  BAL-GROUP-ID               PIC 9(09).
003400     03  BAL-AMOUNT                 PIC S9(09)V99 COMP-3.
003500     03  BAL-CURRENCY               PIC X(03).
003600     03  FILLER                     PIC X(15).
003700*
003800* IN-MEMORY LEDGER TABLE -- LOADED FROM BALANCE-FILE AT OPEN TIME,
003900* KEPT IN (BAL-FROM-USER-ID, BAL-TO-USER-ID, BAL-GROUP-ID) ORDER SO
004000* SEARCH ALL CAN RESOLVE THE RELATIVE SLOT FOR A GIVEN TRIPLE.
004100*
004200 01  WB-TABLE-CONTROL.
004300     03  WB-ENTRY-COUNT             PIC 9(04) COMP VALUE 0.
004400     03  WB-MAX-ENTRIES             PIC 9(04) COMP VALUE 4000.
004500*
004600 01  WB-TABLE.
004700     03  WB-ENTRY OCCURS 4000 TIMES
004800                   ASCENDING KEY IS WB-FROM-USER-ID
004900                                    WB-TO-USER-ID
005000                                    WB-GROUP-ID
005100                   INDEXED BY WB-IDX.
005200         05  WB-FROM-USER-ID        PIC 9(09).
005300         05  WB-TO-USER-ID          PIC 9(09).
005400         05  WB-GROUP-ID            PIC 9(09).
005500         05  WB-AMOUNT              PIC S9(09)V99 COMP-3.
005600         05  WB-CURRENCY            PIC X(03).
005700         05  WB-RELATIVE-KEY        PIC 9(08) COMP.
005800*
005900* STANDALONE SEARCH/POST KEY -- 5000-POST-ONE-DEBT AND ITS CALLERS
006000* MOVE THE DEBTOR/CREDITOR/GROUP/AMOUNT/CURRENCY TO BE POSTED HERE
006100* BEFORE PERFORMING THE SEARCH; THE SUBSCRIPTED WB-ENTRY FIELDS
006200* ABOVE ALWAYS NAME ONE LOADED TABLE ROW, NEVER THE KEY BEING
006300* SEARCHED FOR.
006400*
006500 01  WB-SEARCH-KEY.
006600     03  WB-KEY-FROM-USER-ID        PIC 9(09).
006700     03  WB-KEY-TO-USER-ID          PIC 9(09).
006800     03  WB-KEY-GROUP-ID            PIC 9(09).
006900     03  WB-KEY-AMOUNT              PIC S9(09)V99 COMP-3.
007000     03  WB-KEY-CURRENCY            PIC X(03).
