000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    WOWP4.
000300       AUTHOR.        T. O. FENWICK.
000400       INSTALLATION.  DATA PROCESSING CENTER.
000500       DATE-WRITTEN.  11/19/1991.
000600       DATE-COMPILED.
000700       SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000*    DESCRIPTION:  SETTLE BALANCE                               *
001100*                                                                *
001200*    READS ONE SETTLEMENT-TRANSACTION-RECORD PER INPUT LINE --   *
001300*    EACH NAMES A (FROM-USER, TO-USER, GROUP, AMOUNT, CURRENCY)  *
001400*    TO APPLY AGAINST THE LEDGER.  THE BALANCE-FILE MUST ALREADY *
001500*    CARRY A RECORD FOR THAT EXACT (FROM,TO,GROUP) TRIPLE -- THIS *
001600*    PROGRAM NEVER NETS AGAINST THE REVERSE DIRECTION THE WAY     *
001700*    WOWP0/WOWP1'S POSTING LOGIC DOES.  A SETTLEMENT-RECORD IS    *
001800*    APPENDED TO THE LOG FOR EVERY INPUT LINE, ACCEPTED OR        *
001900*    REJECTED ALIKE -- THE LOG IS A HISTORY OF WHAT WAS ASKED,   *
002000*    NOT JUST WHAT WAS HONORED.                                  *
002100*                                                                *
002200******************************************************************
002300* CHANGE LOG:                                                   *
002400*   11/19/91  TOF  WO-9134  ORIGINAL PROGRAM.                    *
002500*   06/05/94  MS   WO-9410  AMOUNT COMPARE NOW GOES THROUGH THE  *
002600*                           WOWNUM COMP-3 WORK FIELD, NOT A       *
002700*                           DISPLAY INTERMEDIATE.                 *
002800*   12/09/98  WP   WO-9854  Y2K REVIEW -- NO DATE ARITHMETIC IN  *
002900*                           THIS PROGRAM.  NO CHANGE REQUIRED.   *
003000*   04/22/03  JA   WO-0313  REJECTED LINES WERE SILENTLY DROPPED *
003100*                           WITHOUT A SETTLEMENT-RECORD -- AUDIT  *
003200*                           ASKED FOR A COMPLETE LOG.  NOW EVERY  *
003300*                           INPUT LINE PRODUCES ONE RECORD.       *
003400******************************************************************
003500       ENVIRONMENT DIVISION.
003600       CONFIGURATION SECTION.
003700       SOURCE-COMPUTER.    IBM-PC.
003800       OBJECT-COMPUTER.    IBM-PC.
003900       SPECIAL-NAMES.
004000           C01 IS TOP-OF-FORM.
004100       INPUT-OUTPUT SECTION.
004200       FILE-CONTROL.
004300           SELECT SETTLE-TRAN-FILE  ASSIGN TO WOWSETIN
004400               ORGANIZATION IS LINE SEQUENTIAL
004500               FILE STATUS IS WS-TRAN-STATUS.
004600           SELECT BALANCE-FILE      ASSIGN TO WOWBALDB
004700               ORGANIZATION IS RELATIVE
004800               ACCESS MODE IS DYNAMIC
004900               RELATIVE KEY IS WB-RELATIVE-KEY
005000               FILE STATUS IS WS-BALANCE-STATUS.
005100           SELECT SETTLEMENT-FILE   ASSIGN TO WOWSETLG
005200               ORGANIZATION IS SEQUENTIAL
005300               FILE STATUS IS WS-SETTLE-STATUS.
005400       DATA DIVISION.
005500       FILE SECTION.
005600       FD  SETTLE-TRAN-FILE
005700           LABEL RECORDS ARE STANDARD
005800           RECORDING MODE IS V.
005900*
006000       01  SETTLE-TRAN-RECORD.
006100           03  STR-FROM-USER-ID           PIC 9(09).
006200           03  STR-TO-USER-ID             PIC 9(09).
006300           03  STR-GROUP-ID               PIC 9(09).
006400           03  STR-AMOUNT                 PIC S9(09)V99.
006500           03  STR-CURRENCY               PIC X(03).
006600*
006700           COPY WOWBAL.
006800           COPY WOWSETL.
006900*
007000       WORKING-STORAGE SECTION.
007100           COPY WOWCOM.
007200           COPY WOWNUM.
007300*
007400       01  WS-FILE-STATUSES.
007500           03  WS-TRAN-STATUS             PIC X(02) VALUE '00'.
007600           03  WS-BALANCE-STATUS          PIC X(02) VALUE '00'.
007700           03  WS-SETTLE-STATUS           PIC X(02) VALUE '00'.
007800*
007900       01  FILLER REDEFINES WS-FILE-STATUSES.
008000           03  WS-ALL-STATUSES            PIC X(06).
008100*
008200       01  WS-SETTLE-AMOUNT               PIC S9(09)V99 COMP-3
008300                                           VALUE 0.
008400       01  WS-REMAINING-AMOUNT            PIC S9(09)V99 COMP-3
008500                                           VALUE 0.
008600*
008700* ACCEPT / REJECT WORD TABLE FOR THE CONSOLE SETTLEMENT LOG -- SAME
008800* FILLER-TABLE-PLUS-REDEFINES IDIOM AS WOWCOM'S SPLIT-TYPE-NAME TABLE.
008900*
009000       01  WC-OUTCOME-WORDS.
009100           03  FILLER                     PIC X(08) VALUE 'ACCEPTED'.
009200           03  FILLER                     PIC X(08) VALUE 'REJECTED'.
009300*
009400       01  FILLER REDEFINES WC-OUTCOME-WORDS.
009500           03  WC-OUTCOME-WORD            PIC X(08) OCCURS 2 TIMES.
009600*
009700       01  WC-OUTCOME-SUB                 PIC 9(01) COMP VALUE 1.
009800*
009900       01  WS-CONSOLE-LINE.
010000           03  FILLER                     PIC X(18) VALUE
010100                                          'WOWP4 SETTLEMENT -'.
010200           03  WS-CON-FROM-USER-ID        PIC 9(09).
010300           03  FILLER                     PIC X(04) VALUE ' -> '.
010400           03  WS-CON-TO-USER-ID          PIC 9(09).
010500           03  FILLER                     PIC X(02) VALUE SPACE.
010600           03  WS-CON-OUTCOME             PIC X(08).
010700*
010800       PROCEDURE DIVISION.
010900*
011000       0100-MAINLINE.
011100*        BALANCE-FILE MUST BE LOADED INTO WB-TABLE BEFORE ANY
011200*        TRANSACTION IS PROCESSED -- 1100'S SEARCH ALL NEEDS THE
011300*        WHOLE TABLE PRESENT AND SORTED, NOT BUILT UP AS WE GO THE
011400*        WAY WOWP0'S POSTING RUN DOES.
011500           PERFORM 0200-OPEN-FILES.
011600           PERFORM 0300-LOAD-BALANCE-TABLE.
011700           MOVE 'N' TO WC-SETTLE-EOF-SW.
011800           PERFORM 0400-READ-SETTLE-TRAN.
011900           PERFORM 1000-PROCESS-SETTLE-TRAN
012000               UNTIL WC-SETTLE-EOF.
012100           PERFORM 0900-CLOSE-FILES.
012200           STOP RUN.
012300*
012400       0200-OPEN-FILES.
012500*        BALANCE-FILE OPENS I-O -- THIS PROGRAM REWRITES AND DELETES
012600*        SETTLED SLOTS DIRECTLY, UNLIKE WOWP2/WOWP3'S REPORTS WHICH
012700*        ONLY EVER OPEN IT INPUT.
012800           OPEN INPUT  SETTLE-TRAN-FILE.
012900           OPEN I-O    BALANCE-FILE.
013000           OPEN OUTPUT SETTLEMENT-FILE.
013100*
013200       0900-CLOSE-FILES.
013300           CLOSE SETTLE-TRAN-FILE.
013400           CLOSE BALANCE-FILE.
013500           CLOSE SETTLEMENT-FILE.
013600*        SIX-BYTE COMBINED STATUS -- THREE FILES THIS TIME, NOT TWO
013700*        LIKE WOWP2/WOWP3'S REPORTS.
013800           IF WS-ALL-STATUSES NOT = '000000'
013900               DISPLAY 'WOWP4 CLOSE STATUS NOT CLEAN -- ' WS-ALL-STATUSES
014000                   UPON CONSOLE
014100           END-IF.
014200*
014300       0300-LOAD-BALANCE-TABLE.
014400*        SAME LOAD SHAPE AS WOWP0/WOWP1'S OWN 0300 -- BUILT HERE
014500*        AGAIN RATHER THAN SHARED AS A CALLED SUBPROGRAM, SINCE THIS
014600*        SHOP HAS NEVER FACTORED THE WB-TABLE LOAD OUT OF ANY OF THE
014700*        PROGRAMS THAT NEED IT.
014800           MOVE 0 TO WB-ENTRY-COUNT.
014900           MOVE 'N' TO WC-BALANCE-EOF-SW.
015000           PERFORM 0310-READ-BALANCE-SEQ.
015100           PERFORM 0320-INSERT-LOADED-ENTRY
015200               UNTIL WC-BALANCE-EOF.
015300*
015400       0310-READ-BALANCE-SEQ.
015500           READ BALANCE-FILE NEXT RECORD
015600               AT END
015700                   SET WC-BALANCE-EOF TO TRUE
015800           END-READ.
015900*
016000       0320-INSERT-LOADED-ENTRY.
016100*        LOAD-TIME INSERT KEEPS WB-RELATIVE-KEY ALONGSIDE THE DATA
016200*        SO 2000-POST-SETTLEMENT CAN REWRITE OR DELETE THE EXACT
016300*        BALANCE-FILE SLOT THIS TABLE ROW CAME FROM, NOT JUST THE
016400*        TABLE COPY OF IT.
016500           PERFORM 0340-FIND-LOAD-INSERT-POINT.
016600           PERFORM 0360-SHIFT-TABLE-UP-FOR-LOAD.
016700           MOVE BAL-FROM-USER-ID TO WB-FROM-USER-ID (WB-IDX).
016800           MOVE BAL-TO-USER-ID   TO WB-TO-USER-ID   (WB-IDX).
016900           MOVE BAL-GROUP-ID     TO WB-GROUP-ID     (WB-IDX).
017000           MOVE BAL-AMOUNT       TO WB-AMOUNT        (WB-IDX).
017100           MOVE BAL-CURRENCY     TO WB-CURRENCY      (WB-IDX).
017200           MOVE WB-RELATIVE-KEY  TO WB-RELATIVE-KEY  (WB-IDX).
017300           ADD 1 TO WB-ENTRY-COUNT.
017400           PERFORM 0310-READ-BALANCE-SEQ.
017500*
017600       0340-FIND-LOAD-INSERT-POINT.
017700*        THREE-LEVEL COMPARE MATCHES WB-ENTRY'S ASCENDING KEY SO
017800*        1100'S SEARCH ALL LATER FINDS EVERY SETTLED TRIPLE.
017900           SET WB-IDX TO 1.
018000           PERFORM 0345-TEST-LOAD-INSERT-POINT
018100               UNTIL WB-IDX > WB-ENTRY-COUNT
018200                  OR WB-FROM-USER-ID (WB-IDX) > BAL-FROM-USER-ID
018300                  OR (WB-FROM-USER-ID (WB-IDX) = BAL-FROM-USER-ID
018400                      AND WB-TO-USER-ID (WB-IDX) > BAL-TO-USER-ID)
018500                  OR (WB-FROM-USER-ID (WB-IDX) = BAL-FROM-USER-ID
018600                      AND WB-TO-USER-ID (WB-IDX) = BAL-TO-USER-ID
018700                      AND WB-GROUP-ID (WB-IDX) > BAL-GROUP-ID).
018800*
018900       0345-TEST-LOAD-INSERT-POINT.
019000           SET WB-IDX UP BY 1.
019100*
019200       0360-SHIFT-TABLE-UP-FOR-LOAD.
019300*        BOTTOM-UP SHIFT -- EACH MOVE LANDS IN A SLOT THE PRIOR MOVE
019400*        JUST VACATED.
019500           IF WB-IDX <= WB-ENTRY-COUNT
019600               MOVE WB-ENTRY-COUNT TO WC-TABLE-IDX
019700               PERFORM 0365-SHIFT-ONE-UP-FOR-LOAD
019800                   UNTIL WC-TABLE-IDX < WB-IDX
019900           END-IF.
020000*
020100       0365-SHIFT-ONE-UP-FOR-LOAD.
020200           MOVE WB-ENTRY (WC-TABLE-IDX) TO WB-ENTRY (WC-TABLE-IDX + 1).
020300           SUBTRACT 1 FROM WC-TABLE-IDX.
020400*
020500       0400-READ-SETTLE-TRAN.
020600           READ SETTLE-TRAN-FILE
020700               AT END
020800                   SET WC-SETTLE-EOF TO TRUE
020900           END-READ.
021000*
021100       1000-PROCESS-SETTLE-TRAN.
021200*        A SETTLEMENT CAN ONLY APPLY TO A DEBT THAT EXISTS, AND ONLY
021300*        UP TO WHAT IS OWED -- THIS PROGRAM NEVER OVERPAYS A DEBT
021400*        INTO THE NEGATIVE, AND IT NEVER CREATES A NEW BALANCE-FILE
021500*        ENTRY THE WAY WOWP0'S POSTING LOGIC DOES.  BOTH REASONS A
021600*        TRANSACTION CAN FAIL FALL OUT OF THIS ONE IF/ELSE.
021700           MOVE STR-FROM-USER-ID TO WB-KEY-FROM-USER-ID.
021800           MOVE STR-TO-USER-ID   TO WB-KEY-TO-USER-ID.
021900           MOVE STR-GROUP-ID     TO WB-KEY-GROUP-ID.
022000           MOVE STR-AMOUNT       TO WS-SETTLE-AMOUNT.
022100           PERFORM 1100-FIND-BALANCE-ENTRY.
022200           MOVE 'N' TO WC-VALIDATION-SW.
022300           IF WC-ENTRY-NOT-FOUND
022400               SET WC-RECORD-REJECTED TO TRUE
022500           ELSE
022600               IF WS-SETTLE-AMOUNT > WB-AMOUNT (WB-IDX)
022700                   SET WC-RECORD-REJECTED TO TRUE
022800               ELSE
022900                   PERFORM 2000-POST-SETTLEMENT
023000               END-IF
023100           END-IF.
023200*        EVERY INPUT LINE GETS A SETTLEMENT-RECORD AND A CONSOLE
023300*        LINE, REJECTED OR NOT -- SEE WO-0313 IN THE CHANGE LOG
023400*        ABOVE.  THE LOG WOULD OTHERWISE GO SILENT ON THE VERY
023500*        LINES AN AUDITOR MOST WANTS TO SEE.
023600           PERFORM 3000-WRITE-SETTLEMENT-RECORD.
023700           PERFORM 3900-DISPLAY-SETTLEMENT-LINE.
023800           PERFORM 0400-READ-SETTLE-TRAN.
023900*
024000       1100-FIND-BALANCE-ENTRY.
024100*        EXACT (FROM,TO,GROUP) TRIPLE ONLY -- NO REVERSE-DIRECTION
024200*        LOOKUP.  A SETTLEMENT NAMES WHO PAYS WHOM, AND IT HAS TO
024300*        MATCH BALANCE-FILE'S OWN DIRECTION OR IT IS REJECTED BY
024400*        1000 ABOVE AS NOT-FOUND.
024500           SET WC-ENTRY-NOT-FOUND TO TRUE.
024600           IF WB-ENTRY-COUNT > 0
024700               SEARCH ALL WB-ENTRY
024800                   AT END
024900                       SET WC-ENTRY-NOT-FOUND TO TRUE
025000                   WHEN WB-FROM-USER-ID (WB-IDX) = WB-KEY-FROM-USER-ID
025100                    AND WB-TO-USER-ID   (WB-IDX) = WB-KEY-TO-USER-ID
025200                    AND WB-GROUP-ID     (WB-IDX) = WB-KEY-GROUP-ID
025300                       SET WC-ENTRY-FOUND TO TRUE
025400               END-SEARCH
025500           END-IF.
025600*
025700       2000-POST-SETTLEMENT.
025800*        A SETTLEMENT THAT PAYS THE DEBT DOWN TO EXACTLY ZERO
025900*        REMOVES THE BALANCE-FILE RECORD OUTRIGHT -- THERE IS NO
026000*        BUSINESS VALUE IN KEEPING A ZERO-BALANCE SLOT AROUND, SAME
026100*        RULE WOWP0'S 5000 FOLLOWS WHEN A NETTING CANCELS A DEBT.
026200           COMPUTE WS-REMAINING-AMOUNT =
026300                   WB-AMOUNT (WB-IDX) - WS-SETTLE-AMOUNT.
026400           IF WS-REMAINING-AMOUNT = 0
026500               MOVE WB-RELATIVE-KEY (WB-IDX) TO WB-RELATIVE-KEY
026600               DELETE BALANCE-FILE RECORD
026700               PERFORM 2100-COMPACT-TABLE
026800           ELSE
026900*            PARTIAL SETTLEMENT -- SHRINK THE SLOT IN BOTH THE
027000*            TABLE AND THE BALANCE-FILE RECORD ITSELF, USING THE
027100*            RELATIVE KEY CARRIED SINCE LOAD TIME TO FIND THE
027200*            RIGHT PHYSICAL SLOT TO REWRITE.
027300               MOVE WS-REMAINING-AMOUNT TO WB-AMOUNT (WB-IDX)
027400               MOVE WB-FROM-USER-ID (WB-IDX) TO BAL-FROM-USER-ID
027500               MOVE WB-TO-USER-ID   (WB-IDX) TO BAL-TO-USER-ID
027600               MOVE WB-GROUP-ID     (WB-IDX) TO BAL-GROUP-ID
027700               MOVE WB-AMOUNT       (WB-IDX) TO BAL-AMOUNT
027800               MOVE WB-CURRENCY     (WB-IDX) TO BAL-CURRENCY
027900               MOVE WB-RELATIVE-KEY (WB-IDX) TO WB-RELATIVE-KEY
028000               REWRITE BALANCE-RECORD
028100           END-IF.
028200*
028300       2100-COMPACT-TABLE.
028400*        SHIFT DOWN FROM THE DELETED SLOT TO THE END OF THE TABLE,
028500*        CLOSING THE GAP THE DELETE LEFT BEHIND -- SAME IDIOM
028600*        WOWP0/WOWP1'S 5650 USES AFTER A NETTING CANCELLATION.
028700           MOVE WB-IDX TO WC-TABLE-IDX.
028800           PERFORM 2105-SHIFT-ONE-SLOT-DOWN
028900               UNTIL WC-TABLE-IDX >= WB-ENTRY-COUNT.
029000           SUBTRACT 1 FROM WB-ENTRY-COUNT.
029100*
029200       2105-SHIFT-ONE-SLOT-DOWN.
029300           MOVE WB-ENTRY (WC-TABLE-IDX + 1) TO WB-ENTRY (WC-TABLE-IDX).
029400           ADD 1 TO WC-TABLE-IDX.
029500*
029600       3000-WRITE-SETTLEMENT-RECORD.
029700*        THE SETTLEMENT-FILE RECORD CARRIES THE REQUESTED AMOUNT AS
029800*        GIVEN ON THE INPUT LINE, NOT WHAT ACTUALLY GOT APPLIED --
029900*        A REJECTED LINE'S FULL REQUESTED FIGURE STILL BELONGS IN
030000*        THE AUDIT TRAIL.
030100           MOVE STR-FROM-USER-ID TO SETL-FROM-USER-ID.
030200           MOVE STR-TO-USER-ID   TO SETL-TO-USER-ID.
030300           MOVE STR-GROUP-ID     TO SETL-GROUP-ID.
030400           MOVE STR-AMOUNT       TO SETL-AMOUNT.
030500           MOVE STR-CURRENCY     TO SETL-CURRENCY.
030600           WRITE SETTLEMENT-RECORD.
030700*
030800       3900-DISPLAY-SETTLEMENT-LINE.
030900*        ONE CONSOLE LINE PER TRANSACTION -- THE OPERATOR WATCHING
031000*        THE RUN CAN SEE REJECTS GO BY WITHOUT WAITING FOR THE
031100*        SETTLEMENT-FILE TO BE PULLED AND READ SEPARATELY.
031200           MOVE STR-FROM-USER-ID TO WS-CON-FROM-USER-ID.
031300           MOVE STR-TO-USER-ID   TO WS-CON-TO-USER-ID.
031400           IF WC-RECORD-REJECTED
031500               MOVE 2 TO WC-OUTCOME-SUB
031600           ELSE
031700               MOVE 1 TO WC-OUTCOME-SUB
031800           END-IF.
031900           MOVE WC-OUTCOME-WORD (WC-OUTCOME-SUB) TO WS-CON-OUTCOME.
032000           DISPLAY WS-CONSOLE-LINE UPON CONSOLE.
