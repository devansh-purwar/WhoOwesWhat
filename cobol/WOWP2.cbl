000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    WOWP2.
000300       AUTHOR.        T. O. FENWICK.
000400       INSTALLATION.  DATA PROCESSING CENTER.
000500       DATE-WRITTEN.  11/19/1991.
000600       DATE-COMPILED.
000700       SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000*    DESCRIPTION:  NET BALANCE REPORT                           *
001100*                                                                *
001200*    SCANS THE ENTIRE BALANCE-FILE ONCE, ACCUMULATING A NET      *
001300*    POSITION PER (USER-ID, CURRENCY) IN THE WU-TABLE -- A       *
001400*    BALANCE-RECORD SUBTRACTS FROM THE DEBTOR'S RUNNING TOTAL    *
001500*    AND ADDS TO THE CREDITOR'S.  WHEN THE FILE IS EXHAUSTED THE *
001600*    TABLE IS ALREADY IN (USER-ID, CURRENCY) ORDER -- IT WAS     *
001700*    BUILT BY SORTED INSERT -- SO THE REPORT IS PRINTED STRAIGHT *
001800*    OFF IT WITH A CONTROL BREAK ON USER-ID.  ONE DETAIL LINE     *
001900*    PER CURRENCY IS ALSO THE CONTROL TOTAL FOR THAT CURRENCY --  *
002000*    THERE IS NO FURTHER ROLL-UP BEYOND ONE LINE PER CURRENCY.   *
002100*                                                                *
002200******************************************************************
002300* CHANGE LOG:                                                   *
002400*   11/19/91  TOF  WO-9133  ORIGINAL PROGRAM.                    *
002500*   06/05/94  MS   WO-9410  SWITCHED THE AMOUNT EDIT TO THE NEW  *
002600*                           WOWNUM COPY MEMBER (EDIT-NUM-11)      *
002700*                           INSTEAD OF A LOCAL PICTURE.           *
002800*   12/09/98  WP   WO-9854  Y2K REVIEW -- NO DATE ARITHMETIC IN  *
002900*                           THIS PROGRAM.  NO CHANGE REQUIRED.   *
003000*   02/14/06  KL   WO-0606  ADDED THE OWES/IS-OWED INDICATOR      *
003100*                           COLUMN -- USERS KEPT ASKING THE HELP  *
003200*                           DESK WHICH SIGN MEANT WHAT.            *
003300******************************************************************
003400       ENVIRONMENT DIVISION.
003500       CONFIGURATION SECTION.
003600       SOURCE-COMPUTER.    IBM-PC.
003700       OBJECT-COMPUTER.    IBM-PC.
003800       SPECIAL-NAMES.
003900           C01 IS TOP-OF-FORM.
004000       INPUT-OUTPUT SECTION.
004100       FILE-CONTROL.
004200           SELECT BALANCE-FILE       ASSIGN TO WOWBALDB
004300               ORGANIZATION IS RELATIVE
004400               ACCESS MODE IS SEQUENTIAL
004500               RELATIVE KEY IS WB-RELATIVE-KEY
004600               FILE STATUS IS WS-BALANCE-STATUS.
004700           SELECT NET-BALANCE-REPORT ASSIGN TO WOWNETRP
004800               ORGANIZATION IS SEQUENTIAL
004900               FILE STATUS IS WS-REPORT-STATUS.
005000       DATA DIVISION.
005100       FILE SECTION.
005200           COPY WOWBAL.
005300*
005400       FD  NET-BALANCE-REPORT
005500           LABEL RECORDS ARE STANDARD
005600           RECORDING MODE IS F.
005700*
005800       01  RPT-LINE                        PIC X(80).
005900*
006000       WORKING-STORAGE SECTION.
006100           COPY WOWCOM.
006200           COPY WOWNUM.
006300*
006400       01  WS-FILE-STATUSES.
006500           03  WS-BALANCE-STATUS          PIC X(02) VALUE '00'.
006600           03  WS-REPORT-STATUS           PIC X(02) VALUE '00'.
006700*
006800       01  FILLER REDEFINES WS-FILE-STATUSES.
006900           03  WS-ALL-STATUSES            PIC X(04).
007000*
007100* PER-(USER,CURRENCY) NET-POSITION WORKING TABLE -- LOADED FROM
007200* BALANCE-FILE, NEVER WRITTEN BACK.  SAME SORTED-INSERT IDIOM AS
007300* WOWBAL'S WB-TABLE.
007400*
007500       01  WU-TABLE-CONTROL.
007600           03  WU-ENTRY-COUNT             PIC 9(04) COMP VALUE 0.
007700           03  WU-MAX-ENTRIES             PIC 9(04) COMP VALUE 4000.
007800*
007900       01  WU-TABLE.
008000           03  WU-ENTRY OCCURS 4000 TIMES
008100                         ASCENDING KEY IS WU-USER-ID WU-CURRENCY
008200                         INDEXED BY WU-IDX.
008300               05  WU-USER-ID             PIC 9(09).
008400               05  WU-CURRENCY            PIC X(03).
008500               05  WU-NET-AMOUNT          PIC S9(09)V99 COMP-3.
008600*
008700       01  WU-SEARCH-KEY.
008800           03  WU-KEY-USER-ID             PIC 9(09).
008900           03  WU-KEY-CURRENCY            PIC X(03).
009000*
009100* OWES / IS-OWED INDICATOR TABLE -- SAME FILLER-TABLE-PLUS-
009200* REDEFINES IDIOM AS WOWCOM'S SPLIT-TYPE-NAME TABLE.
009300*
009400       01  WC-SIGN-NAMES.
009500           03  FILLER                     PIC X(08) VALUE 'IS OWED '.
009600           03  FILLER                     PIC X(08) VALUE 'OWES    '.
009700*
009800       01  FILLER REDEFINES WC-SIGN-NAMES.
009900           03  WC-SIGN-NAME               PIC X(08) OCCURS 2 TIMES.
010000*
010100       01  WC-SIGN-SUB                    PIC 9(01) COMP VALUE 1.
010200*
010300       01  WS-HEADING-LINE-1.
010400           03  FILLER                     PIC X(25) VALUE
010500                                          'WOW LEDGER SYSTEM'.
010600           03  FILLER                     PIC X(30) VALUE
010700                                          ' - NET BALANCE REPORT'.
010800           03  FILLER                     PIC X(25) VALUE SPACE.
010900*
011000       01  WS-USER-HEADING-LINE.
011100           03  FILLER                     PIC X(08) VALUE 'USER ID:'.
011200           03  WS-HDG-USER-ID             PIC 9(09).
011300           03  FILLER                     PIC X(63) VALUE SPACE.
011400*
011500       01  WS-DETAIL-LINE.
011600           03  FILLER                     PIC X(04) VALUE SPACE.
011700           03  WS-DTL-CURRENCY            PIC X(03).
011800           03  FILLER                     PIC X(03) VALUE SPACE.
011900           03  WS-DTL-AMOUNT              PIC -ZZZ,ZZZ,ZZ9.99.
012000           03  FILLER                     PIC X(03) VALUE SPACE.
012100           03  WS-DTL-SIGN-NAME           PIC X(08).
012200           03  FILLER                     PIC X(49) VALUE SPACE.
012300*
012400       01  WS-PRIOR-USER-ID                PIC 9(09) VALUE 0.
012500       01  WS-FIRST-USER-SW                PIC X(01) VALUE 'Y'.
012600           88  WS-FIRST-USER                   VALUE 'Y'.
012700*
012800       01  WS-NO-BALANCES-LINE.
012900           03  FILLER                     PIC X(04) VALUE SPACE.
013000           03  FILLER                     PIC X(26) VALUE
013100                                          'NO OUTSTANDING BALANCES.'.
013200           03  FILLER                     PIC X(50) VALUE SPACE.
013300*
013400       PROCEDURE DIVISION.
013500*
013600       0100-MAINLINE.
013700*        NO THRU RANGES NEEDED HERE -- EVERY STEP RUNS EXACTLY ONCE
013800*        AND NONE OF THEM SHARE AN EOF OR ERROR EXIT, UNLIKE WOWP0
013900*        AND WOWP1'S MAINLINES.
014000           PERFORM 0200-OPEN-FILES.
014100           PERFORM 1000-BUILD-USER-CURRENCY-TOTALS.
014200           PERFORM 2000-PRINT-NET-BALANCE-REPORT.
014300           PERFORM 0900-CLOSE-FILES.
014400           STOP RUN.
014500*
014600       0200-OPEN-FILES.
014700*        BALANCE-FILE IS READ ONLY HERE -- THIS PROGRAM NEVER REWRITES
014800*        A BALANCE SLOT, IT ONLY TOTALS THEM UP INTO WU-TABLE.
014900           OPEN INPUT  BALANCE-FILE.
015000           OPEN OUTPUT NET-BALANCE-REPORT.
015100*
015200       0900-CLOSE-FILES.
015300           CLOSE BALANCE-FILE.
015400           CLOSE NET-BALANCE-REPORT.
015500*        COMBINED FOUR-BYTE STATUS CHECK, SAME IDIOM WOWP1'S 0900
015600*        USES -- ONE DISPLAY COVERS BOTH FILES INSTEAD OF TWO.
015700           IF WS-ALL-STATUSES NOT = '0000'
015800               DISPLAY 'WOWP2 CLOSE STATUS NOT CLEAN -- ' WS-ALL-STATUSES
015900                   UPON CONSOLE
016000           END-IF.
016100*
016200       1000-BUILD-USER-CURRENCY-TOTALS.
016300*        ONE PASS OVER THE ENTIRE BALANCE-FILE.  EACH RECORD TOUCHES
016400*        TWO WU-TABLE SLOTS -- ONE FOR THE DEBTOR, ONE FOR THE
016500*        CREDITOR -- SO THE NET POSITION COMES OUT RIGHT EVEN THOUGH
016600*        BALANCE-FILE ITSELF ONLY EVER CARRIES ONE DIRECTION PER KEY.
016700           MOVE 0 TO WU-ENTRY-COUNT.
016800           MOVE 'N' TO WC-BALANCE-EOF-SW.
016900           PERFORM 1010-READ-BALANCE-SEQ.
017000           PERFORM 1020-POST-ONE-BALANCE-RECORD
017100               UNTIL WC-BALANCE-EOF.
017200*
017300       1010-READ-BALANCE-SEQ.
017400           READ BALANCE-FILE NEXT RECORD
017500               AT END
017600                   SET WC-BALANCE-EOF TO TRUE
017700           END-READ.
017800*
017900       1020-POST-ONE-BALANCE-RECORD.
018000*        DEBTOR SIDE: SUBTRACT THE BALANCE-RECORD AMOUNT FROM THE
018100*        FROM-USER'S RUNNING NET -- THEY OWE THIS MUCH, SO THEIR NET
018200*        POSITION GOES DOWN.
018300           MOVE BAL-FROM-USER-ID TO WU-KEY-USER-ID.
018400           MOVE BAL-CURRENCY     TO WU-KEY-CURRENCY.
018500           PERFORM 1100-FIND-OR-INSERT-USER-ENTRY.
018600           COMPUTE WU-NET-AMOUNT (WU-IDX) =
018700                   WU-NET-AMOUNT (WU-IDX) - BAL-AMOUNT.
018800*        CREDITOR SIDE: ADD THE SAME AMOUNT TO THE TO-USER -- THEY
018900*        ARE OWED IT, SO THEIR NET POSITION GOES UP BY THE SAME
019000*        FIGURE.  THE TWO SIDES OF ONE BALANCE-RECORD ALWAYS NET
019100*        TO ZERO ACROSS THE WHOLE FILE, WHICH IS WHY THIS TABLE
019200*        NEVER NEEDS A SEPARATE GRAND-TOTAL CHECK.
019300           MOVE BAL-TO-USER-ID   TO WU-KEY-USER-ID.
019400           MOVE BAL-CURRENCY     TO WU-KEY-CURRENCY.
019500           PERFORM 1100-FIND-OR-INSERT-USER-ENTRY.
019600           COMPUTE WU-NET-AMOUNT (WU-IDX) =
019700                   WU-NET-AMOUNT (WU-IDX) + BAL-AMOUNT.
019800           PERFORM 1010-READ-BALANCE-SEQ.
019900*
020000       1100-FIND-OR-INSERT-USER-ENTRY.
020100*        SEARCH ALL NEEDS THE TABLE SORTED, WHICH IS WHY 1200 BELOW
020200*        INSERTS IN ORDER RATHER THAN JUST APPENDING.  AN EMPTY
020300*        TABLE SKIPS THE SEARCH OUTRIGHT -- SEARCH ALL ON ZERO
020400*        ENTRIES IS UNDEFINED ON SOME COMPILERS THIS SHOP HAS USED.
020500           SET WC-ENTRY-NOT-FOUND TO TRUE.
020600           IF WU-ENTRY-COUNT > 0
020700               SEARCH ALL WU-ENTRY
020800                   AT END
020900                       SET WC-ENTRY-NOT-FOUND TO TRUE
021000                   WHEN WU-USER-ID   (WU-IDX) = WU-KEY-USER-ID
021100                    AND WU-CURRENCY (WU-IDX) = WU-KEY-CURRENCY
021200                       SET WC-ENTRY-FOUND TO TRUE
021300               END-SEARCH
021400           END-IF.
021500           IF WC-ENTRY-NOT-FOUND
021600               PERFORM 1200-INSERT-USER-ENTRY
021700           END-IF.
021800*
021900       1200-INSERT-USER-ENTRY.
022000*        SAME SORTED-INSERT SHAPE AS WOWBAL'S WB-TABLE LOAD IN
022100*        WOWP0/WOWP1 -- WALK FORWARD TO THE FIRST SLOT THAT SORTS
022200*        AFTER THE NEW KEY, THEN MAKE ROOM FOR IT.
022300           SET WU-IDX TO 1.
022400           PERFORM 1205-TEST-USER-INSERT-POINT
022500               UNTIL WU-IDX > WU-ENTRY-COUNT
022600                  OR WU-USER-ID (WU-IDX) > WU-KEY-USER-ID
022700                  OR (WU-USER-ID (WU-IDX) = WU-KEY-USER-ID AND
022800                      WU-CURRENCY (WU-IDX) > WU-KEY-CURRENCY).
022900*        IF THE INSERT POINT IS BEFORE THE END OF THE TABLE, SHIFT
023000*        EVERYTHING FROM THE BOTTOM UP BY ONE SLOT FIRST -- WORKING
023100*        FROM THE BOTTOM MEANS EACH MOVE LANDS IN A SLOT ALREADY
023200*        VACATED BY THE PRIOR MOVE.
023300           IF WU-IDX <= WU-ENTRY-COUNT
023400               MOVE WU-ENTRY-COUNT TO WC-TABLE-IDX
023500               PERFORM 1210-SHIFT-ONE-USER-UP
023600                   UNTIL WC-TABLE-IDX < WU-IDX
023700           END-IF.
023800*        NEW ENTRY ALWAYS STARTS AT A NET AMOUNT OF ZERO -- THE
023900*        CALLER IN 1020 ADDS OR SUBTRACTS INTO IT RIGHT AFTER.
024000           MOVE WU-KEY-USER-ID TO WU-USER-ID   (WU-IDX).
024100           MOVE WU-KEY-CURRENCY TO WU-CURRENCY (WU-IDX).
024200           MOVE 0 TO WU-NET-AMOUNT (WU-IDX).
024300           ADD 1 TO WU-ENTRY-COUNT.
024400*
024500       1205-TEST-USER-INSERT-POINT.
024600*        ONE STEP OF THE SEARCH PERFORMED BY 1200'S UNTIL CLAUSE --
024700*        KEPT AS ITS OWN PARAGRAPH SINCE A BARE SET STATEMENT CANNOT
024800*        BE THE OBJECT OF A PERFORM ... UNTIL BY ITSELF.
024900           SET WU-IDX UP BY 1.
025000*
025100       1210-SHIFT-ONE-USER-UP.
025200*        MOVES THE WHOLE WU-ENTRY GROUP IN ONE STATEMENT -- USER-ID,
025300*        CURRENCY, AND NET-AMOUNT ALL SLIDE TOGETHER.
025400           MOVE WU-ENTRY (WC-TABLE-IDX) TO WU-ENTRY (WC-TABLE-IDX + 1).
025500           SUBTRACT 1 FROM WC-TABLE-IDX.
025600*
025700       2000-PRINT-NET-BALANCE-REPORT.
025800*        WU-TABLE IS ALREADY IN (USER-ID, CURRENCY) ORDER FROM THE
025900*        SORTED INSERT ABOVE, SO THE REPORT NEEDS NO SORT STEP OF
026000*        ITS OWN -- JUST A STRAIGHT WALK WITH A CONTROL BREAK.
026100           MOVE WS-HEADING-LINE-1 TO RPT-LINE.
026200           WRITE RPT-LINE.
026300           IF WU-ENTRY-COUNT = 0
026400               MOVE WS-NO-BALANCES-LINE TO RPT-LINE
026500               WRITE RPT-LINE
026600           ELSE
026700               MOVE 0 TO WS-PRIOR-USER-ID
026800               MOVE 'Y' TO WS-FIRST-USER-SW
026900               SET WU-IDX TO 1
027000               PERFORM 2005-PRINT-ONE-USER-DETAIL
027100                   UNTIL WU-IDX > WU-ENTRY-COUNT
027200           END-IF.
027300*
027400       2005-PRINT-ONE-USER-DETAIL.
027500*        CONTROL BREAK ON WU-USER-ID.  WS-FIRST-USER-SW CATCHES THE
027600*        ONE CASE WS-PRIOR-USER-ID'S STARTING VALUE OF ZERO CANNOT --
027700*        A REAL USER-ID OF ZERO ON THE VERY FIRST ENTRY.  SAME
027800*        SWITCH-PLUS-FLAG IDIOM AS WOWP1'S GROUP BREAK IN 1000.
027900           IF WS-FIRST-USER
028000              OR WU-USER-ID (WU-IDX) NOT = WS-PRIOR-USER-ID
028100               PERFORM 2100-PRINT-USER-HEADING
028200               MOVE 'N' TO WS-FIRST-USER-SW
028300               MOVE WU-USER-ID (WU-IDX) TO WS-PRIOR-USER-ID
028400           END-IF.
028500           PERFORM 2200-PRINT-DETAIL-LINE.
028600           SET WU-IDX UP BY 1.
028700*
028800       2100-PRINT-USER-HEADING.
028900           MOVE WU-USER-ID (WU-IDX) TO WS-HDG-USER-ID.
029000           MOVE WS-USER-HEADING-LINE TO RPT-LINE.
029100           WRITE RPT-LINE.
029200*
029300       2200-PRINT-DETAIL-LINE.
029400*        ONE DETAIL LINE PER CURRENCY A USER HOLDS -- THIS IS ALSO
029500*        THE CONTROL TOTAL FOR THAT CURRENCY SINCE WU-NET-AMOUNT IS
029600*        ALREADY THE FULLY ACCUMULATED FIGURE FROM 1020 ABOVE.
029700           MOVE WU-CURRENCY (WU-IDX) TO WS-DTL-CURRENCY.
029800           MOVE WU-NET-AMOUNT (WU-IDX) TO NUM-11.
029900           MOVE NUM-11 TO EDIT-NUM-11.
030000           MOVE EDIT-NUM-11 TO WS-DTL-AMOUNT.
030100*        A NEGATIVE NET MEANS THE USER PAID OUT MORE THAN THEY WERE
030200*        OWED OVERALL FOR THIS CURRENCY -- THAT READS "OWES" ON THE
030300*        REPORT, NOT "IS OWED", WHICH IS WHY THE SIGN TEST FLIPS THE
030400*        INDICATOR SUBSCRIPT RATHER THAN JUST PRINTING THE SIGN.
030500           IF WU-NET-AMOUNT (WU-IDX) < 0
030600               MOVE 2 TO WC-SIGN-SUB
030700           ELSE
030800               MOVE 1 TO WC-SIGN-SUB
030900           END-IF.
031000           MOVE WC-SIGN-NAME (WC-SIGN-SUB) TO WS-DTL-SIGN-NAME.
031100           MOVE WS-DETAIL-LINE TO RPT-LINE.
031200           WRITE RPT-LINE.
