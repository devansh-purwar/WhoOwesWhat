000100******************************************************************
000200*                                                                *
000300*    WOWSETL --  SETTLEMENT-FILE RECORD LAYOUT                   *
000400*                                                                *
000500*    ONE RECORD PER PAYMENT.  SEQUENTIAL, APPEND-ONLY -- THE     *
000600*    SETTLEMENT LOG IS WRITTEN REGARDLESS OF WHETHER THE         *
000700*    UNDERLYING LEDGER ENTRY SURVIVES THE POSTING.               *
000800*                                                                *
000900******************************************************************
001000* CHANGE LOG:                                                   *
001100*   03/02/89  RHD  WO-8904  ORIGINAL LAYOUT, CUT ALONGSIDE THE   *
001200*                           GROUP-AWARE BALANCE-FILE.            *
001300******************************************************************
001400*
001500 FD  SETTLEMENT-FILE
001600     LABEL RECORDS ARE STANDARD
001700     RECORDING MODE IS F.
001800*
001900 01  SETTLEMENT-RECORD.
002000     03  SETL-FROM-USER-ID          PIC 9(09).
002100     03  SETL-TO-USER-ID            PIC 9(09).
002200     03  SETL-GROUP-ID              PIC 9(09).
002300     03  SETL-AMOUNT                PIC S9(09)V99 COMP-3.
002400     03  SETL-CURRENCY              PIC X(03).
002500     03  FILLER                     PIC X(15).
