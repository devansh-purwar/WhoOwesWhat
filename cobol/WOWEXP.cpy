000100******************************************************************
000200*                                                                *
000300*    WOWEXP  --  EXPENSE-FILE RECORD LAYOUT                     *
000400*                                                                *
000500*    ONE RECORD PER EXPENSE.  INPUT TO THE POSTING RUN (WOWP0)  *
000600*    AND RE-READ, IN ASCENDING EXP-ID ORDER, BY THE GROUP        *
000700*    LEDGER RECALCULATION RUN (WOWP1).  LINE SEQUENTIAL --       *
000800*    EACH PARTICIPANT ENTRY IS CARRIED AS A FIXED OCCURS TABLE   *
000900*    SINCE THE EXTERNAL FORM HAS NO VARIABLE-LENGTH RECORDS.     *
001000*                                                                *
001100******************************************************************
001200* CHANGE LOG:                                                   *
001300*   08/14/87  RHD  WO-8701  ORIGINAL LAYOUT, EQUAL SPLIT ONLY.   *
001400*   03/02/89  RHD  WO-8904  ADDED EXP-GROUP-ID FOR GROUP VS.     *
001500*                           PERSONAL EXPENSES.                   *
001600*   11/19/91  TOF  WO-9133  ADDED EXP-SPLIT-TYPE AND EXPANDED    *
001700*                           PARTICIPANT-ENTRY TO CARRY PART-     *
001800*                           AMOUNT/PART-PERCENTAGE/PART-SHARES   *
001900*                           FOR THE FOUR SPLIT STRATEGIES.       *
002000*   06/05/94  MS   WO-9410  RAISED EXP-PARTICIPANTS TO OCCURS 20 *
002100*                           (WAS 10) -- GROUP TRIPS OUTGREW IT.  *
002200*   12/09/98  WP   WO-9854  Y2K REVIEW -- NO DATE FIELDS IN THIS *
002300*                           RECORD.  NO CHANGE REQUIRED.         *
002400*   03/11/09  KL   WO-0914  ADDED EXP-TRAN-CODE -- THE CHANGE/   *
002500*                           DELETE HANDLING IN WOWP0 HAD NOWHERE  *
002600*                           ON THE RECORD TO READ ITS TRANSACTION *
002700*                           CODE FROM AND WAS NEVER ACTUALLY      *
002800*                           TAKING THOSE BRANCHES.                *
002900*   02/06/12  KL   WO-1205  DROPPED RECORDING MODE IS F FROM THE  *
003000*                           FD -- THIS FILE IS LINE SEQUENTIAL,   *
003100*                           NOT FIXED-BLOCK, AND THE CLAUSE NEVER *
003200*                           BELONGED ON IT.                        *
003300******************************************************************
003400*
003500 FD  EXPENSE-FILE
003600     LABEL RECORDS ARE STANDARD.
003700*
003800 01  EXPENSE-RECORD.
003900     03  EXP-TRAN-CODE              PIC X(01).
004000         88  EXP-TRAN-ADD               VALUE 'A'.
004100         88  EXP-TRAN-CHANGE            VALUE 'C'.
004200         88  EXP-TRAN-DELETE            VALUE 'D'.
004300     03  EXP-ID                     PIC 9(09).
004400     03  EXP-AMOUNT                 PIC S9(09)V99 COMP-3.
004500     03  EXP-CURRENCY               PIC X(03).
004600     03  EXP-PAID-BY                PIC 9(09).
004700     03  EXP-GROUP-ID               PIC 9(09).
004800     03  EXP-SPLIT-TYPE             PIC X(01).
004900         88  EXP-SPLIT-EQUAL            VALUE 'E'.
005000         88  EXP-SPLIT-EXACT            VALUE 'X'.
005100         88  EXP-SPLIT-PERCENTAGE       VALUE 'P'.
005200         88  EXP-SPLIT-SHARES           VALUE 'S'.
005300     03  EXP-PARTICIPANT-COUNT      PIC 9(02).
005400     03  EXP-PARTICIPANTS OCCURS 20 TIMES
005500                           INDEXED BY EXP-PART-IDX.
005600         05  PART-USER-ID           PIC 9(09).
005700         05  PART-AMOUNT            PIC S9(09)V99 COMP-3.
005800         05  PART-PERCENTAGE        PIC S9(03)V99 COMP-3.
005900         05  PART-SHARES            PIC 9(04).
006000     03  FILLER                     PIC X(19).
