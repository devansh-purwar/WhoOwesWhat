000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    WOWP1.
000300       AUTHOR.        R. H. DUBOIS.
000400       INSTALLATION.  DATA PROCESSING CENTER.
000500       DATE-WRITTEN.  03/02/1989.
000600       DATE-COMPILED.
000700       SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000*    DESCRIPTION:  RECALCULATE GROUP LEDGER                    *
001100*                                                                *
001200*    CONTROL BREAK ON EXP-GROUP-ID.  FOR EACH GROUP ENCOUNTERED  *
001300*    IN EXPENSE-FILE (WHICH MUST ARRIVE SORTED ASCENDING BY      *
001400*    GROUP-ID THEN EXPENSE-ID), EVERY EXISTING BALANCE-RECORD    *
001500*    FOR THAT GROUP IS DELETED AND THE GROUP'S LEDGER IS REBUILT *
001600*    FROM SCRATCH BY WALKING THE GROUP'S EXPENSE-SPLIT-RECORDS   *
001700*    IN EXPENSE-ID ORDER AND POSTING EVERY SPLIT WHOSE OWNER IS  *
001800*    NOT THE PAYER.  THIS PROGRAM NEVER RECOMPUTES A SPLIT --    *
001900*    THAT WAS ALREADY DONE AND STORED BY WOWP0.  PERSONAL        *
002000*    EXPENSES (EXP-GROUP-ID = ZERO) CARRY NO GROUP LEDGER AND    *
002100*    ARE SKIPPED.  RUNNING THIS PROGRAM TWICE IN A ROW AGAINST   *
002200*    THE SAME INPUT PRODUCES AN IDENTICAL LEDGER BOTH TIMES.     *
002300*                                                                *
002400******************************************************************
002500* CHANGE LOG:                                                   *
002600*   03/02/89  RHD  WO-8904  ORIGINAL PROGRAM -- CUT FROM WOWP0'S *
002700*                           POSTING LOGIC SO A CHANGED OR        *
002800*                           DELETED GROUP EXPENSE CAN GET A      *
002900*                           CLEAN REBUILD INSTEAD OF AN           *
003000*                           INCREMENTAL PATCH.                   *
003100*   11/19/91  TOF  WO-9133  MATCHED THE EXPENSE-SPLIT-FILE SYNC  *
003200*                           READ TO THE NEW EXACT/PERCENTAGE/    *
003300*                           SHARES SPLIT TYPES -- NO LOGIC        *
003400*                           CHANGE, JUST CONFIRMED THE SYNC READ *
003500*                           STILL WORKS WHEN A SPLIT ROW CARRIES *
003600*                           PERCENTAGE/SHARES FILLER FIELDS.     *
003700*   12/09/98  WP   WO-9854  Y2K REVIEW -- NO DATE ARITHMETIC IN  *
003800*                           THIS PROGRAM.  NO CHANGE REQUIRED.   *
003900*   04/22/03  JA   WO-0312  CARRIED THE WO-0311 DELETE-ON-ZERO   *
004000*                           FIX INTO THIS PROGRAM'S COPY OF      *
004100*                           5000-POST-ONE-DEBT TO MATCH WOWP0.   *
004200*   02/14/06  KL   WO-0605  ADDED 2000-PURGE-GROUP-BALANCES SO A *
004300*                           GROUP WHOSE LAST EXPENSE WAS DELETED *
004400*                           STILL GETS ITS OLD BALANCES WIPED.   *
004500******************************************************************
004600       ENVIRONMENT DIVISION.
004700       CONFIGURATION SECTION.
004800       SOURCE-COMPUTER.    IBM-PC.
004900       OBJECT-COMPUTER.    IBM-PC.
005000       SPECIAL-NAMES.
005100           C01 IS TOP-OF-FORM.
005200       INPUT-OUTPUT SECTION.
005300       FILE-CONTROL.
005400           SELECT EXPENSE-FILE       ASSIGN TO WOWEXPIN
005500               ORGANIZATION IS LINE SEQUENTIAL
005600               FILE STATUS IS WS-EXPENSE-STATUS.
005700           SELECT EXPENSE-SPLIT-FILE ASSIGN TO WOWSPLIN
005800               ORGANIZATION IS SEQUENTIAL
005900               FILE STATUS IS WS-SPLIT-STATUS.
006000           SELECT BALANCE-FILE       ASSIGN TO WOWBALDB
006100               ORGANIZATION IS RELATIVE
006200               ACCESS MODE IS DYNAMIC
006300               RELATIVE KEY IS WB-RELATIVE-KEY
006400               FILE STATUS IS WS-BALANCE-STATUS.
006500       DATA DIVISION.
006600       FILE SECTION.
006700           COPY WOWEXP.
006800           COPY WOWSPL.
006900           COPY WOWBAL.
007000       WORKING-STORAGE SECTION.
007100           COPY WOWCOM.
007200*
007300       01  WS-FILE-STATUSES.
007400           03  WS-EXPENSE-STATUS          PIC X(02) VALUE '00'.
007500           03  WS-SPLIT-STATUS            PIC X(02) VALUE '00'.
007600           03  WS-BALANCE-STATUS          PIC X(02) VALUE '00'.
007700*
007800       01  FILLER REDEFINES WS-FILE-STATUSES.
007900           03  WS-ALL-STATUSES            PIC X(06).
008000*
008100       01  WS-DEBTOR-ID                     PIC 9(09) VALUE 0.
008200*
008300* CONTROL-BREAK FIELDS FOR THE EXP-GROUP-ID BREAK IN 1000-RECALC-GROUP.
008400* WS-FIRST-GROUP-SW CATCHES THE ONE CASE WS-PRIOR-GROUP-ID'S STARTING
008500* VALUE OF ZERO CANNOT -- THE FIRST GROUP EXPENSE IN THE WHOLE RUN.
008600*
008700       01  WS-CURRENT-GROUP-ID             PIC 9(09) VALUE 0.
008800       01  WS-PRIOR-GROUP-ID               PIC 9(09) VALUE 0.
008900       01  WS-FIRST-GROUP-SW                PIC X(01) VALUE 'Y'.
009000           88  WS-FIRST-GROUP                   VALUE 'Y'.
009100*
009200       PROCEDURE DIVISION.
009300*
009400       0100-MAINLINE.
009500*        STANDARD OPEN/PROCESS-UNTIL-EOF/CLOSE SHAPE, BUT WITH TWO
009600*        FILES IN SYNC -- EXPENSE-FILE DRIVES THE GROUP BREAK, WHILE
009700*        EXPENSE-SPLIT-FILE IS CONSUMED UNDERNEATH IT ONE EXPENSE-ID
009800*        AT A TIME.  BOTH GET THEIR FIRST READ-AHEAD BEFORE THE LOOP.
009900           PERFORM 0200-OPEN-FILES.
010000           PERFORM 0300-LOAD-BALANCE-TABLE.
010100           PERFORM 0400-READ-EXPENSE.
010200           PERFORM 0450-READ-SPLIT.
010300           PERFORM 1000-RECALC-GROUP
010400               UNTIL WC-EXPENSE-EOF.
010500           PERFORM 0900-CLOSE-FILES.
010600           STOP RUN.
010700*
010800       0200-OPEN-FILES.
010900*        EXPENSE-SPLIT-FILE IS INPUT HERE, NOT OUTPUT AS IN WOWP0 --
011000*        THIS PROGRAM NEVER CREATES A SPLIT RECORD, IT ONLY RE-READS
011100*        THE ONES WOWP0 ALREADY WROTE TO DRIVE THE LEDGER REBUILD.
011200           OPEN INPUT EXPENSE-FILE.
011300           OPEN INPUT EXPENSE-SPLIT-FILE.
011400           OPEN I-O   BALANCE-FILE.
011500*        SAME FIRST-RUN-EVER HANDLING AS WOWP0 -- AN I-O OPEN AGAINST
011600*        A RELATIVE FILE THAT HAS NEVER BEEN WRITTEN FAILS, SO AN
011700*        OUTPUT OPEN/CLOSE PAIR CREATES THE EMPTY SHELL FIRST.
011800           IF WS-BALANCE-STATUS = '05' OR '35'
011900               OPEN OUTPUT BALANCE-FILE
012000               CLOSE BALANCE-FILE
012100               OPEN I-O BALANCE-FILE
012200           END-IF.
012300*
012400*        TABLE LOAD AND ITS SUPPORTING PARAGRAPHS ARE WOWP0'S OWN
012500*        COPY, RESTATED HERE VERBATIM -- THIS SHOP HAS NO CALLED
012600*        SUBPROGRAM OR SHARED COPY MEMBER FOR PROCEDURE TEXT.
012700       0300-LOAD-BALANCE-TABLE.
012800           MOVE 0 TO WB-ENTRY-COUNT.
012900           MOVE 'N' TO WC-BALANCE-EOF-SW.
013000           PERFORM 0310-READ-BALANCE-SEQ.
013100           PERFORM 0320-INSERT-LOADED-ENTRY
013200               UNTIL WC-BALANCE-EOF.
013300*
013400       0310-READ-BALANCE-SEQ.
013500*        NEXT RECORD READ IN RELATIVE-KEY ORDER -- NOT NECESSARILY THE
013600*        ORDER WB-TABLE WANTS, WHICH IS WHY 0320 STILL DOES A SORTED
013700*        INSERT RATHER THAN A STRAIGHT APPEND.
013800           READ BALANCE-FILE NEXT RECORD
013900               AT END
014000                   SET WC-BALANCE-EOF TO TRUE
014100           END-READ.
014200*
014300       0320-INSERT-LOADED-ENTRY.
014400*        EVERY RECORD READ OFF BALANCE-FILE GOES THROUGH THE SAME
014500*        SORTED-INSERT LOGIC RATHER THAN A STRAIGHT APPEND, SINCE
014600*        RELATIVE-KEY ORDER ON DISK IS NOT WB-TABLE'S SORT ORDER.
014700           MOVE BAL-FROM-USER-ID TO WB-KEY-FROM-USER-ID.
014800           MOVE BAL-TO-USER-ID   TO WB-KEY-TO-USER-ID.
014900           MOVE BAL-GROUP-ID     TO WB-KEY-GROUP-ID.
015000           PERFORM 0340-FIND-LOAD-INSERT-POINT.
015100           PERFORM 0360-SHIFT-TABLE-UP-FOR-LOAD.
015200           MOVE BAL-FROM-USER-ID TO WB-FROM-USER-ID (WB-IDX).
015300           MOVE BAL-TO-USER-ID   TO WB-TO-USER-ID   (WB-IDX).
015400           MOVE BAL-GROUP-ID     TO WB-GROUP-ID     (WB-IDX).
015500           MOVE BAL-AMOUNT       TO WB-AMOUNT       (WB-IDX).
015600           MOVE BAL-CURRENCY     TO WB-CURRENCY     (WB-IDX).
015700*        PRESERVES THE RECORD'S OWN RELATIVE-KEY SO A LATER REWRITE
015800*        OR DELETE CAN GET BACK TO THIS SAME SLOT ON DISK.
015900           MOVE WB-RELATIVE-KEY  TO WB-RELATIVE-KEY (WB-IDX).
016000           ADD 1 TO WB-ENTRY-COUNT.
016100           PERFORM 0310-READ-BALANCE-SEQ.
016200*
016300*    THREE-LEVEL FROM/TO/GROUP COMPARE, SAME IDIOM 5420 USES LATER
016400*    FOR A FRESHLY-POSTED DEBT -- KEPT AS ITS OWN COPY SINCE THE TABLE
016500*    LOAD HAS NO BALANCE-RECORD WRITE TO DO YET.
016600       0340-FIND-LOAD-INSERT-POINT.
016700           SET WB-IDX TO 1.
016800           PERFORM 0345-TEST-LOAD-INSERT-POINT
016900               UNTIL WB-IDX > WB-ENTRY-COUNT
017000                  OR WB-FROM-USER-ID (WB-IDX)
017100                       > WB-KEY-FROM-USER-ID
017200                  OR (WB-FROM-USER-ID (WB-IDX)
017300                        = WB-KEY-FROM-USER-ID AND
017400                      WB-TO-USER-ID (WB-IDX)
017500                        > WB-KEY-TO-USER-ID)
017600                  OR (WB-FROM-USER-ID (WB-IDX)
017700                        = WB-KEY-FROM-USER-ID AND
017800                      WB-TO-USER-ID (WB-IDX)
017900                        = WB-KEY-TO-USER-ID AND
018000                      WB-GROUP-ID (WB-IDX)
018100                        > WB-KEY-GROUP-ID).
018200*
018300       0345-TEST-LOAD-INSERT-POINT.
018400*        ONE STEP OF THE SEARCH -- THE STOP TEST ITSELF LIVES IN
018500*        0340'S PERFORM UNTIL.
018600           SET WB-IDX UP BY 1.
018700*
018800       0360-SHIFT-TABLE-UP-FOR-LOAD.
018900*        OPENS A HOLE AT WB-IDX BY SLIDING EVERYTHING BELOW IT DOWN
019000*        ONE SLOT, WORKING FROM THE BOTTOM OF THE TABLE UPWARD.
019100           IF WB-IDX <= WB-ENTRY-COUNT
019200               MOVE WB-ENTRY-COUNT TO WC-TABLE-IDX
019300               PERFORM 0365-SHIFT-ONE-UP-FOR-LOAD
019400                   UNTIL WC-TABLE-IDX < WB-IDX
019500           END-IF.
019600*
019700       0365-SHIFT-ONE-UP-FOR-LOAD.
019800           MOVE WB-ENTRY (WC-TABLE-IDX) TO WB-ENTRY (WC-TABLE-IDX + 1).
019900           SUBTRACT 1 FROM WC-TABLE-IDX.
020000*
020100       0400-READ-EXPENSE.
020200*        DRIVES THE OUTER LOOP AND THE GROUP-BREAK TEST IN 1000 --
020300*        THIS PROGRAM TAKES NO TRANSACTION CODE INTO ACCOUNT, UNLIKE
020400*        WOWP0, SINCE EVERY RECORD LEFT IN THE FILE BY THE TIME THIS
020500*        RUN STARTS IS ALREADY A SURVIVING, CURRENT EXPENSE.
020600           READ EXPENSE-FILE
020700               AT END
020800                   SET WC-EXPENSE-EOF TO TRUE
020900           END-READ.
021000*
021100       0450-READ-SPLIT.
021200*        KEPT ONE RECORD AHEAD OF WHAT 3000/3100/3500 ARE CURRENTLY
021300*        CONSUMING -- SPLIT-EXPENSE-ID IS COMPARED AGAINST EXP-ID TO
021400*        DECIDE WHEN THE CURRENT EXPENSE'S SPLIT ROWS ARE EXHAUSTED.
021500           READ EXPENSE-SPLIT-FILE
021600               AT END
021700                   SET WC-SPLIT-EOF TO TRUE
021800           END-READ.
021900*
022000       0900-CLOSE-FILES.
022100*        ALL THREE STATUS BYTES ARE CHECKED AS ONE SIX-CHARACTER
022200*        FIELD, WS-ALL-STATUSES, RATHER THAN THREE SEPARATE TESTS --
022300*        SAME SHORTCUT WOWP0 USES.
022400           CLOSE EXPENSE-FILE.
022500           CLOSE EXPENSE-SPLIT-FILE.
022600           CLOSE BALANCE-FILE.
022700           IF WS-ALL-STATUSES NOT = '000000'
022800               DISPLAY 'WOWP1 CLOSE STATUS NOT CLEAN -- ' WS-ALL-STATUSES
022900                   UPON CONSOLE
023000           END-IF.
023100*
023200       1000-RECALC-GROUP.
023300*        ONE PASS OF THIS PARAGRAPH HANDLES ONE EXPENSE-RECORD.  THE
023400*        GROUP BREAK FIRES ON THE FIRST EXPENSE SEEN FOR A NEW GROUP
023500*        -- THAT IS WHEN THIS GROUP'S OLD BALANCES ARE PURGED, BEFORE
023600*        ANY OF ITS EXPENSES ARE POSTED.
023700           MOVE EXP-GROUP-ID TO WS-CURRENT-GROUP-ID.
023800           IF EXP-GROUP-ID NOT = 0
023900*            FIRES ON THE FIRST EXPENSE OF A NEW GROUP OR ON THE VERY
024000*            FIRST EXPENSE IN THE WHOLE RUN -- WS-FIRST-GROUP-SW COVERS
024100*            THE CASE WHERE WS-PRIOR-GROUP-ID'S INITIAL VALUE OF ZERO
024200*            WOULD OTHERWISE LOOK LIKE A LEGITIMATE MATCH.
024300               IF WS-FIRST-GROUP
024400                  OR WS-CURRENT-GROUP-ID NOT = WS-PRIOR-GROUP-ID
024500                   PERFORM 2000-PURGE-GROUP-BALANCES
024600                   MOVE 'N' TO WS-FIRST-GROUP-SW
024700                   MOVE WS-CURRENT-GROUP-ID TO WS-PRIOR-GROUP-ID
024800               END-IF
024900               PERFORM 3000-POST-GROUP-EXPENSE
025000           ELSE
025100*            EXP-GROUP-ID OF ZERO MEANS A PERSONAL EXPENSE -- NO GROUP
025200*            LEDGER EXISTS FOR IT, BUT ITS SPLIT ROWS STILL HAVE TO BE
025300*            READ PAST TO KEEP THE SYNC READ ALIGNED.
025400               PERFORM 3500-SKIP-PERSONAL-SPLITS
025500           END-IF.
025600           PERFORM 0400-READ-EXPENSE.
025700*
025800       2000-PURGE-GROUP-BALANCES.
025900*        WALKS WB-TABLE FRONT TO BACK DELETING EVERY ENTRY WHOSE
026000*        GROUP MATCHES -- THE TABLE SHRINKS UNDER THE SUBSCRIPT AS
026100*        EACH HIT IS REMOVED, SO THE INDEX IS NOT ADVANCED WHEN A
026200*        DELETE HAPPENS, ONLY WHEN IT DOESN'T.
026300           SET WB-IDX TO 1.
026400           PERFORM 2010-PURGE-ONE-IF-MATCH
026500               UNTIL WB-IDX > WB-ENTRY-COUNT.
026600*
026700       2010-PURGE-ONE-IF-MATCH.
026800*        5600-DELETE-REVERSE-SLOT DOES THE ACTUAL BALANCE-FILE DELETE
026900*        AND TABLE COMPACTION -- ITS NAME COMES FROM WOWP0'S NETTING
027000*        LOGIC, BUT THE PARAGRAPH ITSELF IS JUST "DELETE WHATEVER SLOT
027100*        WB-IDX POINTS AT RIGHT NOW" AND WORKS JUST AS WELL HERE.
027200           IF WB-GROUP-ID (WB-IDX) = WS-CURRENT-GROUP-ID
027300               PERFORM 5600-DELETE-REVERSE-SLOT
027400           ELSE
027500               SET WB-IDX UP BY 1
027600           END-IF.
027700*
027800       3000-POST-GROUP-EXPENSE.
027900*        CONSUMES EVERY EXPENSE-SPLIT-RECORD BELONGING TO THE CURRENT
028000*        EXPENSE-ID -- THE SPLIT FILE IS IN THE SAME EXPENSE-ID ORDER
028100*        AS THE EXPENSE FILE BECAUSE WOWP0 WRITES THEM TOGETHER.
028200           PERFORM 3100-POST-ONE-SPLIT
028300               UNTIL WC-SPLIT-EOF
028400                  OR SPLIT-EXPENSE-ID NOT = EXP-ID.
028500*
028600       3100-POST-ONE-SPLIT.
028700*        SPLIT-AMOUNT IS TAKEN AS-IS FROM THE RECORD WOWP0 WROTE --
028800*        THIS PROGRAM NEVER RECOMPUTES A SPLIT, IT ONLY REPLAYS WHAT
028900*        WAS ALREADY DECIDED, SAME AS THE PROGRAM BANNER SAYS.
029000           IF SPLIT-USER-ID NOT = EXP-PAID-BY
029100*            SAME SKIP-SELF RULE WOWP0'S 3005 USES -- A PARTICIPANT
029200*            WHO IS ALSO THE PAYER NEVER OWES THEMSELVES.
029300               MOVE SPLIT-USER-ID   TO WB-KEY-FROM-USER-ID
029400               MOVE EXP-PAID-BY     TO WB-KEY-TO-USER-ID
029500               MOVE EXP-GROUP-ID    TO WB-KEY-GROUP-ID
029600               MOVE SPLIT-AMOUNT    TO WB-KEY-AMOUNT
029700               MOVE EXP-CURRENCY    TO WB-KEY-CURRENCY
029800               PERFORM 5000-POST-ONE-DEBT
029900           END-IF.
030000           PERFORM 0450-READ-SPLIT.
030100*
030200       3500-SKIP-PERSONAL-SPLITS.
030300*        A PERSONAL EXPENSE HAS NO GROUP LEDGER TO REBUILD, BUT ITS
030400*        SPLIT ROWS STILL HAVE TO BE STEPPED OVER IN THE SYNC READ.
030500           PERFORM 0450-READ-SPLIT
030600               UNTIL WC-SPLIT-EOF
030700                  OR SPLIT-EXPENSE-ID NOT = EXP-ID.
030800*
030900       5000-POST-ONE-DEBT.
031000*        SHARED LEDGER POSTING RULE -- USED BY BOTH WOWP0 AND WOWP1.
031100*        WOWP0'S OWN COPY OF THIS PARAGRAPH CARRIES THE FULL HISTORY
031200*        OF THIS RULE'S CHANGE LOG -- NOT RESTATED HERE.
031300*        FIRST TRY: IS THERE ALREADY A FORWARD ENTRY FOR THIS EXACT
031400*        (FROM,TO,GROUP) TRIPLE?  IF SO THE NEW DEBT JUST ADDS ONTO IT.
031500           PERFORM 5100-FIND-ENTRY.
031600           IF WC-ENTRY-FOUND
031700               ADD WB-KEY-AMOUNT TO WB-AMOUNT (WB-IDX)
031800               PERFORM 5500-REWRITE-BALANCE-SLOT
031900           ELSE
032000*            NO FORWARD ENTRY -- FLIP FROM/TO AND LOOK AGAIN FOR A
032100*            REVERSE ENTRY.  WS-DEBTOR-ID IS JUST SWAP SCRATCH HERE.
032200               MOVE WB-KEY-FROM-USER-ID TO WS-DEBTOR-ID
032300               MOVE WB-KEY-TO-USER-ID   TO WB-KEY-FROM-USER-ID
032400               MOVE WS-DEBTOR-ID        TO WB-KEY-TO-USER-ID
032500               PERFORM 5100-FIND-ENTRY
032600*            FLIP THE KEY BACK BEFORE ACTING ON THE RESULT.
032700               MOVE WB-KEY-TO-USER-ID   TO WS-DEBTOR-ID
032800               MOVE WB-KEY-FROM-USER-ID TO WB-KEY-TO-USER-ID
032900               MOVE WS-DEBTOR-ID        TO WB-KEY-FROM-USER-ID
033000               IF WC-ENTRY-FOUND
033100*                A REVERSE ENTRY EXISTS -- NET THE NEW DEBT AGAINST IT.
033200                   COMPUTE WC-RAW-AMOUNT =
033300                           WB-AMOUNT (WB-IDX) - WB-KEY-AMOUNT
033400                   EVALUATE TRUE
033500                       WHEN WC-RAW-AMOUNT < 0
033600*                    NEW DEBT OUTWEIGHS THE OLD REVERSE BALANCE --
033700*                    WIPE THE OLD ENTRY, INSERT A NEW FORWARD ONE
033800*                    CARRYING THE DIFFERENCE.
033900                           COMPUTE WB-KEY-AMOUNT = 0 - WC-RAW-AMOUNT
034000                           PERFORM 5600-DELETE-REVERSE-SLOT
034100                           PERFORM 5400-INSERT-NEW-SLOT
034200                       WHEN WC-RAW-AMOUNT > 0
034300*                    OLD REVERSE BALANCE STILL WINS, JUST SHRINKS.
034400                           MOVE WC-RAW-AMOUNT TO WB-AMOUNT (WB-IDX)
034500                           PERFORM 5500-REWRITE-BALANCE-SLOT
034600                       WHEN OTHER
034700*                    EXACT CANCELLATION -- NEITHER PARTY OWES THE
034800*                    OTHER ANYTHING FOR THIS GROUP/CURRENCY NOW.
034900                           PERFORM 5600-DELETE-REVERSE-SLOT
035000                   END-EVALUATE
035100               ELSE
035200*                NEITHER DIRECTION HAS AN ENTRY YET -- BRAND NEW DEBT.
035300                   PERFORM 5400-INSERT-NEW-SLOT
035400               END-IF
035500           END-IF.
035600*
035700       5100-FIND-ENTRY.
035800*        SEARCHES WB-TABLE FOR THE (FROM,TO,GROUP) TRIPLE SITTING IN
035900*        WB-SEARCH-KEY.  THE FORWARD/REVERSE SWAP IS DONE BY THE
036000*        CALLER BEFORE THIS IS PERFORMED A SECOND TIME.
036100           SET WC-ENTRY-NOT-FOUND TO TRUE.
036200           IF WB-ENTRY-COUNT > 0
036300               SEARCH ALL WB-ENTRY
036400                   AT END
036500                       SET WC-ENTRY-NOT-FOUND TO TRUE
036600                   WHEN WB-FROM-USER-ID (WB-IDX) = WB-KEY-FROM-USER-ID
036700                    AND WB-TO-USER-ID   (WB-IDX) = WB-KEY-TO-USER-ID
036800                    AND WB-GROUP-ID     (WB-IDX) = WB-KEY-GROUP-ID
036900                       SET WC-ENTRY-FOUND TO TRUE
037000               END-SEARCH
037100           END-IF.
037200*
037300       5400-INSERT-NEW-SLOT.
037400*        WB-TABLE STAYS IN ASCENDING KEY ORDER FOR SEARCH ALL -- THE
037500*        SORTED POSITION IS FOUND FIRST, THEN THE TAIL IS SLID DOWN
037600*        ONE SLOT TO OPEN A HOLE FOR THE NEW TRIPLE.
037700           PERFORM 5420-FIND-INSERT-POINT.
037800           PERFORM 5440-SHIFT-TABLE-UP.
037900           MOVE WB-KEY-FROM-USER-ID TO WB-FROM-USER-ID (WB-IDX).
038000           MOVE WB-KEY-TO-USER-ID   TO WB-TO-USER-ID   (WB-IDX).
038100           MOVE WB-KEY-GROUP-ID     TO WB-GROUP-ID     (WB-IDX).
038200           MOVE WB-KEY-AMOUNT       TO WB-AMOUNT       (WB-IDX).
038300           MOVE WB-KEY-CURRENCY     TO WB-CURRENCY     (WB-IDX).
038400*        RELATIVE-KEY FOR A NEW SLOT IS JUST THE NEW ENTRY COUNT --
038500*        BALANCE-FILE IS NEVER COMPACTED ON DISK THE WAY THE IN-
038600*        MEMORY TABLE IS, SO GROWING THE KEY MONOTONICALLY IS SAFE.
038700           ADD 1 TO WB-ENTRY-COUNT.
038800           MOVE WB-ENTRY-COUNT      TO WB-RELATIVE-KEY (WB-IDX).
038900           MOVE WB-RELATIVE-KEY (WB-IDX) TO WB-RELATIVE-KEY.
039000           MOVE WB-FROM-USER-ID (WB-IDX) TO BAL-FROM-USER-ID.
039100           MOVE WB-TO-USER-ID   (WB-IDX) TO BAL-TO-USER-ID.
039200           MOVE WB-GROUP-ID     (WB-IDX) TO BAL-GROUP-ID.
039300           MOVE WB-AMOUNT       (WB-IDX) TO BAL-AMOUNT.
039400           MOVE WB-CURRENCY     (WB-IDX) TO BAL-CURRENCY.
039500           WRITE BALANCE-RECORD.
039600*
039700       5420-FIND-INSERT-POINT.
039800*        THREE-LEVEL FROM/TO/GROUP COMPARE, SAME ORDER SEARCH ALL
039900*        SORTS ON.
040000           SET WB-IDX TO 1.
040100           PERFORM 5425-TEST-INSERT-POINT
040200               UNTIL WB-IDX > WB-ENTRY-COUNT
040300                  OR WB-FROM-USER-ID (WB-IDX)
040400                       > WB-KEY-FROM-USER-ID
040500                  OR (WB-FROM-USER-ID (WB-IDX)
040600                        = WB-KEY-FROM-USER-ID AND
040700                      WB-TO-USER-ID (WB-IDX)
040800                        > WB-KEY-TO-USER-ID)
040900                  OR (WB-FROM-USER-ID (WB-IDX)
041000                        = WB-KEY-FROM-USER-ID AND
041100                      WB-TO-USER-ID (WB-IDX)
041200                        = WB-KEY-TO-USER-ID AND
041300                      WB-GROUP-ID (WB-IDX)
041400                        > WB-KEY-GROUP-ID).
041500*
041600       5425-TEST-INSERT-POINT.
041700           SET WB-IDX UP BY 1.
041800*
041900       5440-SHIFT-TABLE-UP.
042000*        WORKS FROM THE BOTTOM OF THE TABLE UPWARD SO EACH MOVE LANDS
042100*        IN AN ALREADY-VACATED SLOT.
042200           IF WB-IDX <= WB-ENTRY-COUNT
042300               MOVE WB-ENTRY-COUNT TO WC-TABLE-IDX
042400               PERFORM 5445-SHIFT-ONE-SLOT-UP
042500                   UNTIL WC-TABLE-IDX < WB-IDX
042600           END-IF.
042700*
042800       5445-SHIFT-ONE-SLOT-UP.
042900           MOVE WB-ENTRY (WC-TABLE-IDX) TO WB-ENTRY (WC-TABLE-IDX + 1).
043000           SUBTRACT 1 FROM WC-TABLE-IDX.
043100*
043200       5500-REWRITE-BALANCE-SLOT.
043300*        WB-TABLE AND BALANCE-FILE STAY IN LOCKSTEP -- ANY CHANGE TO
043400*        AN IN-MEMORY ENTRY IS REWRITTEN TO THE RELATIVE FILE BEFORE
043500*        THE NEXT POST CAN TOUCH IT.
043600           MOVE WB-RELATIVE-KEY (WB-IDX) TO WB-RELATIVE-KEY.
043700           MOVE WB-FROM-USER-ID (WB-IDX) TO BAL-FROM-USER-ID.
043800           MOVE WB-TO-USER-ID   (WB-IDX) TO BAL-TO-USER-ID.
043900           MOVE WB-GROUP-ID     (WB-IDX) TO BAL-GROUP-ID.
044000           MOVE WB-AMOUNT       (WB-IDX) TO BAL-AMOUNT.
044100           MOVE WB-CURRENCY     (WB-IDX) TO BAL-CURRENCY.
044200           REWRITE BALANCE-RECORD.
044300*
044400       5600-DELETE-REVERSE-SLOT.
044500*        REMOVES THE SLOT WB-IDX POINTS AT FROM BOTH THE RELATIVE FILE
044600*        AND THE IN-MEMORY TABLE -- CALLED BOTH FROM 5000'S NETTING
044700*        LOGIC AND FROM 2010'S GROUP PURGE.
044800           MOVE WB-RELATIVE-KEY (WB-IDX) TO WB-RELATIVE-KEY.
044900           DELETE BALANCE-FILE RECORD.
045000           PERFORM 5650-COMPACT-TABLE.
045100*
045200       5650-COMPACT-TABLE.
045300*        SLIDES EVERYTHING AFTER THE DELETED SLOT DOWN ONE POSITION SO
045400*        THE ACTIVE ENTRIES STAY CONTIGUOUS FOR SEARCH ALL.
045500           MOVE WB-IDX TO WC-TABLE-IDX.
045600           PERFORM 5655-SHIFT-ONE-SLOT-DOWN
045700               UNTIL WC-TABLE-IDX >= WB-ENTRY-COUNT.
045800           SUBTRACT 1 FROM WB-ENTRY-COUNT.
045900*
046000       5655-SHIFT-ONE-SLOT-DOWN.
046100           MOVE WB-ENTRY (WC-TABLE-IDX + 1)
046200                TO WB-ENTRY (WC-TABLE-IDX).
046300           ADD 1 TO WC-TABLE-IDX.
