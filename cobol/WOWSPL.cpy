000100******************************************************************
000200*                                                                *
000300*    WOWSPL  --  EXPENSE-SPLIT-FILE RECORD LAYOUT                *
000400*                                                                *
000500*    ONE RECORD PER PARTICIPANT PER EXPENSE -- ENGINE OUTPUT     *
000600*    OF THE SPLIT-CALCULATION STEP.  SEQUENTIAL, APPEND-ONLY     *
000700*    PER RUN, WRITTEN IN PARTICIPANT ORDER.  RE-READ BY THE      *
000800*    GROUP LEDGER RECALCULATION RUN (WOWP1) -- THAT RUN DOES     *
000900*    NOT RECOMPUTE SPLITS, ONLY RE-DERIVES THE LEDGER FROM       *
001000*    WHAT IS WRITTEN HERE.                                       *
001100*                                                                *
001200******************************************************************
001300* CHANGE LOG:                                                   *
001400*   08/14/87  RHD  WO-8701  ORIGINAL LAYOUT.                     *
001500*   11/19/91  TOF  WO-9133  ADDED SPLIT-PERCENTAGE/SPLIT-SHARES  *
001600*                           ECHO FIELDS FOR THE NEW STRATEGIES.  *
001700******************************************************************
001800*
001900 FD  EXPENSE-SPLIT-FILE
002000     LABEL RECORDS ARE STANDARD
002100     RECORDING MODE IS F.
002200*
002300 01  EXPENSE-SPLIT-RECORD.
002400     03  SPLIT-EXPENSE-ID           PIC 9(09).
002500     03  SPLIT-USER-ID              PIC 9(09).
002600     03  SPLIT-AMOUNT               PIC S9(09)V99 COMP-3.
002700     03  SPLIT-PERCENTAGE           PIC S9(03)V99 COMP-3.
002800     03  SPLIT-SHARES               PIC 9(04).
002900     03  FILLER                     PIC X(10).
