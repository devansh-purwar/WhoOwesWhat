000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    WOWP0.
000300       AUTHOR.        R. H. DUBOIS.
000400       INSTALLATION.  DATA PROCESSING CENTER.
000500       DATE-WRITTEN.  08/14/1987.
000600       DATE-COMPILED.
000700       SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000*    DESCRIPTION:  POST EXPENSE                                 *
001100*                                                                *
001200*    READS THE EXPENSE-FILE AND, FOR EACH TRANSACTION CODE       *
001300*    (ADD/CHANGE/DELETE), DISPATCHES TO THE SPLIT STRATEGY       *
001400*    NAMED BY EXP-SPLIT-TYPE -- EQUAL, EXACT, PERCENTAGE OR      *
001500*    SHARES -- WRITES ONE EXPENSE-SPLIT-RECORD PER PARTICIPANT,  *
001600*    AND POSTS THE RESULTING DEBTS INTO THE BALANCE-FILE LEDGER. *
001700*    A CHANGE TRANSACTION REPLACES THAT EXPENSE'S SPLIT RECORDS  *
001800*    AND FALLS THROUGH TO A FULL GROUP RECALCULATION (WOWP1) --  *
001900*    IT DOES NOT ATTEMPT AN INCREMENTAL RE-POST.  A DELETE       *
002000*    TRANSACTION REMOVES THE EXPENSE AND ITS SPLITS AND ALSO     *
002100*    FALLS THROUGH TO WOWP1 WHEN THE EXPENSE BELONGED TO A       *
002200*    GROUP.  A RECORD THAT FAILS VALIDATION IS REJECTED -- NO    *
002300*    SPLIT RECORDS AND NO LEDGER POSTING ARE PRODUCED FOR IT.    *
002400*                                                                *
002500******************************************************************
002600* CHANGE LOG:                                                   *
002700*   08/14/87  RHD  WO-8701  ORIGINAL PROGRAM -- EQUAL SPLIT ONLY,*
002800*                           NO GROUP KEY, INCREMENTAL POST ONLY. *
002900*   03/02/89  RHD  WO-8904  ADDED EXP-GROUP-ID TO THE POSTING    *
003000*                           KEY AND THE REVERSE-NETTING LOGIC IN *
003100*                           5000-POST-ONE-DEBT.                  *
003200*   11/19/91  TOF  WO-9133  ADDED EXACT, PERCENTAGE AND SHARES   *
003300*                           SPLIT STRATEGIES BEHIND A FACTORY     *
003400*                           PARAGRAPH KEYED ON EXP-SPLIT-TYPE.   *
003500*   06/05/94  MS   WO-9410  ADDED THE CHANGE/DELETE TRANSACTION  *
003600*                           CODES AND THE FALL-THROUGH TO        *
003700*                           WOWP1 FOR GROUP RECALCULATION.       *
003800*   12/09/98  WP   WO-9854  Y2K REVIEW -- NO DATE ARITHMETIC IN  *
003900*                           THIS PROGRAM.  NO CHANGE REQUIRED.   *
004000*   04/22/03  JA   WO-0311  FIXED 5000-POST-ONE-DEBT TO DELETE   *
004100*                           THE REVERSE RECORD ON AN EXACT ZERO  *
004200*                           NET INSTEAD OF REWRITING IT WITH A   *
004300*                           ZERO AMOUNT (HAD SURVIVED IN THE     *
004400*                           LEDGER LISTING AS A PHANTOM LINE).   *
004500*   09/17/07  KL   WO-0719  RAISED EXP-PARTICIPANT-COUNT CHECK   *
004600*                           TO 20 TO MATCH THE WOWEXP TABLE SIZE.*
004700*   03/11/09  KL   WO-0914  0400-READ-EXPENSE NOW MOVES THE NEW    *
004800*                           EXP-TRAN-CODE FIELD INTO WS-TRANSACTION-*
004900*                           CODE -- THE SWITCH HAD BEEN SITTING AT  *
005000*                           ITS SPACE-FILLED INITIAL VALUE ALL      *
005100*                           ALONG, SO EVERY RECORD WAS FALLING      *
005200*                           THROUGH TO THE ADD PATH REGARDLESS OF  *
005300*                           WHAT CAME IN ON THE FILE.               *
005400*   02/06/12  KL   WO-1203  9000-ROUND-HALF-UP WAS MOVING THE      *
005500*                           4-DECIMAL WC-RAW-AMOUNT STRAIGHT INTO  *
005600*                           THE 2-DECIMAL RESULT FIELD, WHICH JUST *
005700*                           TRUNCATES THE LAST TWO DIGITS INSTEAD  *
005800*                           OF ROUNDING THEM -- A SPLIT OF 0.25    *
005900*                           BETWEEN TWO PARTICIPANTS CAME OUT      *
006000*                           {0.12,0.13} INSTEAD OF THE REQUIRED    *
006100*                           HALF-UP {0.13,0.12}.  NOW COMPUTES THE *
006200*                           2-DECIMAL RESULT DIRECTLY WITH ROUNDED *
006300*                           SO THE HALF-UP DECISION IS MADE AT THE *
006400*                           SCALE THAT MATTERS.                    *
006500*   02/06/12  KL   WO-1204  0100-MAINLINE NOW PERFORMS 0200 THRU   *
006600*                           0300-LOAD-BALANCE-TABLE-EXIT AS ONE    *
006700*                           RANGE, WITH A GO TO PAST THE TABLE     *
006800*                           LOAD WHEN EXPENSE-FILE FAILS TO OPEN.  *
006900******************************************************************
007000       ENVIRONMENT DIVISION.
007100       CONFIGURATION SECTION.
007200       SOURCE-COMPUTER.    IBM-PC.
007300       OBJECT-COMPUTER.    IBM-PC.
007400       SPECIAL-NAMES.
007500           C01 IS TOP-OF-FORM.
007600       INPUT-OUTPUT SECTION.
007700       FILE-CONTROL.
007800           SELECT EXPENSE-FILE       ASSIGN TO WOWEXPIN
007900               ORGANIZATION IS LINE SEQUENTIAL
008000               FILE STATUS IS WS-EXPENSE-STATUS.
008100           SELECT EXPENSE-SPLIT-FILE ASSIGN TO WOWSPLOT
008200               ORGANIZATION IS SEQUENTIAL
008300               FILE STATUS IS WS-SPLIT-STATUS.
008400           SELECT BALANCE-FILE       ASSIGN TO WOWBALDB
008500               ORGANIZATION IS RELATIVE
008600               ACCESS MODE IS DYNAMIC
008700               RELATIVE KEY IS WB-RELATIVE-KEY
008800               FILE STATUS IS WS-BALANCE-STATUS.
008900       DATA DIVISION.
009000       FILE SECTION.
009100           COPY WOWEXP.
009200           COPY WOWSPL.
009300           COPY WOWBAL.
009400       WORKING-STORAGE SECTION.
009500           COPY WOWCOM.
009600*
009700       01  WS-FILE-STATUSES.
009800           03  WS-EXPENSE-STATUS          PIC X(02) VALUE '00'.
009900           03  WS-SPLIT-STATUS            PIC X(02) VALUE '00'.
010000           03  WS-BALANCE-STATUS          PIC X(02) VALUE '00'.
010100*
010200       01  FILLER REDEFINES WS-FILE-STATUSES.
010300           03  WS-ALL-STATUSES            PIC X(06).
010400*
010500       01  WS-REJECT-LINE.
010600           03  FILLER                     PIC X(14) VALUE
010700                                          'WOWP0 REJECT ='.
010800           03  WS-REJECT-EXP-ID           PIC 9(09).
010900           03  FILLER                     PIC X(07) VALUE ' TYPE ='.
011000           03  WS-REJECT-TYPE-NAME        PIC X(10).
011100           03  FILLER                     PIC X(07) VALUE ' TRAN ='.
011200           03  WS-REJECT-TRAN-NAME        PIC X(06).
011300           03  FILLER                     PIC X(01) VALUE SPACE.
011400*
011500       01  WS-TRANSACTION-CODE            PIC X(01) VALUE SPACE.
011600           88  WS-TRAN-ADD                    VALUE 'A'.
011700           88  WS-TRAN-CHANGE                 VALUE 'C'.
011800           88  WS-TRAN-DELETE                 VALUE 'D'.
011900*
012000       01  WS-SPLIT-AMOUNTS.
012100           03  WS-SPLIT-AMOUNT OCCURS 20 TIMES
012200                               PIC S9(09)V99 COMP-3.
012300*
012400       01  WS-PERCENTAGE-TOTAL             PIC S9(05)V99 COMP-3 VALUE 0.
012500       01  WS-EXACT-TOTAL                  PIC S9(11)V9(4) COMP-3 VALUE 0.
012600       01  WS-SHARE-TOTAL                  PIC 9(06) COMP VALUE 0.
012700       01  WS-DEBTOR-ID                    PIC 9(09) VALUE 0.
012800       01  WS-GROUP-REBUILD-NEEDED-SW       PIC X(01) VALUE 'N'.
012900           88  WS-GROUP-REBUILD-NEEDED          VALUE 'Y'.
013000*
013100       PROCEDURE DIVISION.
013200*
013300*    STANDARD SEQUENTIAL-BATCH MAINLINE -- OPEN, PRIME THE BALANCE
013400*    TABLE, READ-PROCESS-UNTIL-EOF, CLOSE.  EVERYTHING BELOW THIS
013500*    PARAGRAPH IS REACHED FROM HERE OR FROM ANOTHER PARAGRAPH ON
013600*    THIS SAME CHAIN -- THERE IS NO OTHER ENTRY POINT.
013700       0100-MAINLINE.
013800*        STANDARD OPEN/PROCESS-UNTIL-EOF/CLOSE SHAPE.  THE ONLY
013900*        WRINKLE IS THE THRU RANGE ON THE FIRST PERFORM -- SEE THE
014000*        BANNER AT 0200-OPEN-FILES FOR WHY THE OPEN AND THE BALANCE
014100*        TABLE LOAD ARE TREATED AS ONE STEP HERE.
014200           PERFORM 0200-OPEN-FILES THRU 0300-LOAD-BALANCE-TABLE-EXIT.
014300           PERFORM 0400-READ-EXPENSE.
014400           PERFORM 1000-PROCESS-EXPENSE-RECORD
014500               UNTIL WC-EXPENSE-EOF.
014600           PERFORM 0900-CLOSE-FILES.
014700           STOP RUN.
014800*
014900*    OPENS ALL THREE FILES FOR THE RUN.  BALANCE-FILE IS A RELATIVE
015000*    FILE THAT MAY NOT EXIST YET ON A BRAND-NEW INSTALLATION -- A
015100*    '05' (FILE NOT FOUND) OR '35' (NOT PRESENT) STATUS ON THE I-O
015200*    OPEN MEANS THIS IS THE FIRST RUN EVER, SO AN OUTPUT OPEN/CLOSE
015300*    PAIR CREATES AN EMPTY FILE BEFORE RE-OPENING IT I-O.
015400       0200-OPEN-FILES.
015500           OPEN INPUT  EXPENSE-FILE.
015600           OPEN OUTPUT EXPENSE-SPLIT-FILE.
015700           OPEN I-O    BALANCE-FILE.
015800           IF WS-BALANCE-STATUS = '05' OR '35'
015900               OPEN OUTPUT BALANCE-FILE
016000               CLOSE BALANCE-FILE
016100               OPEN I-O BALANCE-FILE
016200           END-IF.
016300*        A BAD OPEN ON EITHER INPUT FILE LEAVES NOTHING FOR
016400*        0300-LOAD-BALANCE-TABLE TO WORK WITH -- SKIP STRAIGHT TO THE
016500*        EXIT OF THE RANGE RATHER THAN FALL INTO THE TABLE LOAD WITH
016600*        AN UNOPENED BALANCE-FILE.  THE JOB STILL RUNS TO STOP RUN
016700*        SO THE OPERATOR SEES THE JOB LOG MESSAGE RATHER THAN AN
016800*        ABEND -- 0900-CLOSE-FILES TOLERATES CLOSING A FILE THAT
016900*        WAS NEVER SUCCESSFULLY OPENED.
017000           IF WS-EXPENSE-STATUS NOT = '00'
017100               DISPLAY 'WOWP0 CANNOT OPEN EXPENSE-FILE -- STATUS '
017200                   WS-EXPENSE-STATUS UPON CONSOLE
017300               GO TO 0300-LOAD-BALANCE-TABLE-EXIT
017400           END-IF.
017500*
017600       0300-LOAD-BALANCE-TABLE.
017700*        PRIMES WB-TABLE FROM THE EXISTING BALANCE-FILE SO THIS RUN'S
017800*        5000-POST-ONE-DEBT SEES EVERY DEBT ON THE BOOKS, NOT JUST
017900*        THE ONES THIS RUN ITSELF WRITES.  READ NEXT RETURNS RECORDS
018000*        IN PHYSICAL SLOT ORDER, NOT BUSINESS-KEY ORDER, SO EACH ONE
018100*        IS INSERTED AT ITS SORTED POSITION AS IT COMES IN.
018200           MOVE 0 TO WB-ENTRY-COUNT.
018300           MOVE 'N' TO WC-BALANCE-EOF-SW.
018400           PERFORM 0310-READ-BALANCE-SEQ.
018500           PERFORM 0320-INSERT-LOADED-ENTRY
018600               UNTIL WC-BALANCE-EOF.
018700       0300-LOAD-BALANCE-TABLE-EXIT.
018800           EXIT.
018900*
019000*    A BARE READ NEXT -- RELATIVE FILES HAVE NO ALTERNATE KEY HERE,
019100*    SO SEQUENTIAL READ RETURNS RECORDS IN WHATEVER PHYSICAL SLOT
019200*    ORDER THEY LAND IN, NOT SORTED BUSINESS-KEY ORDER.
019300       0310-READ-BALANCE-SEQ.
019400           READ BALANCE-FILE NEXT RECORD
019500               AT END
019600                   SET WC-BALANCE-EOF TO TRUE
019700           END-READ.
019800*
019900*    ONE PASS OF THE LOAD LOOP -- CAPTURES THE JUST-READ BALANCE-
020000*    RECORD'S KEY, FINDS WHERE IT BELONGS IN WB-TABLE, OPENS A SLOT
020100*    FOR IT, MOVES THE FIELDS IN, THEN READS THE NEXT RECORD SO THE
020200*    CALLER'S UNTIL TEST SEES THE UPDATED EOF SWITCH.
020300       0320-INSERT-LOADED-ENTRY.
020400*        BALANCE-FILE IS READ SEQUENTIALLY BY RELATIVE KEY ORDER AT
020500*        STARTUP, WHICH IS NOT NECESSARILY THE SAME ORDER WB-TABLE
020600*        WANTS FOR SEARCH ALL -- EVERY RECORD STILL GOES THROUGH THE
020700*        SORTED-INSERT LOGIC BELOW RATHER THAN A STRAIGHT APPEND.
020800           MOVE BAL-FROM-USER-ID TO WB-KEY-FROM-USER-ID.
020900           MOVE BAL-TO-USER-ID   TO WB-KEY-TO-USER-ID.
021000           MOVE BAL-GROUP-ID     TO WB-KEY-GROUP-ID.
021100           PERFORM 0340-FIND-LOAD-INSERT-POINT.
021200           PERFORM 0360-SHIFT-TABLE-UP-FOR-LOAD.
021300           MOVE BAL-FROM-USER-ID TO WB-FROM-USER-ID (WB-IDX).
021400           MOVE BAL-TO-USER-ID   TO WB-TO-USER-ID   (WB-IDX).
021500           MOVE BAL-GROUP-ID     TO WB-GROUP-ID     (WB-IDX).
021600           MOVE BAL-AMOUNT       TO WB-AMOUNT       (WB-IDX).
021700           MOVE BAL-CURRENCY     TO WB-CURRENCY     (WB-IDX).
021800*        WB-RELATIVE-KEY HOLDS THE RECORD'S OWN RELATIVE-KEY FIELD
021900*        FROM THE READ THAT JUST HAPPENED IN 0310 -- PRESERVED SO A
022000*        LATER REWRITE OR DELETE CAN GET BACK TO THIS SAME SLOT.
022100           MOVE WB-RELATIVE-KEY  TO WB-RELATIVE-KEY (WB-IDX).
022200           ADD 1 TO WB-ENTRY-COUNT.
022300           PERFORM 0310-READ-BALANCE-SEQ.
022400*
022500*    SAME SORTED-INSERT SEARCH 5420-FIND-INSERT-POINT USES LATER FOR
022600*    A NEWLY-POSTED DEBT, KEPT AS ITS OWN COPY HERE SINCE THE LOAD
022700*    RUNS BEFORE ANY BALANCE-FILE I/O IS EVEN OPEN FOR WRITING AND
022800*    HAS NO BALANCE-RECORD WRITE OF ITS OWN TO DO.
022900       0340-FIND-LOAD-INSERT-POINT.
023000*        SAME THREE-LEVEL FROM/TO/GROUP COMPARE AS 5420 USES FOR A
023100*        NEWLY-POSTED DEBT -- KEPT SEPARATE ONLY BECAUSE THE LOAD RUNS
023200*        BEFORE THE BALANCE-FILE WRITE LOGIC IN 5400 IS EVEN RELEVANT.
023300           SET WB-IDX TO 1.
023400           PERFORM 0345-TEST-LOAD-INSERT-POINT
023500               UNTIL WB-IDX > WB-ENTRY-COUNT
023600                  OR WB-FROM-USER-ID (WB-IDX)
023700                       > WB-KEY-FROM-USER-ID
023800                  OR (WB-FROM-USER-ID (WB-IDX)
023900                        = WB-KEY-FROM-USER-ID AND
024000                      WB-TO-USER-ID (WB-IDX)
024100                        > WB-KEY-TO-USER-ID)
024200                  OR (WB-FROM-USER-ID (WB-IDX)
024300                        = WB-KEY-FROM-USER-ID AND
024400                      WB-TO-USER-ID (WB-IDX)
024500                        = WB-KEY-TO-USER-ID AND
024600                      WB-GROUP-ID (WB-IDX)
024700                        > WB-KEY-GROUP-ID).
024800*
024900*    ONE STEP OF THE SEARCH -- WB-IDX STOPS ON THE FIRST SLOT THAT
025000*    SORTS AFTER THE NEW KEY, OR ONE PAST THE LAST SLOT WHEN THE NEW
025100*    KEY SORTS TO THE END.
025200       0345-TEST-LOAD-INSERT-POINT.
025300           SET WB-IDX UP BY 1.
025400*
025500*    OPENS THE HOLE AT WB-IDX BY SLIDING EVERYTHING FROM THE CURRENT
025600*    END OF THE TABLE DOWN TO WB-IDX UP ONE SLOT EACH.  WHEN WB-IDX
025700*    IS ALREADY PAST THE END (THE NEW ENTRY SORTS LAST) THERE IS
025800*    NOTHING TO SHIFT AND THE IF FALLS THROUGH.
025900       0360-SHIFT-TABLE-UP-FOR-LOAD.
026000           IF WB-IDX <= WB-ENTRY-COUNT
026100               MOVE WB-ENTRY-COUNT TO WC-TABLE-IDX
026200               PERFORM 0365-SHIFT-ONE-UP-FOR-LOAD
026300                   UNTIL WC-TABLE-IDX < WB-IDX
026400           END-IF.
026500*
026600*    MOVES ONE SLOT UP AND STEPS THE SHIFT SUBSCRIPT DOWN TOWARD
026700*    WB-IDX -- THE CALLER'S UNTIL TEST STOPS THIS ONE SLOT SHORT OF
026800*    OVERWRITING THE SLOT THAT IS ABOUT TO BECOME THE NEW ENTRY.
026900       0365-SHIFT-ONE-UP-FOR-LOAD.
027000           MOVE WB-ENTRY (WC-TABLE-IDX) TO WB-ENTRY (WC-TABLE-IDX + 1).
027100           SUBTRACT 1 FROM WC-TABLE-IDX.
027200*
027300*    READS THE NEXT EXPENSE TRANSACTION AND CAPTURES ITS TRAN CODE
027400*    INTO A WORKING-STORAGE SWITCH SO 1000-PROCESS-EXPENSE-RECORD
027500*    CAN EVALUATE IT WITHOUT TOUCHING THE FILE RECORD AGAIN -- THE
027600*    RECORD ITSELF GETS OVERLAID BY THE NEXT READ BEFORE THE SPLIT
027700*    AND LEDGER WORK IS DONE.
027800       0400-READ-EXPENSE.
027900*        WS-TRANSACTION-CODE IS A SEPARATE WORKING-STORAGE COPY OF
028000*        EXP-TRAN-CODE, NOT A REDEFINES -- 1000'S EVALUATE TESTS THE
028100*        88-LEVELS ON THIS COPY RATHER THAN THE RECORD FIELD ITSELF SO
028200*        THE LAST RECORD'S CODE SURVIVES THE FINAL AT-END READ.
028300           READ EXPENSE-FILE
028400               AT END
028500                   SET WC-EXPENSE-EOF TO TRUE
028600           END-READ.
028700           IF NOT WC-EXPENSE-EOF
028800               MOVE EXP-TRAN-CODE TO WS-TRANSACTION-CODE
028900           END-IF.
029000*
029100*    CLOSES ALL THREE FILES AND CHECKS THE COMBINED STATUS BYTES AS
029200*    ONE SIX-CHARACTER FIELD -- A SINGLE DISPLAY COVERS ANY FILE
029300*    THAT DID NOT CLOSE CLEAN RATHER THAN THREE SEPARATE CHECKS.
029400       0900-CLOSE-FILES.
029500           CLOSE EXPENSE-FILE.
029600           CLOSE EXPENSE-SPLIT-FILE.
029700           CLOSE BALANCE-FILE.
029800           IF WS-ALL-STATUSES NOT = '000000'
029900               DISPLAY 'WOWP0 CLOSE STATUS NOT CLEAN -- ' WS-ALL-STATUSES
030000                   UPON CONSOLE
030100           END-IF.
030200*
030300*    DISPATCHES EACH EXPENSE RECORD BY TRANSACTION CODE.  ADD IS THE
030400*    DEFAULT (WHEN OTHER) PATH SO A BLANK OR UNRECOGNIZED CODE STILL
030500*    GETS VALIDATED AND SPLIT RATHER THAN SILENTLY DROPPED -- THE
030600*    SHOP'S LONGSTANDING POSITION IS THAT AN UNKNOWN TRAN CODE IS
030700*    MORE LIKELY A FEED PROBLEM THAN A DELETE THAT SHOULD BE IGNORED.
030800       1000-PROCESS-EXPENSE-RECORD.
030900           MOVE 'N' TO WC-VALIDATION-SW.
031000           MOVE 'N' TO WS-GROUP-REBUILD-NEEDED-SW.
031100*        WS-GROUP-REBUILD-NEEDED-SW RESETS TO 'N' EVERY RECORD -- IT
031200*        IS ONLY A SIGNAL TO THE CALLING JOB STREAM (WHICH CHAINS
031300*        INTO WOWP1 WHEN NEEDED), NOT A RUN-LEVEL ACCUMULATOR, SO IT
031400*        MUST NOT CARRY OVER FROM ONE TRANSACTION TO THE NEXT.
031500*        THREE-WAY BRANCH ON EXP-TRAN-CODE -- ADD IS THE ONLY CASE
031600*        THAT DOES VALIDATION, SPLITTING AND LEDGER POSTING IN ONE
031700*        PASS.  CHANGE AND DELETE EACH HAVE A MUCH NARROWER JOB, SEE
031800*        1100 AND 1200.
031900           EVALUATE TRUE
032000               WHEN WS-TRAN-DELETE
032100                   PERFORM 1200-PROCESS-DELETE
032200               WHEN WS-TRAN-CHANGE
032300                   PERFORM 1100-PROCESS-UPDATE
032400               WHEN OTHER
032500                   PERFORM 1900-VALIDATE-EXPENSE
032600                   IF WC-RECORD-REJECTED
032700                       PERFORM 1950-DISPLAY-REJECT-MESSAGE
032800                   ELSE
032900*                    VALIDATED -- COMPUTE THE PER-PARTICIPANT SPLIT
033000*                    AMOUNTS, WRITE THEM TO EXPENSE-SPLIT-FILE, THEN
033100*                    POST EACH ONE AS A DEBT INTO THE BALANCE TABLE.
033200                       PERFORM 1500-SPLIT-STRATEGY-FACTORY
033300                       PERFORM 1300-WRITE-SPLIT-RECORDS
033400                       PERFORM 3000-POST-EXPENSE-SPLITS
033500                   END-IF
033600           END-EVALUATE.
033700*        READS AHEAD TO THE NEXT RECORD AT THE BOTTOM OF THE LOOP
033800*        RATHER THAN THE TOP SO 0100-MAINLINE'S UNTIL TEST SEES THE
033900*        EOF SWITCH SET BY THE TIME THIS TRANSACTION'S WORK IS DONE.
034000           PERFORM 0400-READ-EXPENSE.
034100*
034200       1100-PROCESS-UPDATE.
034300*        AN EXPENSE'S AMOUNT/PARTICIPANTS CHANGED.  DISCARD THE OLD
034400*        SPLITS, REBUILD THEM AGAINST THE ORIGINAL SPLIT-TYPE, THEN
034500*        FALL THROUGH TO WOWP1 FOR A FULL LEDGER REBUILD -- THIS
034600*        PROGRAM DOES NOT ATTEMPT THE INCREMENTAL 3000 POST FOR A
034700*        CHANGE TRANSACTION.
034800           PERFORM 1900-VALIDATE-EXPENSE.
034900           IF WC-RECORD-REJECTED
035000               PERFORM 1950-DISPLAY-REJECT-MESSAGE
035100           ELSE
035200               PERFORM 1500-SPLIT-STRATEGY-FACTORY
035300               PERFORM 1300-WRITE-SPLIT-RECORDS
035400               SET WS-GROUP-REBUILD-NEEDED TO TRUE
035500           END-IF.
035600*
035700       1200-PROCESS-DELETE.
035800*        THE CALLING JOB STREAM HAS ALREADY REMOVED THIS EXPENSE'S
035900*        EXPENSE-SPLIT-RECORDS AND THE EXPENSE-RECORD ITSELF FROM
036000*        THE MASTER FILES BEFORE THIS TRANSACTION REACHES WOWP0 --
036100*        THIS PARAGRAPH ONLY DECIDES WHETHER A GROUP REBUILD IS
036200*        OWED.
036300           IF EXP-GROUP-ID NOT = 0
036400               SET WS-GROUP-REBUILD-NEEDED TO TRUE
036500           END-IF.
036600*
036700*    WRITES ONE EXPENSE-SPLIT-RECORD PER PARTICIPANT, ONE OUTPUT
036800*    RECORD PER OCCURS ENTRY.  WS-SPLIT-AMOUNT WAS FILLED IN BY
036900*    1500-SPLIT-STRATEGY-FACTORY BEFORE THIS PARAGRAPH IS EVER
037000*    PERFORMED -- NOTHING HERE RECOMPUTES AN AMOUNT.
037100       1300-WRITE-SPLIT-RECORDS.
037200           MOVE 1 TO WC-PARTICIPANT-CTR.
037300           PERFORM 1305-WRITE-ONE-SPLIT-RECORD
037400               UNTIL WC-PARTICIPANT-CTR > EXP-PARTICIPANT-COUNT.
037500*
037600*    PERCENTAGE AND SHARES ARE CARRIED THROUGH ONTO THE SPLIT RECORD
037700*    EVEN WHEN THE EXPENSE WAS AN EQUAL OR EXACT SPLIT -- THE INPUT
037800*    PARTICIPANT-ENTRY ALWAYS HAS THOSE FIELDS, JUST ZERO WHEN THE
037900*    STRATEGY DID NOT USE THEM, SO THE DOWNSTREAM REPORTS ALWAYS
038000*    HAVE A CONSISTENT RECORD SHAPE TO READ.
038100       1305-WRITE-ONE-SPLIT-RECORD.
038200           MOVE EXP-ID         TO SPLIT-EXPENSE-ID.
038300           MOVE PART-USER-ID (WC-PARTICIPANT-CTR)
038400                               TO SPLIT-USER-ID.
038500           MOVE WS-SPLIT-AMOUNT (WC-PARTICIPANT-CTR)
038600                               TO SPLIT-AMOUNT.
038700*        PART-PERCENTAGE AND PART-SHARES ARE CARRIED ON THE SPLIT
038800*        RECORD AS-SUPPLIED REGARDLESS OF SPLIT-TYPE -- THEY ARE ZERO
038900*        FOR EQUAL AND EXACT SPLITS AND THAT IS FINE, SINCE WOWP3'S
039000*        LEDGER LISTING ONLY PRINTS SPLIT-AMOUNT.
039100           MOVE PART-PERCENTAGE (WC-PARTICIPANT-CTR)
039200                               TO SPLIT-PERCENTAGE.
039300           MOVE PART-SHARES (WC-PARTICIPANT-CTR)
039400                               TO SPLIT-SHARES.
039500           WRITE EXPENSE-SPLIT-RECORD.
039600           ADD 1 TO WC-PARTICIPANT-CTR.
039700*
039800*    FACTORY PARAGRAPH ADDED IN WO-9133 WHEN THE SHOP WENT FROM
039900*    EQUAL-ONLY TO FOUR STRATEGIES -- KEEPS THE DISPATCH IN ONE
040000*    PLACE SO A FIFTH STRATEGY, IF ONE IS EVER ADDED, IS ONE MORE
040100*    WHEN CLAUSE HERE RATHER THAN A CHANGE SCATTERED THROUGH THE
040200*    PROGRAM.
040300       1500-SPLIT-STRATEGY-FACTORY.
040400           EVALUATE TRUE
040500               WHEN EXP-SPLIT-EQUAL
040600                   PERFORM 2000-EQUAL-SPLIT
040700               WHEN EXP-SPLIT-EXACT
040800                   PERFORM 2100-EXACT-SPLIT
040900               WHEN EXP-SPLIT-PERCENTAGE
041000                   PERFORM 2200-PERCENTAGE-SPLIT
041100               WHEN EXP-SPLIT-SHARES
041200                   PERFORM 2300-SHARES-SPLIT
041300           END-EVALUATE.
041400*
041500*    REJECTS ANYTHING THAT CANNOT BE SPLIT AT ALL (ZERO OR NEGATIVE
041600*    AMOUNT, NO PARTICIPANTS) BEFORE EVEN LOOKING AT THE SPLIT-TYPE-
041700*    SPECIFIC RULES BELOW -- THOSE RULES ALL ASSUME A POSITIVE
041800*    AMOUNT AND AT LEAST ONE PARTICIPANT TO DIVIDE IT AMONG.
041900       1900-VALIDATE-EXPENSE.
042000*        WC-VALIDATION-SW IS RESET HERE AND NOWHERE ELSE FOR THIS
042100*        RECORD -- EVERY SUBORDINATE VALIDATE PARAGRAPH BELOW ONLY ADDS
042200*        A REJECT, NEVER CLEARS ONE.
042300           MOVE 'N' TO WC-VALIDATION-SW.
042400*        A ZERO OR NEGATIVE EXPENSE AMOUNT IS NEVER LEGITIMATE --
042500*        CREDITS AND CORRECTIONS GO THROUGH AS A SEPARATE TRANSACTION
042600*        TYPE THE ONLINE SYSTEM HANDLES, NOT AS A NEGATIVE EXPENSE.
042700           IF EXP-AMOUNT NOT > 0
042800               SET WC-RECORD-REJECTED TO TRUE
042900           END-IF.
043000*        AN EXPENSE WITH NO PARTICIPANTS HAS NOBODY TO SPLIT AGAINST --
043100*        THE SPLIT-STRATEGY PARAGRAPHS ALL ASSUME AT LEAST ONE.
043200           IF EXP-PARTICIPANT-COUNT = 0
043300               SET WC-RECORD-REJECTED TO TRUE
043400           END-IF.
043500*        EQUAL SPLIT HAS NO PER-PARTICIPANT INPUT TO CHECK -- THE
043600*        EVALUATE BELOW ONLY COVERS THE THREE STRATEGIES WHERE THE
043700*        CALLER SUPPLIES NUMBERS THAT HAVE TO ADD UP.
043800           IF NOT WC-RECORD-REJECTED
043900               EVALUATE TRUE
044000                   WHEN EXP-SPLIT-EXACT
044100                       PERFORM 1910-VALIDATE-EXACT
044200                   WHEN EXP-SPLIT-PERCENTAGE
044300                       PERFORM 1920-VALIDATE-PERCENTAGE
044400                   WHEN EXP-SPLIT-SHARES
044500                       PERFORM 1930-VALIDATE-SHARES
044600               END-EVALUATE
044700           END-IF.
044800*
044900*    EXACT SPLIT MUST ADD UP TO THE PENNY -- THERE IS NO REMAINDER
045000*    RULE TO FALL BACK ON LIKE THE OTHER THREE STRATEGIES HAVE, SO A
045100*    MISMATCH BY EVEN ONE CENT REJECTS THE WHOLE RECORD RATHER THAN
045200*    SILENTLY ABSORBING THE DIFFERENCE SOMEWHERE.
045300       1910-VALIDATE-EXACT.
045400           MOVE 0 TO WS-EXACT-TOTAL.
045500           MOVE 1 TO WC-PARTICIPANT-CTR.
045600           PERFORM 1915-VALIDATE-ONE-EXACT-AMT
045700               UNTIL WC-PARTICIPANT-CTR > EXP-PARTICIPANT-COUNT.
045800           IF WS-EXACT-TOTAL NOT = EXP-AMOUNT
045900               SET WC-RECORD-REJECTED TO TRUE
046000           END-IF.
046100*
046200*    A NEGATIVE PER-PARTICIPANT AMOUNT IS REJECTED OUTRIGHT -- IT
046300*    STILL GETS ADDED INTO THE RUNNING TOTAL SO THE SUM-TO-EXP-
046400*    AMOUNT CHECK ABOVE RUNS TO COMPLETION EVEN ON A BAD RECORD,
046500*    WHICH KEEPS THE REJECT MESSAGE HONEST ABOUT WHAT WENT WRONG.
046600       1915-VALIDATE-ONE-EXACT-AMT.
046700           IF PART-AMOUNT (WC-PARTICIPANT-CTR) < 0
046800               SET WC-RECORD-REJECTED TO TRUE
046900           END-IF.
047000           ADD PART-AMOUNT (WC-PARTICIPANT-CTR) TO WS-EXACT-TOTAL.
047100           ADD 1 TO WC-PARTICIPANT-CTR.
047200*
047300*    PERCENTAGES MUST SUM TO EXACTLY 100 -- NOT 99 OR 101 -- SINCE
047400*    2200-PERCENTAGE-SPLIT RELIES ON THAT TO GET THE RIGHT SHARE OF
047500*    EXP-AMOUNT OUT TO EACH PARTICIPANT.
047600       1920-VALIDATE-PERCENTAGE.
047700           MOVE 0 TO WS-PERCENTAGE-TOTAL.
047800           MOVE 1 TO WC-PARTICIPANT-CTR.
047900           PERFORM 1925-VALIDATE-ONE-PERCENTAGE
048000               UNTIL WC-PARTICIPANT-CTR > EXP-PARTICIPANT-COUNT.
048100           IF WS-PERCENTAGE-TOTAL NOT = 100
048200               SET WC-RECORD-REJECTED TO TRUE
048300           END-IF.
048400*
048500*    A SINGLE PARTICIPANT'S PERCENTAGE MUST BE IN (0,100] -- ZERO IS
048600*    NOT A VALID SPLIT PARTICIPANT (THEY SHOULD JUST BE LEFT OFF THE
048700*    LIST) AND OVER 100 CANNOT BE RIGHT NO MATTER WHAT THE OTHERS
048800*    ADD UP TO.
048900       1925-VALIDATE-ONE-PERCENTAGE.
049000           IF PART-PERCENTAGE (WC-PARTICIPANT-CTR) NOT > 0
049100              OR PART-PERCENTAGE (WC-PARTICIPANT-CTR) > 100
049200               SET WC-RECORD-REJECTED TO TRUE
049300           END-IF.
049400           ADD PART-PERCENTAGE (WC-PARTICIPANT-CTR)
049500                                 TO WS-PERCENTAGE-TOTAL.
049600           ADD 1 TO WC-PARTICIPANT-CTR.
049700*
049800*    SHARES HAVE NO FIXED TOTAL TO CHECK AGAINST (UNLIKE PERCENTAGE)
049900*    -- ANY POSITIVE MIX OF SHARE COUNTS IS VALID, THE TOTAL JUST
050000*    BECOMES THE DENOMINATOR 2300-SHARES-SPLIT DIVIDES EXP-AMOUNT BY.
050100       1930-VALIDATE-SHARES.
050200           MOVE 0 TO WS-SHARE-TOTAL.
050300           MOVE 1 TO WC-PARTICIPANT-CTR.
050400           PERFORM 1935-VALIDATE-ONE-SHARE
050500               UNTIL WC-PARTICIPANT-CTR > EXP-PARTICIPANT-COUNT.
050600*
050700*    A ZERO OR NEGATIVE SHARE COUNT IS REJECTED -- A PARTICIPANT
050800*    WITH NO STAKE IN THE EXPENSE SHOULD NOT BE ON THE LIST AT ALL,
050900*    NOT LISTED WITH A SHARE OF ZERO.
051000       1935-VALIDATE-ONE-SHARE.
051100           IF PART-SHARES (WC-PARTICIPANT-CTR) < 1
051200               SET WC-RECORD-REJECTED TO TRUE
051300           END-IF.
051400           ADD PART-SHARES (WC-PARTICIPANT-CTR) TO WS-SHARE-TOTAL.
051500           ADD 1 TO WC-PARTICIPANT-CTR.
051600*
051700       1950-DISPLAY-REJECT-MESSAGE.
051800*        CONSOLE LOG LINE FOR THE OPERATOR -- NO REJECT FILE IS KEPT,
051900*        THIS SHOP HAS ALWAYS JUST WATCHED THE JOB LOG FOR THESE.
052000*        WC-SPLIT-TYPE-SUB IS THE SUBSCRIPT INTO WC-SPLIT-TYPE-NAME
052100*        (WOWCOM.CPY) -- THE 88-LEVEL ON EXP-SPLIT-TYPE TELLS US WHICH
052200*        OF THE FOUR STRATEGIES WAS ON THE RECORD, BUT THE REJECT LINE
052300*        WANTS THE SPELLED-OUT NAME, NOT THE RAW ONE-CHAR CODE.
052400           EVALUATE TRUE
052500               WHEN EXP-SPLIT-EQUAL
052600                   MOVE 1 TO WC-SPLIT-TYPE-SUB
052700               WHEN EXP-SPLIT-EXACT
052800                   MOVE 2 TO WC-SPLIT-TYPE-SUB
052900               WHEN EXP-SPLIT-PERCENTAGE
053000                   MOVE 3 TO WC-SPLIT-TYPE-SUB
053100               WHEN EXP-SPLIT-SHARES
053200                   MOVE 4 TO WC-SPLIT-TYPE-SUB
053300               WHEN OTHER
053400*                AN UNRECOGNIZED CODE SHOULD NEVER REACH THIS FAR, BUT
053500*                IF IT DOES WE LABEL IT EQUAL RATHER THAN BLOW UP THE
053600*                SUBSCRIPT RANGE ON THE TABLE LOOKUP BELOW.
053700                   MOVE 1 TO WC-SPLIT-TYPE-SUB
053800           END-EVALUATE.
053900*        SAME IDEA FOR THE TRANSACTION CODE, AGAINST WC-TRAN-CODE-NAME.
054000           EVALUATE TRUE
054100               WHEN WS-TRAN-DELETE
054200                   MOVE 3 TO WC-TRAN-CODE-SUB
054300               WHEN WS-TRAN-CHANGE
054400                   MOVE 2 TO WC-TRAN-CODE-SUB
054500               WHEN OTHER
054600                   MOVE 1 TO WC-TRAN-CODE-SUB
054700           END-EVALUATE.
054800           MOVE EXP-ID TO WS-REJECT-EXP-ID.
054900           MOVE WC-SPLIT-TYPE-NAME (WC-SPLIT-TYPE-SUB)
055000                TO WS-REJECT-TYPE-NAME.
055100           MOVE WC-TRAN-CODE-NAME (WC-TRAN-CODE-SUB)
055200                TO WS-REJECT-TRAN-NAME.
055300*        ONE LINE TO THE CONSOLE, EXP-ID/TYPE/TRAN-CODE AND NOTHING
055400*        ELSE -- THE OPERATOR CAN PULL THE FULL RECORD FROM THE INPUT
055500*        FILE IF THEY NEED MORE THAN THAT TO CHASE DOWN THE REJECT.
055600           DISPLAY WS-REJECT-LINE UPON CONSOLE.
055700*
055800       2000-EQUAL-SPLIT.
055900*        EQUAL SHARE, HALF-UP ROUNDED, REMAINDER ON THE LAST
056000*        PARTICIPANT IN INPUT ORDER.
056100           MOVE 0 TO WC-RUNNING-ASSIGNED.
056200           MOVE EXP-PARTICIPANT-COUNT TO WC-PARTICIPANT-MAX.
056300           MOVE 1 TO WC-PARTICIPANT-CTR.
056400           PERFORM 2005-SPLIT-ONE-EQUAL-SHARE
056500               UNTIL WC-PARTICIPANT-CTR > WC-PARTICIPANT-MAX.
056600*
056700       2005-SPLIT-ONE-EQUAL-SHARE.
056800*        ALL BUT THE LAST PARTICIPANT GET THE ROUNDED PER-HEAD SHARE;
056900*        THE LAST ONE ABSORBS WHATEVER IS LEFT OVER SO THE COLUMN OF
057000*        SPLIT AMOUNTS ALWAYS FOOTS BACK TO EXP-AMOUNT TO THE PENNY.
057100           IF WC-PARTICIPANT-CTR < WC-PARTICIPANT-MAX
057200*            NOT THE LAST ONE ON THE LIST -- ROUND ITS EQUAL SHARE
057300*            AND TRACK WHAT HAS BEEN HANDED OUT SO FAR.
057400               COMPUTE WC-RAW-AMOUNT ROUNDED =
057500                       EXP-AMOUNT / EXP-PARTICIPANT-COUNT
057600               PERFORM 9000-ROUND-HALF-UP
057700               MOVE WC-ROUNDED-AMOUNT
057800                    TO WS-SPLIT-AMOUNT (WC-PARTICIPANT-CTR)
057900               ADD WC-ROUNDED-AMOUNT TO WC-RUNNING-ASSIGNED
058000           ELSE
058100*            LAST PARTICIPANT -- NO ROUNDING, JUST THE REMAINDER.
058200               COMPUTE WS-SPLIT-AMOUNT (WC-PARTICIPANT-CTR) =
058300                       EXP-AMOUNT - WC-RUNNING-ASSIGNED
058400           END-IF.
058500           ADD 1 TO WC-PARTICIPANT-CTR.
058600*
058700       2100-EXACT-SPLIT.
058800*        PASS-THROUGH -- THE CALLER'S SUPPLIED AMOUNTS ALREADY
058900*        VALIDATED TO SUM TO EXP-AMOUNT EXACTLY IN 1910.
059000           MOVE 1 TO WC-PARTICIPANT-CTR.
059100           PERFORM 2105-MOVE-ONE-EXACT-AMT
059200               UNTIL WC-PARTICIPANT-CTR > EXP-PARTICIPANT-COUNT.
059300*
059400       2105-MOVE-ONE-EXACT-AMT.
059500*        NOTHING TO COMPUTE HERE -- 1910 ALREADY PROVED THE SUPPLIED
059600*        AMOUNTS FOOT TO EXP-AMOUNT, SO THIS IS A STRAIGHT COPY.
059700           MOVE PART-AMOUNT (WC-PARTICIPANT-CTR)
059800                TO WS-SPLIT-AMOUNT (WC-PARTICIPANT-CTR).
059900           ADD 1 TO WC-PARTICIPANT-CTR.
060000*
060100       2200-PERCENTAGE-SPLIT.
060200*        SAME ROUNDED-PLUS-REMAINDER SHAPE AS 2000-EQUAL-SPLIT, EXCEPT
060300*        EACH PARTICIPANT'S SHARE COMES OFF PART-PERCENTAGE INSTEAD OF
060400*        AN EQUAL DIVIDE.  1920 ALREADY PROVED THE PERCENTAGES SUM TO
060500*        100, SO THE ONLY QUESTION HERE IS WHERE THE ROUNDING PENNIES
060600*        LAND.
060700           MOVE 0 TO WC-RUNNING-ASSIGNED.
060800           MOVE EXP-PARTICIPANT-COUNT TO WC-PARTICIPANT-MAX.
060900           MOVE 1 TO WC-PARTICIPANT-CTR.
061000           PERFORM 2205-SPLIT-ONE-PERCENTAGE-SHR
061100               UNTIL WC-PARTICIPANT-CTR > WC-PARTICIPANT-MAX.
061200*
061300       2205-SPLIT-ONE-PERCENTAGE-SHR.
061400*        PART-PERCENTAGE CARRIES TWO DECIMALS OF ITS OWN (E.G.
061500*        33.33), SO THE DIVIDE BY 100 HERE IS JUST MOVING THE DECIMAL
061600*        POINT BACK TO A TRUE FRACTION BEFORE MULTIPLYING EXP-AMOUNT.
061700           IF WC-PARTICIPANT-CTR < WC-PARTICIPANT-MAX
061800*            ROUNDED SHARE FOR EVERYONE EXCEPT THE LAST PARTICIPANT.
061900               COMPUTE WC-RAW-AMOUNT ROUNDED =
062000                       EXP-AMOUNT *
062100                       PART-PERCENTAGE (WC-PARTICIPANT-CTR) / 100
062200               PERFORM 9000-ROUND-HALF-UP
062300               MOVE WC-ROUNDED-AMOUNT
062400                    TO WS-SPLIT-AMOUNT (WC-PARTICIPANT-CTR)
062500               ADD WC-ROUNDED-AMOUNT TO WC-RUNNING-ASSIGNED
062600           ELSE
062700*            LAST PARTICIPANT TAKES THE REMAINDER, NOT A ROUNDED SHARE
062800*            OF ITS OWN -- THIS IS WHAT KEEPS THE PENNIES FOOTING.
062900               COMPUTE WS-SPLIT-AMOUNT (WC-PARTICIPANT-CTR) =
063000                       EXP-AMOUNT - WC-RUNNING-ASSIGNED
063100           END-IF.
063200           ADD 1 TO WC-PARTICIPANT-CTR.
063300*
063400       2300-SHARES-SPLIT.
063500*        TWO PASSES OVER THE PARTICIPANT LIST -- 2301 TOTALS THE RAW
063600*        SHARE COUNTS FIRST SO 2306 HAS A DENOMINATOR TO DIVIDE BY ON
063700*        ITS PASS.  UNLIKE PERCENTAGE, SHARES HAVE NO FIXED TARGET
063800*        TOTAL SUPPLIED ON THE RECORD -- WE BUILD ONE OURSELVES.
063900           MOVE 0 TO WC-RUNNING-ASSIGNED.
064000           MOVE 0 TO WS-SHARE-TOTAL.
064100           MOVE EXP-PARTICIPANT-COUNT TO WC-PARTICIPANT-MAX.
064200           MOVE 1 TO WC-PARTICIPANT-CTR.
064300           PERFORM 2301-SUM-ONE-SHARE
064400               UNTIL WC-PARTICIPANT-CTR > WC-PARTICIPANT-MAX.
064500           MOVE 1 TO WC-PARTICIPANT-CTR.
064600           PERFORM 2306-SPLIT-ONE-SHARE-AMT
064700               UNTIL WC-PARTICIPANT-CTR > WC-PARTICIPANT-MAX.
064800*
064900       2301-SUM-ONE-SHARE.
065000*        1930 ALREADY REJECTED ANY RECORD WITH A ZERO OR NEGATIVE
065100*        SHARE COUNT, SO THIS TOTAL IS GUARANTEED POSITIVE BY THE
065200*        TIME 2306 DIVIDES BY IT.
065300           ADD PART-SHARES (WC-PARTICIPANT-CTR) TO WS-SHARE-TOTAL.
065400           ADD 1 TO WC-PARTICIPANT-CTR.
065500*
065600       2306-SPLIT-ONE-SHARE-AMT.
065700*        PART-SHARES (CTR) OVER WS-SHARE-TOTAL IS THIS PARTICIPANT'S
065800*        FRACTION OF THE EXPENSE -- SAME ROUNDED-PLUS-REMAINDER
065900*        TREATMENT AS THE OTHER THREE STRATEGIES.
066000           IF WC-PARTICIPANT-CTR < WC-PARTICIPANT-MAX
066100*            ROUNDED SHARE OF THE EXPENSE PROPORTIONAL TO THIS
066200*            PARTICIPANT'S SHARE COUNT OVER THE TOTAL 2301 BUILT.
066300               COMPUTE WC-RAW-AMOUNT ROUNDED =
066400                       EXP-AMOUNT *
066500                       PART-SHARES (WC-PARTICIPANT-CTR)
066600                       / WS-SHARE-TOTAL
066700               PERFORM 9000-ROUND-HALF-UP
066800               MOVE WC-ROUNDED-AMOUNT
066900                    TO WS-SPLIT-AMOUNT (WC-PARTICIPANT-CTR)
067000               ADD WC-ROUNDED-AMOUNT TO WC-RUNNING-ASSIGNED
067100           ELSE
067200*            LAST PARTICIPANT ABSORBS THE REMAINDER AS USUAL.
067300               COMPUTE WS-SPLIT-AMOUNT (WC-PARTICIPANT-CTR) =
067400                       EXP-AMOUNT - WC-RUNNING-ASSIGNED
067500           END-IF.
067600           ADD 1 TO WC-PARTICIPANT-CTR.
067700*
067800       3000-POST-EXPENSE-SPLITS.
067900*        FEED EACH PARTICIPANT'S OWED AMOUNT INTO THE LEDGER,
068000*        KEYED (DEBTOR = PARTICIPANT, CREDITOR = EXP-PAID-BY,
068100*        GROUP = EXP-GROUP-ID).  A PARTICIPANT WHO IS ALSO THE
068200*        PAYER NEVER OWES THEMSELVES -- SKIP THAT PAIR.
068300           MOVE 1 TO WC-PARTICIPANT-CTR.
068400           PERFORM 3005-POST-ONE-SPLIT-DEBT
068500               UNTIL WC-PARTICIPANT-CTR > EXP-PARTICIPANT-COUNT.
068600*
068700       3005-POST-ONE-SPLIT-DEBT.
068800*        THE SKIP-SELF TEST LIVES HERE, NOT IN 3000, SINCE IT HAS TO
068900*        BE MADE FRESH FOR EVERY PARTICIPANT ON THE LIST.
069000           MOVE PART-USER-ID (WC-PARTICIPANT-CTR) TO WS-DEBTOR-ID.
069100           IF WS-DEBTOR-ID NOT = EXP-PAID-BY
069200*            DEBTOR OWES PAYER -- BUILD THE KEY IN THAT DIRECTION AND
069300*            HAND IT TO THE SHARED LEDGER-POSTING PARAGRAPH.
069400               MOVE WS-DEBTOR-ID             TO WB-KEY-FROM-USER-ID
069500               MOVE EXP-PAID-BY               TO WB-KEY-TO-USER-ID
069600               MOVE EXP-GROUP-ID              TO WB-KEY-GROUP-ID
069700               MOVE WS-SPLIT-AMOUNT (WC-PARTICIPANT-CTR)
069800                                               TO WB-KEY-AMOUNT
069900               MOVE EXP-CURRENCY              TO WB-KEY-CURRENCY
070000               PERFORM 5000-POST-ONE-DEBT
070100           END-IF.
070200           ADD 1 TO WC-PARTICIPANT-CTR.
070300*
070400       5000-POST-ONE-DEBT.
070500*        SHARED LEDGER POSTING RULE -- USED BY BOTH WOWP0 AND WOWP1.
070600*        ON ENTRY: WB-KEY-FROM-USER-ID/WB-KEY-TO-USER-ID/WB-KEY-
070700*        GROUP-ID/WB-KEY-AMOUNT/WB-KEY-CURRENCY NAME THE DEBT TO BE
070800*        POSTED.  A MATCHING FORWARD ENTRY JUST GROWS.  A MATCHING
070900*        REVERSE ENTRY NETS AGAINST IT -- SHRINKS, FLIPS DIRECTION,
071000*        OR CANCELS TO ZERO AND DISAPPEARS.  NO MATCH AT ALL INSERTS
071100*        A NEW SLOT.
071200*        FIRST TRY: IS THERE ALREADY A FORWARD ENTRY FOR THIS EXACT
071300*        (FROM,TO,GROUP) TRIPLE?  IF SO THE NEW DEBT JUST ADDS ONTO IT.
071400           PERFORM 5100-FIND-ENTRY.
071500           IF WC-ENTRY-FOUND
071600               ADD WB-KEY-AMOUNT TO WB-AMOUNT (WB-IDX)
071700               PERFORM 5500-REWRITE-BALANCE-SLOT
071800           ELSE
071900*            NO FORWARD ENTRY -- FLIP FROM/TO AND LOOK AGAIN FOR THE
072000*            REVERSE ENTRY (SOMEONE ALREADY OWING THE DEBTOR MONEY IN
072100*            THE OTHER DIRECTION).  WS-DEBTOR-ID IS BORROWED HERE PURELY
072200*            AS SWAP SCRATCH, NOT FOR ITS OWN MEANING.
072300               MOVE WB-KEY-FROM-USER-ID TO WS-DEBTOR-ID
072400               MOVE WB-KEY-TO-USER-ID   TO WB-KEY-FROM-USER-ID
072500               MOVE WS-DEBTOR-ID        TO WB-KEY-TO-USER-ID
072600               PERFORM 5100-FIND-ENTRY
072700*            FLIP THE KEY BACK TO ITS ORIGINAL SENSE BEFORE ACTING ON
072800*            THE RESULT -- EVERYTHING BELOW THIS POINT TALKS ABOUT THE
072900*            DEBT IN THE CALLER'S ORIGINAL FROM/TO DIRECTION AGAIN.
073000               MOVE WB-KEY-TO-USER-ID   TO WS-DEBTOR-ID
073100               MOVE WB-KEY-FROM-USER-ID TO WB-KEY-TO-USER-ID
073200               MOVE WS-DEBTOR-ID        TO WB-KEY-FROM-USER-ID
073300               IF WC-ENTRY-FOUND
073400*                A REVERSE ENTRY EXISTS -- NET THE NEW DEBT AGAINST
073500*                WHAT IT ALREADY OWES IN THE OTHER DIRECTION.
073600                   COMPUTE WC-RAW-AMOUNT =
073700                           WB-AMOUNT (WB-IDX) - WB-KEY-AMOUNT
073800                   EVALUATE TRUE
073900                       WHEN WC-RAW-AMOUNT < 0
074000*                    THE NEW DEBT OUTWEIGHS THE OLD REVERSE BALANCE --
074100*                    THE OLD ENTRY IS WIPED AND A NEW FORWARD ENTRY IS
074200*                    INSERTED CARRYING ONLY THE DIFFERENCE.
074300                           COMPUTE WB-KEY-AMOUNT = 0 - WC-RAW-AMOUNT
074400                           PERFORM 5600-DELETE-REVERSE-SLOT
074500                           PERFORM 5400-INSERT-NEW-SLOT
074600                       WHEN WC-RAW-AMOUNT > 0
074700*                    THE OLD REVERSE BALANCE STILL WINS -- IT JUST
074800*                    SHRINKS BY THE AMOUNT OF THE NEW DEBT.
074900                           MOVE WC-RAW-AMOUNT TO WB-AMOUNT (WB-IDX)
075000                           PERFORM 5500-REWRITE-BALANCE-SLOT
075100                       WHEN OTHER
075200*                    EXACT CANCELLATION -- NEITHER PARTY OWES THE
075300*                    OTHER ANYTHING FOR THIS GROUP/CURRENCY ANY MORE.
075400                           PERFORM 5600-DELETE-REVERSE-SLOT
075500                   END-EVALUATE
075600               ELSE
075700*                NEITHER DIRECTION HAS AN ENTRY YET -- THIS IS A BRAND
075800*                NEW DEBT RELATIONSHIP.
075900                   PERFORM 5400-INSERT-NEW-SLOT
076000               END-IF
076100           END-IF.
076200*
076300       5100-FIND-ENTRY.
076400*        SEARCHES WB-TABLE FOR THE (FROM,TO,GROUP) TRIPLE CURRENTLY
076500*        SITTING IN WB-SEARCH-KEY.  THE FORWARD/REVERSE SWAP IS DONE
076600*        BY THE CALLER BEFORE THIS PARAGRAPH IS PERFORMED A SECOND
076700*        TIME -- THIS PARAGRAPH ITSELF NEVER FLIPS THE KEY.
076800           SET WC-ENTRY-NOT-FOUND TO TRUE.
076900           IF WB-ENTRY-COUNT > 0
077000               SEARCH ALL WB-ENTRY
077100                   AT END
077200                       SET WC-ENTRY-NOT-FOUND TO TRUE
077300                   WHEN WB-FROM-USER-ID (WB-IDX) = WB-KEY-FROM-USER-ID
077400                    AND WB-TO-USER-ID   (WB-IDX) = WB-KEY-TO-USER-ID
077500                    AND WB-GROUP-ID     (WB-IDX) = WB-KEY-GROUP-ID
077600                       SET WC-ENTRY-FOUND TO TRUE
077700               END-SEARCH
077800           END-IF.
077900*
078000       5400-INSERT-NEW-SLOT.
078100*        WB-TABLE MUST STAY IN ASCENDING KEY ORDER FOR SEARCH ALL TO
078200*        WORK, SO A NEW TRIPLE IS NOT JUST TACKED ON THE END -- ITS
078300*        SORTED POSITION IS FOUND FIRST AND THE TAIL OF THE TABLE IS
078400*        SLID DOWN ONE SLOT TO OPEN A HOLE FOR IT.
078500           PERFORM 5420-FIND-INSERT-POINT.
078600           PERFORM 5440-SHIFT-TABLE-UP.
078700           MOVE WB-KEY-FROM-USER-ID TO WB-FROM-USER-ID (WB-IDX).
078800           MOVE WB-KEY-TO-USER-ID   TO WB-TO-USER-ID   (WB-IDX).
078900           MOVE WB-KEY-GROUP-ID     TO WB-GROUP-ID     (WB-IDX).
079000           MOVE WB-KEY-AMOUNT       TO WB-AMOUNT       (WB-IDX).
079100           MOVE WB-KEY-CURRENCY     TO WB-CURRENCY     (WB-IDX).
079200*        RELATIVE-KEY FOR A BRAND NEW SLOT IS JUST THE NEW ENTRY
079300*        COUNT -- BALANCE-FILE IS NEVER COMPACTED ON DISK THE WAY THE
079400*        IN-MEMORY TABLE IS, SO GROWING THE KEY SPACE MONOTONICALLY IS
079500*        SAFE EVEN AFTER EARLIER DELETES HAVE LEFT HOLES ON DISK.
079600           ADD 1 TO WB-ENTRY-COUNT.
079700           MOVE WB-ENTRY-COUNT      TO WB-RELATIVE-KEY (WB-IDX).
079800           MOVE WB-RELATIVE-KEY (WB-IDX) TO WB-RELATIVE-KEY.
079900           MOVE WB-FROM-USER-ID (WB-IDX) TO BAL-FROM-USER-ID.
080000           MOVE WB-TO-USER-ID   (WB-IDX) TO BAL-TO-USER-ID.
080100           MOVE WB-GROUP-ID     (WB-IDX) TO BAL-GROUP-ID.
080200           MOVE WB-AMOUNT       (WB-IDX) TO BAL-AMOUNT.
080300           MOVE WB-CURRENCY     (WB-IDX) TO BAL-CURRENCY.
080400           WRITE BALANCE-RECORD.
080500*
080600       5420-FIND-INSERT-POINT.
080700*        WB-IDX COMES OUT POINTING AT THE FIRST EXISTING ENTRY THAT
080800*        SORTS AFTER THE NEW TRIPLE -- OR ONE PAST THE LAST ENTRY
080900*        WHEN THE NEW TRIPLE SORTS TO THE END OF THE TABLE.
081000           SET WB-IDX TO 1.
081100*        THREE-LEVEL COMPARE, MOST SIGNIFICANT KEY FIRST -- FROM-
081200*        USER-ID, THEN TO-USER-ID, THEN GROUP-ID -- MATCHING THE
081300*        SAME ORDER SEARCH ALL SORTS ON.
081400           PERFORM 5425-TEST-INSERT-POINT
081500               UNTIL WB-IDX > WB-ENTRY-COUNT
081600                  OR WB-FROM-USER-ID (WB-IDX)
081700                       > WB-KEY-FROM-USER-ID
081800                  OR (WB-FROM-USER-ID (WB-IDX)
081900                        = WB-KEY-FROM-USER-ID AND
082000                      WB-TO-USER-ID (WB-IDX)
082100                        > WB-KEY-TO-USER-ID)
082200                  OR (WB-FROM-USER-ID (WB-IDX)
082300                        = WB-KEY-FROM-USER-ID AND
082400                      WB-TO-USER-ID (WB-IDX)
082500                        = WB-KEY-TO-USER-ID AND
082600                      WB-GROUP-ID (WB-IDX)
082700                        > WB-KEY-GROUP-ID).
082800*
082900       5425-TEST-INSERT-POINT.
083000*        BUMPS WB-IDX ONE SLOT AT A TIME -- THE THREE-KEY COMPARE
083100*        THAT DECIDES WHEN TO STOP LIVES IN 5420'S PERFORM UNTIL,
083200*        NOT HERE.
083300           SET WB-IDX UP BY 1.
083400*
083500       5440-SHIFT-TABLE-UP.
083600*        WORKS FROM THE BOTTOM OF THE TABLE UPWARD SO EACH MOVE LANDS
083700*        IN A SLOT THAT HAS ALREADY BEEN VACATED -- SHIFTING THE OTHER
083800*        DIRECTION WOULD OVERWRITE ENTRIES BEFORE THEY GET COPIED.
083900           IF WB-IDX <= WB-ENTRY-COUNT
084000               MOVE WB-ENTRY-COUNT TO WC-TABLE-IDX
084100               PERFORM 5445-SHIFT-ONE-SLOT-UP
084200                   UNTIL WC-TABLE-IDX < WB-IDX
084300           END-IF.
084400*
084500       5445-SHIFT-ONE-SLOT-UP.
084600*        WC-TABLE-IDX COUNTS DOWN FROM THE TABLE'S CURRENT BOTTOM TO
084700*        WB-IDX -- SEE THE NOTE ON 5440 FOR WHY THE DIRECTION MATTERS.
084800           MOVE WB-ENTRY (WC-TABLE-IDX) TO WB-ENTRY (WC-TABLE-IDX + 1).
084900           SUBTRACT 1 FROM WC-TABLE-IDX.
085000*
085100       5500-REWRITE-BALANCE-SLOT.
085200*        WB-TABLE AND BALANCE-FILE ARE KEPT IN LOCKSTEP -- EVERY
085300*        CHANGE TO AN IN-MEMORY ENTRY IS REWRITTEN TO THE RELATIVE
085400*        FILE BEFORE THE NEXT POST CAN TOUCH IT.
085500           MOVE WB-RELATIVE-KEY (WB-IDX) TO WB-RELATIVE-KEY.
085600           MOVE WB-FROM-USER-ID (WB-IDX) TO BAL-FROM-USER-ID.
085700           MOVE WB-TO-USER-ID   (WB-IDX) TO BAL-TO-USER-ID.
085800           MOVE WB-GROUP-ID     (WB-IDX) TO BAL-GROUP-ID.
085900           MOVE WB-AMOUNT       (WB-IDX) TO BAL-AMOUNT.
086000           MOVE WB-CURRENCY     (WB-IDX) TO BAL-CURRENCY.
086100           REWRITE BALANCE-RECORD.
086200*
086300       5600-DELETE-REVERSE-SLOT.
086400*        A NETTED-TO-ZERO PAIR HAS NO BUSINESS LEFT ON EITHER THE
086500*        LEDGER FILE OR THE IN-MEMORY TABLE -- DELETE BOTH, RELATIVE
086600*        RECORD FIRST, THEN CLOSE THE GAP THE TABLE SIDE LEAVES.
086700           MOVE WB-RELATIVE-KEY (WB-IDX) TO WB-RELATIVE-KEY.
086800           DELETE BALANCE-FILE RECORD.
086900           PERFORM 5650-COMPACT-TABLE.
087000*
087100       5650-COMPACT-TABLE.
087200*        SLIDES EVERYTHING AFTER THE DELETED SLOT DOWN ONE POSITION SO
087300*        WB-TABLE STAYS CONTIGUOUS -- SEARCH ALL CANNOT TOLERATE A
087400*        HOLE IN THE MIDDLE OF THE ACTIVE ENTRIES.
087500           MOVE WB-IDX TO WC-TABLE-IDX.
087600           PERFORM 5655-SHIFT-ONE-SLOT-DOWN
087700               UNTIL WC-TABLE-IDX >= WB-ENTRY-COUNT.
087800           SUBTRACT 1 FROM WB-ENTRY-COUNT.
087900*
088000       5655-SHIFT-ONE-SLOT-DOWN.
088100*        MIRROR IMAGE OF 5445 -- COUNTS UP FROM THE DELETED SLOT
088200*        TOWARD THE BOTTOM, COPYING EACH SUCCESSOR BACK ONE POSITION.
088300           MOVE WB-ENTRY (WC-TABLE-IDX + 1)
088400                TO WB-ENTRY (WC-TABLE-IDX).
088500           ADD 1 TO WC-TABLE-IDX.
088600*
088700       9000-ROUND-HALF-UP.
088800*        WC-RAW-AMOUNT CARRIES THE SPLIT CALCULATION AT 4 DECIMALS
088900*        SO THE FRACTION OF A CENT SURVIVES OUT OF THE COMPUTE --
089000*        THE ROUNDED PHRASE HERE IS WHAT ACTUALLY COLLAPSES IT TO
089100*        THE 2-DECIMAL RESULT FIELD HALF-UP (TIES ROUND AWAY FROM
089200*        ZERO), NOT A BARE MOVE.
089300           COMPUTE WC-ROUNDED-AMOUNT ROUNDED = WC-RAW-AMOUNT.
