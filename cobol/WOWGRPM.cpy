000100******************************************************************
000200*                                                                *
000300*    WOWGRPM --  GROUP-MEMBER-FILE RECORD LAYOUT AND TABLE       *
000400*                                                                *
000500*    MASTER DATA -- ONE RECORD PER (GROUP,USER).  RELATIVE       *
000600*    ORGANIZATION, LOOKED UP VIA THE SORTED IN-MEMORY TABLE      *
000700*    BELOW (SEARCH ALL), SAME SCHEME AS WOWBAL'S WB-TABLE.       *
000800*                                                                *
000900******************************************************************
001000* CHANGE LOG:                                                   *
001100*   03/02/89  RHD  WO-8904  ORIGINAL LAYOUT.                     *
001200*   11/19/91  TOF  WO-9133  RAISED WG-MAX-ENTRIES TO 6000 (WAS   *
001300*                           2000) FOR THE INTRAMURAL LEAGUE      *
001400*                           ROLLOUT.                              *
001500******************************************************************
001600*
001700 FD  GROUP-MEMBER-FILE
001800     LABEL RECORDS ARE STANDARD
001900     RECORDING MODE IS F.
002000*
002100 01  GROUP-MEMBER-RECORD.
002200     03  GM-GROUP-ID                PIC 9(09).
002300     03  GM-USER-ID                 PIC 9(09).
002400     03  GM-ROLE                    PIC X(01).
002500         88  GM-ROLE-ADMIN              VALUE 'A'.
002600         88  GM-ROLE-MEMBER             VALUE 'M'.
002700     03  FILLER                     PIC X(17).
002800*
002900 01  WG-TABLE-CONTROL.
003000     03  WG-ENTRY-COUNT             PIC 9(04) COMP VALUE 0.
003100     03  WG-MAX-ENTRIES             PIC 9(04) COMP VALUE 6000.
003200*
003300 01  WG-TABLE.
003400     03  WG-ENTRY OCCURS 6000 TIMES
003500                   ASCENDING KEY IS WG-GROUP-ID
003600                                    WG-USER-ID
003700                   INDEXED BY WG-IDX.
003800         05  WG-GROUP-ID            PIC 9(09).
003900         05  WG-USER-ID             PIC 9(09).
004000         05  WG-ROLE                PIC X(01).
004100         05  WG-RELATIVE-KEY        PIC 9(08) COMP.
004200*
004300* STANDALONE SEARCH KEY -- SAME PURPOSE AS WOWBAL'S WB-SEARCH-KEY.
004400* THE GROUP/USER/ROLE CURRENTLY BEING LOOKED UP OR POSTED GOES HERE,
004500* NEVER INTO THE SUBSCRIPTED WG-ENTRY FIELDS ABOVE.
004600*
004700 01  WG-SEARCH-KEY.
004800     03  WG-KEY-GROUP-ID            PIC 9(09).
004900     03  WG-KEY-USER-ID             PIC 9(09).
005000     03  WG-KEY-ROLE                PIC X(01).
